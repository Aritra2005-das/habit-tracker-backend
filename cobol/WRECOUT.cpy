000100*****************************************************************
000200*    WRECOUT  --  WEEKLY RECOMMENDATION OUTPUT RECORD LAYOUT
000300*    COPYBOOK FOR THE WRECOUT FILE, WRITTEN BY THE WEEKLY
000400*    RECOMMENDATION GENERATOR.  REPLACE SEMANTICS - A RUN
000500*    FOR A GIVEN USER+WEEK REWRITES ALL PRIOR RECORDS FOR
000600*    THAT USER+WEEK.
000700*-----------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    06/14/2004  P.OKONKWO  ORIGINAL LAYOUT - RQ4471                RQ4471
001000*    02/03/2011  D.ABARA    RESERVE ADDED FOR FUTURE
001100*                           WEEKLY-RECOMMENDATION TYPES
001200*****************************************************************
001300 01  WR-WEEKLY-RECOMMEND-REC.
001400     05  WR-USER-ID              PIC 9(9).
001500     05  WR-HABIT-ID             PIC 9(9).
001600     05  WR-WEEK-START           PIC 9(8).
001700     05  WR-TYPE                 PIC X(25).
001800         88  WR-REDUCE-SCOPE         VALUE 'REDUCE-SCOPE'.
001900         88  WR-REDESIGN-HABIT       VALUE 'REDESIGN-HABIT'.
002000         88  WR-ADD-STRETCH          VALUE 'ADD-STRETCH'.
002100         88  WR-CONSISTENCY-IMPROVE  VALUE
002200                               'CONSISTENCY-IMPROVEMENT'.
002300         88  WR-SCHEDULE-ADJUST      VALUE
002400                               'SCHEDULE-ADJUSTMENT'.
002500         88  WR-ENABLE-NEW-HABIT     VALUE 'ENABLE-NEW-HABIT'.
002600     05  WR-PRIORITY             PIC X(8).
002700         88  WR-PRI-CRITICAL         VALUE 'CRITICAL'.
002800         88  WR-PRI-HIGH             VALUE 'HIGH'.
002900         88  WR-PRI-MEDIUM           VALUE 'MEDIUM'.
003000         88  WR-PRI-LOW              VALUE 'LOW'.
003100     05  WR-SUGGESTION           PIC X(80).
003200     05  WR-METRIC-1             PIC 9(3)V9(2).
003300     05  WR-PATTERN              PIC X(15).
003400     05  FILLER                  PIC X(4).
