000100*****************************************************************
000200*    HABLOG   --  DAILY HABIT LOG RECORD LAYOUT
000300*    COPYBOOK FOR THE DAILY HABIT LOG FILE (HLOGIN)
000400*    ONE ENTRY PER HABIT PER DAY.  LOG-NOTES IS FREE TEXT,
000500*    USUALLY THE REASON FOR A MISS, KEYED IN BY THE USER.
000600*    FILE IS SORTED ASCENDING ON HL-LOG-HABIT-ID, HL-LOG-DATE.
000700*-----------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    03/11/1991  R.SAYLES   ORIGINAL LAYOUT - EEDR-0118           EDR-0118
001000*    11/30/1998  T.KOVAC    Y2K - HL-LOG-DATE EXPANDED TO A
001100*                           FULL 4-DIGIT CENTURY, YYYYMMDD
001200*    06/14/2004  P.OKONKWO  ADDED HL-LOG-COMPLETED 88-LEVELS
001300*****************************************************************
001400 01  HL-HABIT-LOG-REC.
001500     05  HL-LOG-HABIT-ID         PIC 9(9).
001600     05  HL-LOG-USER-ID          PIC 9(9).
001700     05  HL-LOG-DATE             PIC 9(8).
001800     05  HL-LOG-COMPLETED        PIC 9(1).
001900         88  HL-COMPLETED            VALUE 1.
002000         88  HL-MISSED               VALUE 0.
002100     05  HL-LOG-NOTES            PIC X(60).
002200     05  FILLER                  PIC X(1).
