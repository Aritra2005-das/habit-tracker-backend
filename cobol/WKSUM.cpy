000100*****************************************************************
000200*    WKSUM    --  WEEKLY STATISTICS RECORD LAYOUT
000300*    COPYBOOK FOR THE WEEK-SUMMARY FILE (WKSUMIN)
000400*    ONE ENTRY PER USER PER TRACKED WEEK.  WS-WEEK-START IS
000500*    ALWAYS A MONDAY.  FILE IS SORTED ASCENDING ON
000600*    WS-USER-ID, WS-WEEK-START.
000700*-----------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    03/11/1991  R.SAYLES   ORIGINAL LAYOUT - EEDR-0118           EDR-0118
001000*    06/14/2004  P.OKONKWO  ADDED WS-BEST-DAY - RQ4471              RQ4471
001100*    NOTE - THIS LAYOUT IS FULLY PACKED AT 35 BYTES, NO
001200*           RESERVE FILLER WAS LEFT WHEN THE RECORD WAS CUT.
001300*****************************************************************
001400 01  WS-WEEK-SUMMARY-REC.
001500     05  WS-USER-ID              PIC 9(9).
001600     05  WS-WEEK-START           PIC 9(8).
001700     05  WS-DAYS-TRACKED         PIC 9(3).
001800     05  WS-HABITS-COMPLETED     PIC 9(5).
001900     05  WS-AVG-COMPLETION       PIC 9(3)V9(2).
002000     05  WS-BEST-DAY             PIC 9(3)V9(2).
