000100*****************************************************************
000200*    HABMSTR  --  HABIT MASTER RECORD LAYOUT
000300*    COPYBOOK FOR THE HABIT MASTER FILE (HABIN)
000400*    ONE ENTRY PER TRACKED HABIT, OWNED BY ONE USER-ID.
000500*    FILE IS SORTED ASCENDING ON HM-USER-ID, HM-HABIT-ID.
000600*-----------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    03/11/1991  R.SAYLES   ORIGINAL LAYOUT - EEDR-0118           EDR-0118
000900*    09/02/1998  T.KOVAC    Y2K - CONFIRMED ALL DATES 4-DIGIT
001000*                           YEAR ELSEWHERE; NO DATE FIELD HERE
001100*    06/14/2004  P.OKONKWO  ADDED ACTIVE-FLAG 88-LEVELS - RQ4471    RQ4471
001200*****************************************************************
001300 01  HM-HABIT-MASTER-REC.
001400     05  HM-HABIT-ID             PIC 9(9).
001500     05  HM-USER-ID              PIC 9(9).
001600     05  HM-HABIT-NAME           PIC X(30).
001700     05  HM-TARGET-FREQUENCY     PIC 9(3).
001800     05  HM-FREQUENCY-UNIT       PIC X(5).
001900         88  HM-FREQ-DAY             VALUE 'DAY'.
002000         88  HM-FREQ-WEEK             VALUE 'WEEK'.
002100         88  HM-FREQ-MONTH           VALUE 'MONTH'.
002200     05  HM-ACTIVE-FLAG          PIC X(1).
002300         88  HM-ACTIVE               VALUE 'Y'.
002400         88  HM-INACTIVE             VALUE 'N'.
002500     05  FILLER                  PIC X(4).
