000100*-----------------------------------------------------------
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------
000130 PROGRAM-ID.    HABRECS.
000140 AUTHOR.        R. SAYLES.
000150 INSTALLATION.  COBOL DEV CENTER.
000160 DATE-WRITTEN.  11/14/1994.
000170 DATE-COMPILED. 11/14/1994.
000180 SECURITY.      NON-CONFIDENTIAL.
000190***************************************************************
000200*  HABRECS - HABIT ADJUSTMENT RECOMMENDATION BATCH ENGINE
000210*
000220*  READS THE HABIT MASTER (HABIN), THE DAILY HABIT LOG
000230*  (HLOGIN) AND THE WEEKLY STATISTICS FILE (WKSUMIN), LOOKS
000240*  AT RECENT PERFORMANCE PER HABIT AND PER USER, AND WRITES
000250*  TWO THINGS FOR EACH (USER, WEEK) CONTROL CARD READ FROM
000260*  SYSIN -
000270*     WRECOUT - ONE RECORD PER FIRING WEEKLY RULE
000280*     RPTOUT  - THE PRINTED RECOMMENDATION REPORT
000290*
000300*  MODIFICATION LOG:
000310*  11/14/1994  RSS  ORIGINAL PROGRAM - EEDR-0118                  EDR-0118
000320*  02/02/1995  RSS  ADDED THE REPEATED-FAILURE SCAN (RULE 2
000330*                   ON BOTH THE WEEKLY AND DECISION SIDE)
000340*  08/19/1996  RSS  SPLIT THE FAILURE ANALYSIS INTO ITS OWN
000350*                   2000-SERIES SO THE WEEKLY GENERATOR AND
000360*                   THE DECISION ENGINE COULD SHARE IT
000370*  09/02/1998  TJK  Y2K - HM-TARGET-FREQUENCY AND ALL DATE
000380*                   ARITHMETIC RE-VERIFIED AGAINST 4-DIGIT
000390*                   CENTURY DATES. JULIAN ROUTINES REWRITTEN
000400*                   TO CARRY A FULL CCYY, NO 2-DIGIT YEARS
000410*  01/11/1999  TJK  Y2K - REGRESSION SIGNOFF, RAN TEST DECK
000420*                   ACROSS THE 1999/2000 BOUNDARY - EEDR-0209     EDR-0209
000430*  06/14/2004  POO  ADDED THE NEW-HABIT READINESS RULE (RULE
000440*                   4) AND THE SYSTEM BANDING MESSAGES - RQ4471     RQ4471
000450*  02/03/2011  DNA  ADDED OTHER-PRIORITY PATTERN KEYWORDS AND
000460*                   THE PER-USER TOP-FAILURE-REASON SCAN - RQ5002   RQ5002
000470*  07/30/2015  DNA  CONTROL CARDS NOW LOOP UNTIL THE TRAILER
000480*                   CARD INSTEAD OF ONE CARD PER RUN, SO ONE
000490*                   EXECUTION CAN COVER A WHOLE USER BATCH
000500*  04/18/2019  MCQ  REWROTE THE NEXT-STEPS SORT AS A PLAIN
000510*                   EXCHANGE SORT OVER WRK-REC-TABLE, PRIORITY
000520*                   RANK ASCENDING - RQ6118                         RQ6118
000530*  03/05/2023  MCQ  A BAD CONTROL CARD NO LONGER STOPS THE
000540*                   WHOLE RUN - IT IS LOGGED AND THE NEXT
000550*                   CARD IS READ - RQ6340                           RQ6340
000560*  08/10/2026  MCQ  RULE 3 AND RULE 4 NOW KEEP ONLY THE
000570*                   NEWEST WEEKS IN A WEEK-START-ALIGNED RUN
000580*                   INSTEAD OF TESTING STALE OLD WEEKS; DROPPED
000590*                   THE UNUSED CRITICAL-HABIT NAME/RATE TABLE;
000600*                   ADDED A CLASS TEST ON THE CONTROL CARD -
000610*                   RQ6512                                          RQ6512
000620*  08/10/2026  MCQ  WALKED THE PROCEDURE DIVISION PARAGRAPH BY
000630*                   PARAGRAPH AND ADDED MAINTENANCE COMMENTARY -
000640*                   AUDIT HAD TROUBLE FOLLOWING THE LOGIC WITH
000650*                   ONLY THE ORIGINAL BANNERS - RQ6588             RQ6588
000660*  08/10/2026  MCQ  RULE 3 HAS NO "AT MOST N" CAP LIKE RULES
000670*                   1 AND 4 DO - WRK-4WK-AVG-CMPL ONLY HELD 4
000680*                   WEEKS, SO A WEEK-START-ALIGNED RUN DATE COULD
000690*                   DROP THE TRUE OLDEST OF 5 MATCHING WEEKS
000700*                   BEFORE THE TREND/STABILITY-SCORE MATH EVER
000710*                   SAW IT.  WIDENED THE TABLE TO 5 SLOTS - RQ6614  RQ6614
000720***************************************************************
000730*-----------------------------------------------------------
000740 ENVIRONMENT DIVISION.
000750*-----------------------------------------------------------
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   IBM-390.
000780 OBJECT-COMPUTER.   IBM-390.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS WK-NUMERIC-CLASS IS '0' THRU '9'
000820     UPSI-0 ON STATUS IS HB-RERUN-REQUESTED
000830            OFF STATUS IS HB-NORMAL-RUN.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT HABIN   ASSIGN TO HABIN
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS IS HM-FCODE.
000890     SELECT HLOGIN  ASSIGN TO HLOGIN
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS IS HL-FCODE.
000920     SELECT WKSUMIN ASSIGN TO WKSUMIN
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS WK-FCODE.
000950     SELECT WRECOUT ASSIGN TO WRECOUT
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS IS WR-FCODE.
000980     SELECT RPTOUT  ASSIGN TO RPTOUT
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS RP-FCODE.
001010*-----------------------------------------------------------
001020 DATA DIVISION.
001030*-----------------------------------------------------------
001040 FILE SECTION.
001050 FD  HABIN
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 61 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS HM-HABIT-MASTER-REC.
001110     COPY HABMSTR.
001120
001130 FD  HLOGIN
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 88 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS HL-HABIT-LOG-REC.
001190     COPY HABLOG.
001200
001210 FD  WKSUMIN
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 35 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS WS-WEEK-SUMMARY-REC.
001270     COPY WKSUM.
001280
001290 FD  WRECOUT
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 163 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS WR-WEEKLY-RECOMMEND-REC.
001350     COPY WRECOUT.
001360
001370 FD  RPTOUT
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 132 CHARACTERS
001410     DATA RECORD IS RPT-REC.
001420 01  RPT-REC                     PIC X(132).
001430
001440 WORKING-STORAGE SECTION.
001450*
001460*    SHARED FAILURE-ANALYZER AND PATTERN/WEEKDAY TABLES
001470*
001480     COPY FAILPAT.
001490*
001500*    HOLD AREA FOR THE PATTERN-TABLE EXCHANGE SORT (8090)
001510 01  FP-ENTRY-HOLD.
001520     05  FP-HOLD-NAME            PIC X(15).
001530     05  FP-HOLD-COUNT           PIC 9(3) COMP-3.
001540     05  FP-HOLD-PERCENT         PIC 9(3)V9(2).
001550     05  FILLER                  PIC X(4).
001560*
001570 01  FILE-STATUS-CODES.
001580     05  HM-FCODE                PIC X(2).
001590         88  HM-EOF                   VALUE '10'.
001600     05  HL-FCODE                PIC X(2).
001610         88  HL-EOF                   VALUE '10'.
001620     05  WK-FCODE                PIC X(2).
001630         88  WK-EOF                   VALUE '10'.
001640     05  WR-FCODE                PIC X(2).
001650     05  RP-FCODE                PIC X(2).
001660
001670 01  PROGRAM-SWITCHES.
001680     05  SW-MORE-CARDS           PIC X(1) VALUE 'Y'.
001690         88  MORE-CONTROL-CARDS      VALUE 'Y'.
001700     05  SW-UNIT-ERROR           PIC X(1) VALUE 'N'.
001710         88  UNIT-IN-ERROR            VALUE 'Y'.
001720     05  SW-HAS-ACTIVE-HABITS    PIC X(1) VALUE 'N'.
001730         88  USER-HAS-ACTIVE-HABITS  VALUE 'Y'.
001740
001750*-----------------------------------------------------------
001760*    CONTROL CARD - RUN-DATE, USER-ID, WEEK-START - READ
001770*    FROM SYSIN UNTIL THE TRAILER CARD (RUN-DATE 99999999).
001780*-----------------------------------------------------------
001790 01  WK-CONTROL-CARD.
001800     05  WK-CC-RUN-DATE          PIC 9(8).
001810     05  WK-CC-USER-ID           PIC 9(9).
001820     05  WK-CC-WEEK-START        PIC 9(8).
001830     05  FILLER                  PIC X(25).
001840
001850*-----------------------------------------------------------
001860*    TABLES LOADED ONCE, AT HOUSEKEEPING, FROM THE THREE
001870*    SORTED INPUT FILES.  SEARCHED REPEATEDLY AFTER THAT.
001880*-----------------------------------------------------------
001890 01  HM-TABLE.
001900     05  HM-ENTRY OCCURS 500 TIMES
001910                  INDEXED BY HM-IDX.
001920         10  HM-T-USER-ID        PIC 9(9).
001930         10  HM-T-HABIT-ID       PIC 9(9).
001940         10  HM-T-HABIT-NAME     PIC X(30).
001950         10  HM-T-TARGET-FREQ    PIC 9(3).
001960         10  HM-T-FREQ-UNIT      PIC X(5).
001970         10  HM-T-ACTIVE-FLAG    PIC X(1).
001980 01  HM-TAB-MAX                  PIC 9(4) COMP VALUE 0.
001990
002000 01  HL-TABLE.
002010     05  HL-ENTRY OCCURS 8000 TIMES
002020                  INDEXED BY HL-IDX.
002030         10  HL-T-HABIT-ID       PIC 9(9).
002040         10  HL-T-USER-ID        PIC 9(9).
002050         10  HL-T-LOG-DATE       PIC 9(8).
002060         10  HL-T-COMPLETED      PIC 9(1).
002070         10  HL-T-NOTES          PIC X(60).
002080 01  HL-TAB-MAX                  PIC 9(5) COMP VALUE 0.
002090
002100 01  WKS-TABLE.
002110     05  WKS-ENTRY OCCURS 500 TIMES
002120                   INDEXED BY WKS-IDX.
002130         10  WKS-T-USER-ID       PIC 9(9).
002140         10  WKS-T-WEEK-START    PIC 9(8).
002150         10  WKS-T-DAYS-TRKD     PIC 9(3).
002160         10  WKS-T-HABITS-CMPL   PIC 9(5).
002170         10  WKS-T-AVG-CMPL      PIC 9(3)V9(2).
002180         10  WKS-T-BEST-DAY      PIC 9(3)V9(2).
002190 01  WKS-TAB-MAX                 PIC 9(4) COMP VALUE 0.
002200
002210*-----------------------------------------------------------
002220*    PER-UNIT WORK AREAS - REBUILT FOR EVERY CONTROL CARD
002230*-----------------------------------------------------------
002240 01  WRK-UH-TABLE.
002250     05  WRK-UH-ENTRY OCCURS 50 TIMES
002260                      INDEXED BY WRK-UH-IDX.
002270         10  WRK-UH-HABIT-ID     PIC 9(9).
002280         10  WRK-UH-HABIT-NAME   PIC X(30).
002290         10  WRK-UH-TARGET-FREQ  PIC 9(3).
002300         10  WRK-UH-FREQ-UNIT    PIC X(5).
002310         10  WRK-UH-WK-PCT       PIC 9(3)V9(2).
002320         10  WRK-UH-7DAY-PCT     PIC 9(3)V9(2).
002330 01  WRK-UH-MAX                  PIC 9(2) COMP VALUE 0.
002340
002350*** COUNT ONLY - THE DECISION ENGINE'S CRITICAL-FAILURE
002360*** MESSAGE (4080) NAMES NO HABITS, JUST THE COUNT, SO NO
002370*** TABLE IS KEPT HERE ANY MORE - RQ6512                          RQ6512
002380 01  WRK-CRIT-MAX                PIC 9(2) COMP VALUE 0.
002390
002400 01  WRK-REC-TABLE.
002410     05  WRK-REC-ENTRY OCCURS 50 TIMES
002420                       INDEXED BY WRK-REC-IDX.
002430         10  WRK-REC-HABIT-NAME  PIC X(30).
002440         10  WRK-REC-TYPE        PIC X(25).
002450         10  WRK-REC-TITLE       PIC X(20).
002460         10  WRK-REC-PRIORITY    PIC X(8).
002470         10  WRK-REC-PRI-RANK    PIC 9(1) COMP.
002480         10  WRK-REC-REASON      PIC X(60).
002490         10  WRK-REC-COMPLETION  PIC 9(3)V9(2).
002500         10  WRK-REC-PATTERN     PIC X(15).
002510         10  WRK-REC-PAT-COUNT   PIC 9(3).
002520 01  WRK-REC-MAX                 PIC 9(2) COMP VALUE 0.
002530*
002540*    HOLD AREA FOR THE NEXT-STEPS EXCHANGE SORT (4090)
002550 01  WRK-REC-HOLD.
002560     05  WRK-REC-HOLD-HABIT-NAME PIC X(30).
002570     05  WRK-REC-HOLD-TYPE       PIC X(25).
002580     05  WRK-REC-HOLD-TITLE      PIC X(20).
002590     05  WRK-REC-HOLD-PRIORITY   PIC X(8).
002600     05  WRK-REC-HOLD-PRI-RANK   PIC 9(1) COMP.
002610     05  WRK-REC-HOLD-REASON     PIC X(60).
002620     05  WRK-REC-HOLD-COMPLETION PIC 9(3)V9(2).
002630     05  WRK-REC-HOLD-PATTERN    PIC X(15).
002640     05  WRK-REC-HOLD-PAT-COUNT  PIC 9(3).
002650     05  FILLER                  PIC X(4).
002660
002670 01  WRK-SYSMSG-TABLE.
002680     05  WRK-SYSMSG-ENTRY OCCURS 4 TIMES
002690                          INDEXED BY WRK-SYSMSG-IDX.
002700         10  WRK-SYSMSG-TEXT     PIC X(80).
002710 01  WRK-SYSMSG-MAX               PIC 9(1) COMP VALUE 0.
002720
002730*-----------------------------------------------------------
002740*    FAILURE-ANALYZER RESULT AREA - ONE HABIT, ONE WINDOW
002750*-----------------------------------------------------------
002760 01  WRK-FA-RESULTS.
002770     05  WRK-FA-HABIT-ID         PIC 9(9).
002780     05  WRK-FA-LAST-IDX         PIC 9(5) COMP.
002790     05  WRK-FA-DAYS-TRACKED     PIC 9(3) COMP-3.
002800     05  WRK-FA-FAILURES         PIC 9(3) COMP-3.
002810     05  WRK-FA-RATE             PIC 9(3)V9(2).
002820     05  WRK-FA-CONSEC-FAILS     PIC 9(3) COMP-3.
002830     05  WRK-FA-WKDAY-CT OCCURS 7 TIMES
002840                         INDEXED BY WRK-WKDAY-IDX
002850                         PIC 9(3) COMP-3.
002860
002870 01  WRK-NOTE-UPPER               PIC X(60).
002880 01  WRK-KEYWORD-LEN               PIC 9(2) COMP.
002890
002900*-----------------------------------------------------------
002910*    DATE-ROUTINE WORK AREA (8000-SERIES) - NO INTRINSIC
002920*    FUNCTIONS USED ANYWHERE IN THIS PROGRAM.
002930*-----------------------------------------------------------
002940 01  WK-DATE-WORK                PIC 9(8).
002950 01  WK-DATE-BROKEN REDEFINES WK-DATE-WORK.
002960     05  WK-DATE-YYYY             PIC 9(4).
002970     05  WK-DATE-MM               PIC 9(2).
002980     05  WK-DATE-DD               PIC 9(2).
002990
003000 01  WK-JULIAN-WORK.
003010     05  WK-ADJ-YEAR              PIC 9(4) COMP.
003020     05  WK-ADJ-MONTH             PIC 9(2) COMP.
003030     05  WK-T1                    PIC 9(5) COMP.
003040     05  WK-T1Q                   PIC 9(5) COMP.
003050     05  WK-T2Q                   PIC 9(4) COMP.
003060     05  WK-T3Q                   PIC 9(4) COMP.
003070     05  WK-T4Q                   PIC 9(4) COMP.
003080     05  WK-T5Q                   PIC 9(4) COMP.
003090     05  WK-JULIAN-DAY            PIC 9(7) COMP.
003100     05  WK-DAYS-DELTA            PIC S9(3) COMP.
003110     05  WK-DIV-Q                 PIC 9(7) COMP.
003120     05  WK-DIV-R                 PIC 9(1) COMP.
003130     05  WK-WEEKDAY-NUM           PIC 9(1) COMP.
003140     05  WK-WEEKDAY-RESULT        PIC X(9).
003150*        --- JULIAN-TO-DATE WORK FIELDS ---
003160     05  WK-JT-L                  PIC S9(8) COMP.
003170     05  WK-JT-N                  PIC S9(8) COMP.
003180     05  WK-JT-I                  PIC S9(8) COMP.
003190     05  WK-JT-J                  PIC S9(8) COMP.
003200     05  WK-JT-L2                 PIC S9(8) COMP.
003210     05  WK-JT-T                  PIC S9(9) COMP.
003220
003230*-----------------------------------------------------------
003240*    DECISION-ENGINE AND WEEKLY-GENERATOR WORK FIELDS
003250*-----------------------------------------------------------
003260 01  WRK-RUN-DATE                 PIC 9(8).
003270 01  WRK-USER-ID                  PIC 9(9).
003280 01  WRK-WEEK-START               PIC 9(8).
003290 01  WRK-WEEK-END                 PIC 9(8).
003300 01  WRK-WINDOW-START             PIC 9(8).
003310 01  WRK-WINDOW-END               PIC 9(8).
003320
003330 01  WRK-2WK-AVG.
003340     05  WRK-2WK-AVG-CMPL OCCURS 2 TIMES
003350                           PIC 9(3)V9(2).
003360 01  WRK-2WK-CT                   PIC 9(1) COMP VALUE 0.
003370
003380 01  WRK-4WK-AVG.
003390*    RULE 3 HAS NO "AT MOST N" CAP (UNLIKE RULES 1 AND 4) - A
003400*    WEEK-START-ALIGNED RUN DATE CAN LAND 5 MATCHING WEEKS IN THE
003410*    28-DAY WINDOW (OFFSETS 0/7/14/21/28 DAYS), SO ALL 5 MUST BE
003420*    KEPT OR THE TREND/STABILITY-SCORE MATH GO WRONG - RQ6614       RQ6614
003430     05  WRK-4WK-AVG-CMPL OCCURS 5 TIMES
003440                           PIC 9(3)V9(2).
003450 01  WRK-4WK-CT                   PIC 9(1) COMP VALUE 0.
003460
003470 01  WRK-3WK-AVG.
003480     05  WRK-3WK-AVG-CMPL OCCURS 3 TIMES
003490                           PIC 9(3)V9(2).
003500 01  WRK-3WK-CT                   PIC 9(1) COMP VALUE 0.
003510
003520 01  WRK-STABLE-FLAG              PIC X(1) VALUE 'Y'.
003530     88  WRK-WEEKS-STABLE             VALUE 'Y'.
003540
003550 01  WRK-MISC-COUNTERS.
003560     05  WRK-SUBS                 PIC 9(4) COMP.
003570     05  WRK-SUBS2                PIC 9(4) COMP.
003580     05  WRK-SUBS3                PIC 9(4) COMP.
003590     05  WRK-TOT-HABITS-TRACKED   PIC 9(3) COMP.
003600     05  WRK-NEEDING-ATTENTION    PIC 9(3) COMP.
003610     05  WRK-SUM-7DAY-PCT         PIC 9(7)V9(2).
003620     05  WRK-AVG-7DAY-PCT         PIC 9(3)V9(2).
003630     05  WRK-TOP-PATTERN-NAME     PIC X(15).
003640     05  WRK-TOP-PATTERN-COUNT    PIC 9(3).
003650     05  WRK-NEW-TARGET           PIC 9(3).
003660     05  WRK-STRETCH-TARGET       PIC 9(3).
003670     05  WRK-GAP                  PIC 9(3)V9(2).
003680     05  WRK-MAX-WKDAY-CT         PIC 9(3) COMP-3.
003690     05  WRK-MAX-WKDAY-IDX        PIC 9(1) COMP.
003700     05  WRK-TOTAL-FAILS          PIC 9(3) COMP-3.
003710     05  WRK-TREND                PIC S9(3)V9(2).
003720     05  WRK-STABILITY-SCORE      PIC 9(3)V9(2).
003730     05  WRK-NS-LIMIT             PIC 9(1) COMP.
003740     05  WRK-TITLE-LEN            PIC 9(2) COMP.
003750     05  WRK-HABNAME-LEN          PIC 9(2) COMP.
003760
003770 01  WRK-TYPE-TOTALS.
003780     05  WRK-TOT-REDUCE-SCOPE     PIC 9(5) COMP-3 VALUE 0.
003790     05  WRK-TOT-REDESIGN         PIC 9(5) COMP-3 VALUE 0.
003800     05  WRK-TOT-ADD-STRETCH      PIC 9(5) COMP-3 VALUE 0.
003810     05  WRK-TOT-CONSISTENCY      PIC 9(5) COMP-3 VALUE 0.
003820     05  WRK-TOT-SCHED-ADJUST     PIC 9(5) COMP-3 VALUE 0.
003830     05  WRK-TOT-ENABLE-NEW       PIC 9(5) COMP-3 VALUE 0.
003840
003850*-----------------------------------------------------------
003860*    REPORT PRINT LINES (RPTOUT, 132 COLUMNS)
003870*-----------------------------------------------------------
003880 01  BLANK-LINE                   PIC X(132) VALUE SPACES.
003890 01  PAGE-NUM                     PIC 9(3) COMP VALUE 0.
003900 01  LINE-COUNT                   PIC 9(3) COMP VALUE 0.
003910 77  REPORT-MAX-LINES             PIC 9(2) VALUE 55.
003920
003930 01  HEADER-LINE1.
003940     05  FILLER                  PIC X(1)  VALUE SPACES.
003950     05  FILLER                  PIC X(10) VALUE
003960                                  'HABRECS  '.
003970     05  FILLER                  PIC X(35) VALUE
003980              'HABIT RECOMMENDATION REPORT'.
003990     05  FILLER                  PIC X(9)  VALUE
004000                                  'RUN DATE '.
004010     05  HL1-RUN-DATE            PIC 9(8).
004020     05  FILLER                  PIC X(3)  VALUE SPACES.
004030     05  FILLER                  PIC X(8)  VALUE 'USER ID '.
004040     05  HL1-USER-ID             PIC 9(9).
004050     05  FILLER                  PIC X(5)  VALUE 'PAGE '.
004060     05  HL1-PAGE-NUM            PIC ZZ9.
004070     05  FILLER                  PIC X(33) VALUE SPACES.
004080
004090 01  SECTION-HDR-LINE.
004100     05  FILLER                  PIC X(3) VALUE SPACES.
004110     05  SH-TEXT                 PIC X(60).
004120     05  FILLER                  PIC X(69) VALUE SPACES.
004130
004140 01  REC-DETAIL-LINE1.
004150     05  FILLER                  PIC X(3)  VALUE SPACES.
004160     05  RD1-HABIT-NAME          PIC X(30).
004170     05  FILLER                  PIC X(1)  VALUE SPACES.
004180     05  RD1-TYPE                PIC X(25).
004190     05  FILLER                  PIC X(1)  VALUE SPACES.
004200     05  RD1-PRIORITY            PIC X(8).
004210     05  FILLER                  PIC X(1)  VALUE SPACES.
004220     05  RD1-COMPLETION          PIC ZZ9.99.
004230     05  FILLER                  PIC X(2)  VALUE SPACES.
004240     05  FILLER                  PIC X(5)  VALUE 'PCT'.
004250     05  FILLER                  PIC X(41) VALUE SPACES.
004260
004270 01  REC-DETAIL-LINE2.
004280     05  FILLER                  PIC X(6) VALUE SPACES.
004290     05  RD2-REASON              PIC X(60).
004300     05  FILLER                  PIC X(66) VALUE SPACES.
004310
004320 01  REC-DETAIL-LINE3.
004330     05  FILLER                  PIC X(6) VALUE SPACES.
004340     05  FILLER                  PIC X(18) VALUE
004350              'FAILURE PATTERN - '.
004360     05  RD3-PATTERN             PIC X(15).
004370     05  FILLER                  PIC X(3) VALUE SPACES.
004380     05  FILLER                  PIC X(8) VALUE 'COUNT - '.
004390     05  RD3-PAT-COUNT           PIC ZZ9.
004400     05  FILLER                  PIC X(79) VALUE SPACES.
004410
004420 01  SYS-MSG-LINE.
004430     05  FILLER                  PIC X(3)  VALUE SPACES.
004440     05  SM-TEXT                 PIC X(80).
004450     05  FILLER                  PIC X(49) VALUE SPACES.
004460
004470 01  SUMMARY-LINE1.
004480     05  FILLER                  PIC X(3)  VALUE SPACES.
004490     05  FILLER                  PIC X(25) VALUE
004500              'TOTAL HABITS TRACKED -  '.
004510     05  SL1-HABITS-TRACKED      PIC ZZ9.
004520     05  FILLER                  PIC X(101) VALUE SPACES.
004530
004540 01  SUMMARY-LINE2.
004550     05  FILLER                  PIC X(3)  VALUE SPACES.
004560     05  FILLER                  PIC X(27) VALUE
004570              'AVERAGE COMPLETION RATE - '.
004580     05  SL2-AVG-COMPLETION      PIC ZZZ9.99.
004590     05  FILLER                  PIC X(98) VALUE SPACES.
004600
004610 01  SUMMARY-LINE3.
004620     05  FILLER                  PIC X(3)  VALUE SPACES.
004630     05  FILLER                  PIC X(26) VALUE
004640              'HABITS NEEDING ATTENTION - '.
004650     05  SL3-ATTENTION           PIC ZZ9.
004660     05  FILLER                  PIC X(101) VALUE SPACES.
004670
004680 01  NEXT-STEP-LINE.
004690     05  FILLER                  PIC X(3)  VALUE SPACES.
004700     05  NS-LINE-NUM             PIC 9(1).
004710     05  FILLER                  PIC X(2)  VALUE '. '.
004720     05  NS-TEXT                 PIC X(110).
004730     05  FILLER                  PIC X(16) VALUE SPACES.
004740
004750 01  GRAND-TOTAL-LINE.
004760     05  FILLER                  PIC X(3)  VALUE SPACES.
004770     05  FILLER                  PIC X(34) VALUE
004780              'END OF RUN - RECOMMENDATIONS WRITTEN'.
004790     05  FILLER                  PIC X(95) VALUE SPACES.
004800
004810 01  GT-DETAIL-LINE.
004820     05  FILLER                  PIC X(6)  VALUE SPACES.
004830     05  GT-TYPE                 PIC X(25).
004840     05  FILLER                  PIC X(2)  VALUE SPACES.
004850     05  GT-COUNT                PIC ZZ,ZZ9.
004860     05  FILLER                  PIC X(93) VALUE SPACES.
004870
004880*-----------------------------------------------------------
004890 PROCEDURE DIVISION.
004900*-----------------------------------------------------------
004910 000-MAIN-CONTROL.
004920*** DRIVES THE WHOLE RUN - HOUSEKEEPING, ONE PASS PER CONTROL
004930*   CARD, GRAND TOTAL, CLOSE.
004940*    RUNS 000-HOUSEKEEPING FOR THIS STEP OF THE PASS.
004950*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
004960     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004970*    RUNS 100-PROCESS-ONE-UNIT ONCE FOR EACH ROW UNTIL THE LOOP
004980*    CONDITION IS MET.
004990*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
005000     PERFORM 100-PROCESS-ONE-UNIT THRU 100-EXIT
005010             UNTIL NOT MORE-CONTROL-CARDS.
005020*    RUNS 950-WRITE-GRAND-TOTAL FOR THIS STEP OF THE PASS.
005030*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
005040     PERFORM 950-WRITE-GRAND-TOTAL THRU 950-EXIT.
005050*    RUNS 900-CLOSE-FILES FOR THIS STEP OF THE PASS.
005060*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
005070     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
005080*    ZEROES RETURN-CODE BEFORE THE COUNTING BELOW BEGINS.
005090*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
005100*    SEES IT.
005110     MOVE +0 TO RETURN-CODE.
005120*    ENDS THE RUN AND RETURNS CONTROL TO THE JCL STEP.
005130     GOBACK.
005140 000-MAIN-EXIT.
005150     EXIT.
005160
005170 000-HOUSEKEEPING.
005180*** OPENS THE RUN'S FILES AND LOADS THE THREE MASTER TABLES BEFORE
005190*   ANY CARD IS WORKED.
005200*    WRITES A CONSOLE MESSAGE FOR THE OPERATOR.
005210     DISPLAY 'HABRECS - HOUSEKEEPING STARTED'.
005220*    OPENS THE FILES THIS RUN NEEDS BEFORE ANY PROCESSING STARTS.
005230     OPEN INPUT  HABIN
005240                 HLOGIN
005250                 WKSUMIN.
005260*    OPENS THE FILES THIS RUN NEEDS BEFORE ANY PROCESSING STARTS.
005270     OPEN OUTPUT WRECOUT
005280                 RPTOUT.
005290*    TESTS WHETHER HB-RERUN-REQUESTED.
005300*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
005310     IF HB-RERUN-REQUESTED
005320*    WRITES A CONSOLE MESSAGE FOR THE OPERATOR.
005330         DISPLAY 'HABRECS - UPSI-0 ON, RERUN OF A PRIOR DAY'
005340     END-IF.
005350*    RUNS 050-LOAD-HABITS FOR THIS STEP OF THE PASS.
005360*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
005370     PERFORM 050-LOAD-HABITS  THRU 050-EXIT.
005380*    RUNS 055-LOAD-WEEKSUM FOR THIS STEP OF THE PASS.
005390*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
005400     PERFORM 055-LOAD-WEEKSUM THRU 055-EXIT.
005410*    RUNS 060-LOAD-HABITLOG FOR THIS STEP OF THE PASS.
005420*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
005430     PERFORM 060-LOAD-HABITLOG THRU 060-EXIT.
005440*    RUNS 110-READ-CONTROL-CARD FOR THIS STEP OF THE PASS.
005450*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
005460     PERFORM 110-READ-CONTROL-CARD THRU 110-EXIT.
005470 000-EXIT.
005480     EXIT.
005490
005500 050-LOAD-HABITS.
005510*** READ THE HABIT MASTER, SORTED USER-ID/HABIT-ID, INTO TABLE
005520*    ZEROES HM-TAB-MAX BEFORE THE COUNTING BELOW BEGINS.
005530*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
005540*    DECIDED.
005550     MOVE 0 TO HM-TAB-MAX.
005560*    READS THE NEXT HABIN RECORD OFF THE SORTED INPUT.
005570*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
005580*    DATA.
005590     READ HABIN
005600         AT END
005610*    SETS HM-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
005620*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
005630*    USE.
005640             MOVE '10' TO HM-FCODE
005650     END-READ.
005660*    RUNS 051-ADD-HABIT-ENTRY ONCE FOR EACH ROW UNTIL THE LOOP
005670*    CONDITION IS MET.
005680*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
005690     PERFORM 051-ADD-HABIT-ENTRY THRU 051-EXIT
005700             UNTIL HM-EOF.
005710 050-EXIT.
005720     EXIT.
005730
005740 051-ADD-HABIT-ENTRY.
005750*** COPIES ONE HABIT MASTER RECORD INTO HM-TABLE AND READS THE
005760*   NEXT ONE.
005770*    ADDS INTO HM-TAB-MAX, RUNNING ITS TOTAL FORWARD.
005780*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
005790     ADD 1 TO HM-TAB-MAX.
005800*    POSITIONS HM-IDX FOR THE NEXT TABLE REFERENCE.
005810*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
005820     SET HM-IDX TO HM-TAB-MAX.
005830*    MOVES THE VALUE INTO HM-T-USER-ID.
005840*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
005850*    USE.
005860     MOVE HM-USER-ID    TO HM-T-USER-ID (HM-IDX).
005870*    MOVES THE VALUE INTO HM-T-HABIT-ID.
005880*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
005890*    FIGURE.
005900     MOVE HM-HABIT-ID   TO HM-T-HABIT-ID (HM-IDX).
005910*    MOVES THE VALUE INTO HM-T-HABIT-NAME.
005920*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
005930*    DECIDED.
005940     MOVE HM-HABIT-NAME TO HM-T-HABIT-NAME (HM-IDX).
005950*    MOVES THE VALUE INTO HM-T-TARGET-FREQ.
005960*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
005970*    SEES IT.
005980     MOVE HM-TARGET-FREQUENCY
005990                        TO HM-T-TARGET-FREQ (HM-IDX).
006000*    MOVES THE VALUE INTO HM-T-FREQ-UNIT.
006010*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
006020*    USE.
006030     MOVE HM-FREQUENCY-UNIT
006040                        TO HM-T-FREQ-UNIT (HM-IDX).
006050*    MOVES THE VALUE INTO HM-T-ACTIVE-FLAG.
006060*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
006070*    FIGURE.
006080     MOVE HM-ACTIVE-FLAG
006090                        TO HM-T-ACTIVE-FLAG (HM-IDX).
006100*    READS THE NEXT HABIN RECORD OFF THE SORTED INPUT.
006110*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
006120*    DATA.
006130     READ HABIN
006140         AT END
006150*    SETS HM-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
006160*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
006170*    SEES IT.
006180             MOVE '10' TO HM-FCODE
006190     END-READ.
006200 051-EXIT.
006210     EXIT.
006220
006230 055-LOAD-WEEKSUM.
006240*** READ THE WEEKLY STATISTICS FILE, SORTED USER-ID/WK-START
006250*    ZEROES WKS-TAB-MAX BEFORE THE COUNTING BELOW BEGINS.
006260*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
006270*    USE.
006280     MOVE 0 TO WKS-TAB-MAX.
006290*    READS THE NEXT WKSUMIN RECORD OFF THE SORTED INPUT.
006300*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
006310*    DATA.
006320     READ WKSUMIN
006330         AT END
006340*    SETS WK-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
006350*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
006360*    DECIDED.
006370             MOVE '10' TO WK-FCODE
006380     END-READ.
006390*    RUNS 056-ADD-WEEKSUM-ENTRY ONCE FOR EACH ROW UNTIL THE LOOP
006400*    CONDITION IS MET.
006410*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
006420     PERFORM 056-ADD-WEEKSUM-ENTRY THRU 056-EXIT
006430             UNTIL WK-EOF.
006440 055-EXIT.
006450     EXIT.
006460
006470 056-ADD-WEEKSUM-ENTRY.
006480*** COPIES ONE WEEKLY STATISTICS RECORD INTO WKS-TABLE AND READS
006490*   THE NEXT ONE.
006500*    ADDS INTO WKS-TAB-MAX, RUNNING ITS TOTAL FORWARD.
006510*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
006520     ADD 1 TO WKS-TAB-MAX.
006530*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
006540*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
006550*    USING.
006560     SET WKS-IDX TO WKS-TAB-MAX.
006570*    MOVES THE VALUE INTO WKS-T-USER-ID.
006580*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
006590*    DECIDED.
006600     MOVE WS-USER-ID        TO WKS-T-USER-ID (WKS-IDX).
006610*    MOVES THE VALUE INTO WKS-T-WEEK-START.
006620*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
006630*    SEES IT.
006640     MOVE WS-WEEK-START     TO WKS-T-WEEK-START (WKS-IDX).
006650*    MOVES THE VALUE INTO WKS-T-DAYS-TRKD.
006660*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
006670*    USE.
006680     MOVE WS-DAYS-TRACKED   TO WKS-T-DAYS-TRKD (WKS-IDX).
006690*    MOVES THE VALUE INTO WKS-T-HABITS-CMPL.
006700*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
006710*    FIGURE.
006720     MOVE WS-HABITS-COMPLETED
006730                            TO WKS-T-HABITS-CMPL (WKS-IDX).
006740*    MOVES THE VALUE INTO WKS-T-AVG-CMPL.
006750*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
006760*    DECIDED.
006770     MOVE WS-AVG-COMPLETION TO WKS-T-AVG-CMPL (WKS-IDX).
006780*    MOVES THE VALUE INTO WKS-T-BEST-DAY.
006790*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
006800*    SEES IT.
006810     MOVE WS-BEST-DAY       TO WKS-T-BEST-DAY (WKS-IDX).
006820*    READS THE NEXT WKSUMIN RECORD OFF THE SORTED INPUT.
006830*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
006840*    DATA.
006850     READ WKSUMIN
006860         AT END
006870*    SETS WK-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
006880*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
006890*    FIGURE.
006900             MOVE '10' TO WK-FCODE
006910     END-READ.
006920 056-EXIT.
006930     EXIT.
006940
006950 060-LOAD-HABITLOG.
006960*** READ THE DAILY HABIT LOG, SORTED HABIT-ID/LOG-DATE
006970*    ZEROES HL-TAB-MAX BEFORE THE COUNTING BELOW BEGINS.
006980*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
006990*    DECIDED.
007000     MOVE 0 TO HL-TAB-MAX.
007010*    READS THE NEXT HLOGIN RECORD OFF THE SORTED INPUT.
007020*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
007030*    DATA.
007040     READ HLOGIN
007050         AT END
007060*    SETS HL-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
007070*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
007080*    USE.
007090             MOVE '10' TO HL-FCODE
007100     END-READ.
007110*    RUNS 061-ADD-HABITLOG-ENTRY ONCE FOR EACH ROW UNTIL THE LOOP
007120*    CONDITION IS MET.
007130*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
007140     PERFORM 061-ADD-HABITLOG-ENTRY THRU 061-EXIT
007150             UNTIL HL-EOF.
007160 060-EXIT.
007170     EXIT.
007180
007190 061-ADD-HABITLOG-ENTRY.
007200*** COPIES ONE DAILY LOG RECORD INTO HL-TABLE AND READS THE NEXT
007210*   ONE.
007220*    ADDS INTO HL-TAB-MAX, RUNNING ITS TOTAL FORWARD.
007230*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
007240     ADD 1 TO HL-TAB-MAX.
007250*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
007260*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
007270     SET HL-IDX TO HL-TAB-MAX.
007280*    MOVES THE VALUE INTO HL-T-HABIT-ID.
007290*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
007300*    USE.
007310     MOVE HL-LOG-HABIT-ID    TO HL-T-HABIT-ID (HL-IDX).
007320*    MOVES THE VALUE INTO HL-T-USER-ID.
007330*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
007340*    FIGURE.
007350     MOVE HL-LOG-USER-ID     TO HL-T-USER-ID (HL-IDX).
007360*    MOVES THE VALUE INTO HL-T-LOG-DATE.
007370*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
007380*    DECIDED.
007390     MOVE HL-LOG-DATE        TO HL-T-LOG-DATE (HL-IDX).
007400*    MOVES THE VALUE INTO HL-T-COMPLETED.
007410*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
007420*    SEES IT.
007430     MOVE HL-LOG-COMPLETED   TO HL-T-COMPLETED (HL-IDX).
007440*    MOVES THE VALUE INTO HL-T-NOTES.
007450*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
007460*    USE.
007470     MOVE HL-LOG-NOTES       TO HL-T-NOTES (HL-IDX).
007480*    READS THE NEXT HLOGIN RECORD OFF THE SORTED INPUT.
007490*    PULLS THE NEXT RECORD OFF THE SORTED INPUT SO THE LOOP HAS FRESH
007500*    DATA.
007510     READ HLOGIN
007520         AT END
007530*    SETS HL-FCODE TO '10' SO THE SWITCH ABOVE IT CAN BE TESTED.
007540*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
007550*    DECIDED.
007560             MOVE '10' TO HL-FCODE
007570     END-READ.
007580 061-EXIT.
007590     EXIT.
007600
007610 110-READ-CONTROL-CARD.
007620*** A TRAILER CARD OF 99999999 IN THE RUN-DATE FIELD ENDS
007630*** THE CONTROL-CARD LOOP FOR THIS EXECUTION.
007640*    PICKS UP A SYSTEM VALUE FOR THIS RUN.
007650     ACCEPT WK-CONTROL-CARD FROM SYSIN.
007660*    TESTS WHETHER WK-CC-RUN-DATE = 99999999.
007670*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
007680     IF WK-CC-RUN-DATE = 99999999
007690*    SETS SW-MORE-CARDS TO 'N' SO THE SWITCH ABOVE IT CAN BE TESTED.
007700*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
007710*    FIGURE.
007720         MOVE 'N' TO SW-MORE-CARDS
007730     END-IF.
007740 110-EXIT.
007750     EXIT.
007760
007770 100-PROCESS-ONE-UNIT.
007780*** WORKS ONE (USER, WEEK) CONTROL CARD THROUGH SCORING, WEEKLY
007790*   AND DECISION LOGIC.
007800*    SETS SW-UNIT-ERROR TO 'N' SO THE SWITCH ABOVE IT CAN BE TESTED.
007810*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
007820*    DECIDED.
007830     MOVE 'N' TO SW-UNIT-ERROR.
007840*    RUNS 120-VALIDATE-CONTROL-CARD FOR THIS STEP OF THE PASS.
007850*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
007860     PERFORM 120-VALIDATE-CONTROL-CARD THRU 120-EXIT.
007870*    TESTS WHETHER UNIT-IN-ERROR.
007880*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
007890*    DESCRIBED.
007900     IF UNIT-IN-ERROR
007910*    RUNS 130-LOG-UNIT-ERROR FOR THIS STEP OF THE PASS.
007920*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
007930         PERFORM 130-LOG-UNIT-ERROR THRU 130-EXIT
007940     ELSE
007950*    MOVES THE VALUE INTO WRK-RUN-DATE.
007960*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
007970*    DECIDED.
007980         MOVE WK-CC-RUN-DATE   TO WRK-RUN-DATE
007990*    MOVES THE VALUE INTO WRK-USER-ID.
008000*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
008010*    SEES IT.
008020         MOVE WK-CC-USER-ID    TO WRK-USER-ID
008030*    MOVES THE VALUE INTO WRK-WEEK-START.
008040*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
008050*    USE.
008060         MOVE WK-CC-WEEK-START TO WRK-WEEK-START
008070*    RUNS 3005-BUILD-USER-HABIT-LIST FOR THIS STEP OF THE PASS.
008080*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
008090         PERFORM 3005-BUILD-USER-HABIT-LIST THRU 3005-EXIT
008100*    RUNS 3000-WEEKLY-RECS FOR THIS STEP OF THE PASS.
008110*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
008120         PERFORM 3000-WEEKLY-RECS THRU 3000-EXIT
008130*    RUNS 4000-DECISION-ENGINE FOR THIS STEP OF THE PASS.
008140*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
008150         PERFORM 4000-DECISION-ENGINE THRU 4000-EXIT
008160     END-IF.
008170*    RUNS 110-READ-CONTROL-CARD FOR THIS STEP OF THE PASS.
008180*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
008190     PERFORM 110-READ-CONTROL-CARD THRU 110-EXIT.
008200 100-EXIT.
008210     EXIT.
008220
008230 120-VALIDATE-CONTROL-CARD.
008240*** A CARD IMAGE SHORT-PUNCHED OR BLANKED OUT BY A BAD READ
008250*** CAN STILL LAND IN A PIC 9 FIELD AS SPACES - THE CLASS
008260*** TEST CATCHES THAT BEFORE THE NUMERIC TESTS BELOW SEE IT.
008270*    TESTS WHETHER WK-CC-RUN-DATE IS NOT WK-NUMERIC-CLASS OR
008280*    WK-CC-USER-ID IS NOT WK-NUMERIC-CLASS OR WK-CC-WEEK-START IS NOT
008290*    WK-NUMERIC-CLASS.
008300*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
008310*    DESCRIBED.
008320     IF WK-CC-RUN-DATE IS NOT WK-NUMERIC-CLASS
008330        OR WK-CC-USER-ID IS NOT WK-NUMERIC-CLASS
008340        OR WK-CC-WEEK-START IS NOT WK-NUMERIC-CLASS
008350*    SETS SW-UNIT-ERROR TO 'Y' SO THE SWITCH ABOVE IT CAN BE TESTED.
008360*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
008370*    DECIDED.
008380         MOVE 'Y' TO SW-UNIT-ERROR
008390     ELSE
008400*    TESTS WHETHER WK-CC-USER-ID = 0.
008410*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
008420         IF WK-CC-USER-ID = 0
008430*    SETS SW-UNIT-ERROR TO 'Y' SO THE SWITCH ABOVE IT CAN BE TESTED.
008440*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
008450*    USE.
008460             MOVE 'Y' TO SW-UNIT-ERROR
008470         END-IF
008480*    TESTS WHETHER WK-CC-RUN-DATE = 0 OR WK-CC-WEEK-START = 0.
008490*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
008500         IF WK-CC-RUN-DATE = 0 OR WK-CC-WEEK-START = 0
008510*    SETS SW-UNIT-ERROR TO 'Y' SO THE SWITCH ABOVE IT CAN BE TESTED.
008520*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
008530*    DECIDED.
008540             MOVE 'Y' TO SW-UNIT-ERROR
008550         END-IF
008560     END-IF.
008570 120-EXIT.
008580     EXIT.
008590
008600 130-LOG-UNIT-ERROR.
008610*** WRITES A BAD-CARD MESSAGE AND MOVES ON INSTEAD OF STOPPING THE
008620*   RUN - RQ6340.
008630*    WRITES A CONSOLE MESSAGE FOR THE OPERATOR.
008640     DISPLAY 'HABRECS - BAD CONTROL CARD, UNIT SKIPPED - '
008650             WK-CONTROL-CARD.
008660 130-EXIT.
008670     EXIT.
008680
008690*-----------------------------------------------------------
008700*    2000-SERIES  -  FAILURE ANALYZER
008710*    SHARED BY THE WEEKLY RECOMMENDATION GENERATOR AND THE
008720*    DECISION ENGINE.  SET WRK-FA-HABIT-ID, WRK-WINDOW-START
008730*    AND WRK-WINDOW-END BEFORE CALLING 2000-ANALYZE-HABIT.
008740*-----------------------------------------------------------
008750 2000-ANALYZE-HABIT.
008760*** SCANS THE USER'S LOG HISTORY AND BUILDS THE WEEKDAY AND
008770*   KEYWORD COUNTS PER HABIT.
008780*    RUNS 2010-RESET-PATTERN-TABLE FOR THIS STEP OF THE PASS.
008790*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
008800     PERFORM 2010-RESET-PATTERN-TABLE THRU 2010-EXIT.
008810*    ZEROES WRK-FA-DAYS-TRACKED BEFORE THE COUNTING BELOW BEGINS.
008820*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
008830*    FIGURE.
008840     MOVE 0 TO WRK-FA-DAYS-TRACKED.
008850*    ZEROES WRK-FA-FAILURES BEFORE THE COUNTING BELOW BEGINS.
008860*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
008870*    DECIDED.
008880     MOVE 0 TO WRK-FA-FAILURES.
008890*    ZEROES WRK-FA-LAST-IDX BEFORE THE COUNTING BELOW BEGINS.
008900*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
008910*    SEES IT.
008920     MOVE 0 TO WRK-FA-LAST-IDX.
008930*    POSITIONS WRK-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
008940*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
008950     SET WRK-WKDAY-IDX TO 1.
008960*    RUNS 2005-ZERO-WKDAY-CT ONCE FOR EACH ROW UNTIL THE LOOP
008970*    CONDITION IS MET.
008980*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
008990     PERFORM 2005-ZERO-WKDAY-CT THRU 2005-EXIT
009000             UNTIL WRK-WKDAY-IDX > 7.
009010*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
009020*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
009030     SET HL-IDX TO 1.
009040*    RUNS 2015-SCAN-ONE-LOG ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
009050*    IS MET.
009060*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
009070     PERFORM 2015-SCAN-ONE-LOG THRU 2015-EXIT
009080             UNTIL HL-IDX > HL-TAB-MAX.
009090*    TESTS WHETHER WRK-FA-DAYS-TRACKED = 0.
009100*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
009110*    DESCRIBED.
009120     IF WRK-FA-DAYS-TRACKED = 0
009130*    ZEROES WRK-FA-RATE BEFORE THE COUNTING BELOW BEGINS.
009140*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
009150*    FIGURE.
009160         MOVE 0 TO WRK-FA-RATE
009170     ELSE
009180*    WORKS OUT WRK-FA-RATE, ROUNDED TO THE REPORTED PRECISION.
009190*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
009200         COMPUTE WRK-FA-RATE ROUNDED =
009210                 (WRK-FA-FAILURES / WRK-FA-DAYS-TRACKED) * 100
009220     END-IF.
009230*    MOVES THE VALUE INTO WRK-TOTAL-FAILS.
009240*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
009250*    SEES IT.
009260     MOVE WRK-FA-FAILURES TO WRK-TOTAL-FAILS.
009270*    RUNS 2030-COUNT-CONSEC-FAILS FOR THIS STEP OF THE PASS.
009280*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
009290     PERFORM 2030-COUNT-CONSEC-FAILS THRU 2030-EXIT.
009300 2000-EXIT.
009310     EXIT.
009320
009330 2005-ZERO-WKDAY-CT.
009340*** CLEARS THE SEVEN-DAY COMPLETION COUNTERS BEFORE THE LOG SCAN
009350*   BUILDS THEM UP.
009360*    ZEROES WRK-FA-WKDAY-CT BEFORE THE COUNTING BELOW BEGINS.
009370*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
009380*    FIGURE.
009390     MOVE 0 TO WRK-FA-WKDAY-CT (WRK-WKDAY-IDX).
009400*    POSITIONS WRK-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
009410*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
009420*    USING.
009430     SET WRK-WKDAY-IDX UP BY 1.
009440 2005-EXIT.
009450     EXIT.
009460
009470 2010-RESET-PATTERN-TABLE.
009480*** NINE NAMED BUCKETS IN THE PRIORITY ORDER OF THE PATTERN
009490*** TABLE - TIME, TIRED, MOTIVATION, FORGOT, SICK, TRAVEL,
009500*** WEATHER, OTHER-PRIORITY, OTHER (ROW 9 IS THE CATCH-ALL).
009510*    SETS FP-NAME TO 'TIME ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009520*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
009530*    SEES IT.
009540     MOVE 'TIME           ' TO FP-NAME (1).
009550*    SETS FP-NAME TO 'TIRED ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009560*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
009570*    USE.
009580     MOVE 'TIRED          ' TO FP-NAME (2).
009590*    SETS FP-NAME TO 'MOTIVATION ' SO THE SWITCH ABOVE IT CAN BE
009600*    TESTED.
009610*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
009620*    FIGURE.
009630     MOVE 'MOTIVATION     ' TO FP-NAME (3).
009640*    SETS FP-NAME TO 'FORGOT ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009650*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
009660*    DECIDED.
009670     MOVE 'FORGOT         ' TO FP-NAME (4).
009680*    SETS FP-NAME TO 'SICK ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009690*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
009700*    SEES IT.
009710     MOVE 'SICK           ' TO FP-NAME (5).
009720*    SETS FP-NAME TO 'TRAVEL ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009730*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
009740*    USE.
009750     MOVE 'TRAVEL         ' TO FP-NAME (6).
009760*    SETS FP-NAME TO 'WEATHER ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009770*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
009780*    FIGURE.
009790     MOVE 'WEATHER        ' TO FP-NAME (7).
009800*    SETS FP-NAME TO 'OTHER-PRIORITY ' SO THE SWITCH ABOVE IT CAN BE
009810*    TESTED.
009820*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
009830*    DECIDED.
009840     MOVE 'OTHER-PRIORITY ' TO FP-NAME (8).
009850*    SETS FP-NAME TO 'OTHER ' SO THE SWITCH ABOVE IT CAN BE TESTED.
009860*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
009870*    SEES IT.
009880     MOVE 'OTHER          ' TO FP-NAME (9).
009890*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
009900*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
009910     SET FP-IDX TO 1.
009920*    RUNS 2011-ZERO-PATTERN-CT ONCE FOR EACH ROW UNTIL THE LOOP
009930*    CONDITION IS MET.
009940*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
009950     PERFORM 2011-ZERO-PATTERN-CT THRU 2011-EXIT
009960             UNTIL FP-IDX > 9.
009970 2010-EXIT.
009980     EXIT.
009990
010000 2011-ZERO-PATTERN-CT.
010010*** CLEARS THE FAILURE-REASON KEYWORD COUNTERS BEFORE THE LOG SCAN
010020*   TALLIES THEM.
010030*    ZEROES FP-COUNT BEFORE THE COUNTING BELOW BEGINS.
010040*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
010050*    DECIDED.
010060     MOVE 0 TO FP-COUNT (FP-IDX).
010070*    ZEROES FP-PERCENT BEFORE THE COUNTING BELOW BEGINS.
010080*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
010090*    SEES IT.
010100     MOVE 0 TO FP-PERCENT (FP-IDX).
010110*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
010120*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
010130     SET FP-IDX UP BY 1.
010140 2011-EXIT.
010150     EXIT.
010160
010170 2015-SCAN-ONE-LOG.
010180*** TESTS ONE LOG ROW AGAINST THE CURRENT HABIT AND WEEKDAY,
010190*   TALLYING HITS AND REASONS.
010200*    TESTS WHETHER HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID AND
010210*    HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START AND HL-T-LOG-DATE
010220*    (HL-IDX) <= WRK-WINDOW-END.
010230*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
010240*    DESCRIBED.
010250     IF HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID
010260        AND HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START
010270        AND HL-T-LOG-DATE (HL-IDX) <= WRK-WINDOW-END
010280*    ADDS INTO WRK-FA-DAYS-TRACKED, RUNNING ITS TOTAL FORWARD.
010290*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
010300         ADD 1 TO WRK-FA-DAYS-TRACKED
010310*    POSITIONS WRK-FA-LAST-IDX FOR THE NEXT TABLE REFERENCE.
010320*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
010330         SET WRK-FA-LAST-IDX TO HL-IDX
010340*    TESTS WHETHER HL-T-COMPLETED (HL-IDX) = 0.
010350*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
010360*    DESCRIBED.
010370         IF HL-T-COMPLETED (HL-IDX) = 0
010380*    ADDS INTO WRK-FA-FAILURES, RUNNING ITS TOTAL FORWARD.
010390*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
010400             ADD 1 TO WRK-FA-FAILURES
010410*    MOVES THE VALUE INTO WK-DATE-WORK.
010420*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
010430*    DECIDED.
010440             MOVE HL-T-LOG-DATE (HL-IDX) TO WK-DATE-WORK
010450*    RUNS 8010-GET-WEEKDAY FOR THIS STEP OF THE PASS.
010460*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
010470             PERFORM 8010-GET-WEEKDAY THRU 8010-EXIT
010480*    POSITIONS WRK-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
010490*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
010500             SET WRK-WKDAY-IDX TO WK-WEEKDAY-NUM
010510*    ADDS INTO WRK-FA-WKDAY-CT, RUNNING ITS TOTAL FORWARD.
010520*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
010530             ADD 1 TO WRK-FA-WKDAY-CT (WRK-WKDAY-IDX)
010540         END-IF
010550*    TESTS WHETHER HL-T-NOTES (HL-IDX) NOT = SPACES.
010560*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
010570*    DESCRIBED.
010580         IF HL-T-NOTES (HL-IDX) NOT = SPACES
010590*    RUNS 2020-CLASSIFY-NOTE FOR THIS STEP OF THE PASS.
010600*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
010610             PERFORM 2020-CLASSIFY-NOTE THRU 2020-EXIT
010620         END-IF
010630     END-IF.
010640*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
010650*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
010660     SET HL-IDX UP BY 1.
010670 2015-EXIT.
010680     EXIT.
010690
010700 2020-CLASSIFY-NOTE.
010710*** CLASSIFIES HL-T-NOTES (HL-IDX) INTO THE FIRST PATTERN,
010720*** IN TABLE ORDER, WHOSE KEYWORD IS FOUND AS A SUBSTRING.
010730*** AN UNMATCHED NON-BLANK NOTE FALLS TO OTHER (ROW 9).
010740*    MOVES THE VALUE INTO WRK-NOTE-UPPER.
010750*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
010760*    FIGURE.
010770     MOVE HL-T-NOTES (HL-IDX) TO WRK-NOTE-UPPER.
010780*    SCANS THE TEXT, COUNTING OR REPLACING CHARACTERS AS NEEDED.
010790     INSPECT WRK-NOTE-UPPER
010800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010810                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010820*    ZEROES WRK-SUBS BEFORE THE COUNTING BELOW BEGINS.
010830*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
010840*    SEES IT.
010850     MOVE 0 TO WRK-SUBS.
010860*    POSITIONS FP-KW-IDX FOR THE NEXT TABLE REFERENCE.
010870*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
010880*    USING.
010890     SET FP-KW-IDX TO 1.
010900*    RUNS 2021-TEST-ONE-KEYWORD ONCE FOR EACH ROW UNTIL THE LOOP
010910*    CONDITION IS MET.
010920*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
010930     PERFORM 2021-TEST-ONE-KEYWORD THRU 2021-EXIT
010940             UNTIL FP-KW-IDX > 41 OR WRK-SUBS NOT = 0.
010950*    TESTS WHETHER WRK-SUBS = 0.
010960*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
010970     IF WRK-SUBS = 0
010980*    ADDS INTO FP-COUNT, RUNNING ITS TOTAL FORWARD.
010990*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
011000         ADD 1 TO FP-COUNT (9)
011010     ELSE
011020*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
011030*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
011040         SET FP-IDX TO 1
011050*    RUNS 2022-FIND-PATTERN-ROW ONCE FOR EACH ROW UNTIL THE LOOP
011060*    CONDITION IS MET.
011070*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
011080         PERFORM 2022-FIND-PATTERN-ROW THRU 2022-EXIT
011090            UNTIL FP-NAME (FP-IDX) = FP-KW-PATTERN (FP-KW-IDX)
011100*    ADDS INTO FP-COUNT, RUNNING ITS TOTAL FORWARD.
011110*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
011120         ADD 1 TO FP-COUNT (FP-IDX)
011130     END-IF.
011140 2020-EXIT.
011150     EXIT.
011160
011170 2021-TEST-ONE-KEYWORD.
011180*** CHECKS ONE FAILURE-REASON KEYWORD AGAINST THE LOG NOTE TEXT.
011190*    MOVES THE VALUE INTO WRK-KEYWORD-LEN.
011200*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
011210*    SEES IT.
011220     MOVE 15 TO WRK-KEYWORD-LEN.
011230*    RUNS 2023-TRIM-KEYWORD ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
011240*    IS MET.
011250*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
011260     PERFORM 2023-TRIM-KEYWORD THRU 2023-EXIT
011270             UNTIL FP-KW-TEXT (FP-KW-IDX) (WRK-KEYWORD-LEN:1)
011280                   NOT = SPACE
011290                OR WRK-KEYWORD-LEN = 1.
011300*    SCANS THE TEXT, COUNTING OR REPLACING CHARACTERS AS NEEDED.
011310     INSPECT WRK-NOTE-UPPER TALLYING WRK-SUBS FOR ALL
011320             FP-KW-TEXT (FP-KW-IDX) (1:WRK-KEYWORD-LEN).
011330*    TESTS WHETHER WRK-SUBS = 0.
011340*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
011350     IF WRK-SUBS = 0
011360*    POSITIONS FP-KW-IDX FOR THE NEXT TABLE REFERENCE.
011370*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
011380         SET FP-KW-IDX UP BY 1
011390     END-IF.
011400 2021-EXIT.
011410     EXIT.
011420
011430 2023-TRIM-KEYWORD.
011440*** STRIPS TRAILING BLANKS OFF THE KEYWORD BEFORE THE SCAN
011450*   COMPARES IT.
011460*    BACKS WRK-KEYWORD-LEN OFF BY THE AMOUNT SHOWN.
011470*    KEEPS THE COUNT IN STEP WITH WHAT WAS ACTUALLY PROCESSED.
011480     SUBTRACT 1 FROM WRK-KEYWORD-LEN.
011490 2023-EXIT.
011500     EXIT.
011510
011520 2022-FIND-PATTERN-ROW.
011530*** LOCATES THE KEYWORD'S COUNTER ROW, ADDING IT IF THIS IS THE
011540*   FIRST TIME SEEN.
011550*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
011560*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
011570     SET FP-IDX UP BY 1.
011580 2022-EXIT.
011590     EXIT.
011600
011610 2030-COUNT-CONSEC-FAILS.
011620*** WALK BACKWARD FROM THE MOST RECENT LOG IN THE WINDOW,
011630*** COUNTING FAILURES UNTIL THE FIRST COMPLETED LOG IS HIT.
011640*    ZEROES WRK-FA-CONSEC-FAILS BEFORE THE COUNTING BELOW BEGINS.
011650*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
011660*    DECIDED.
011670     MOVE 0 TO WRK-FA-CONSEC-FAILS.
011680*    TESTS WHETHER WRK-FA-LAST-IDX > 0.
011690*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
011700*    DESCRIBED.
011710     IF WRK-FA-LAST-IDX > 0
011720*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
011730*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
011740         SET HL-IDX TO WRK-FA-LAST-IDX
011750*    RUNS 2031-TEST-ONE-BACK ONCE FOR EACH ROW UNTIL THE LOOP
011760*    CONDITION IS MET.
011770*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
011780         PERFORM 2031-TEST-ONE-BACK THRU 2031-EXIT
011790                 UNTIL HL-IDX = 0
011800     END-IF.
011810 2030-EXIT.
011820     EXIT.
011830
011840 2031-TEST-ONE-BACK.
011850*** CHECKS WHETHER A LOOK-BACK DAY IN THE STREAK WAS ALSO
011860*   COMPLETED.
011870*    TESTS WHETHER HL-T-HABIT-ID (HL-IDX) NOT = WRK-FA-HABIT-ID OR
011880*    HL-T-LOG-DATE (HL-IDX) < WRK-WINDOW-START.
011890*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
011900*    DESCRIBED.
011910     IF HL-T-HABIT-ID (HL-IDX) NOT = WRK-FA-HABIT-ID
011920        OR HL-T-LOG-DATE (HL-IDX) < WRK-WINDOW-START
011930*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
011940*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
011950         SET HL-IDX TO 0
011960     ELSE
011970*    TESTS WHETHER HL-T-COMPLETED (HL-IDX) = 0.
011980*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
011990         IF HL-T-COMPLETED (HL-IDX) = 0
012000*    ADDS INTO WRK-FA-CONSEC-FAILS, RUNNING ITS TOTAL FORWARD.
012010*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
012020             ADD 1 TO WRK-FA-CONSEC-FAILS
012030*    TESTS WHETHER HL-IDX = 1.
012040*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
012050             IF HL-IDX = 1
012060*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
012070*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
012080                 SET HL-IDX TO 0
012090             ELSE
012100*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
012110*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
012120*    USING.
012130                 SET HL-IDX DOWN BY 1
012140             END-IF
012150         ELSE
012160*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
012170*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
012180             SET HL-IDX TO 0
012190         END-IF
012200     END-IF.
012210 2031-EXIT.
012220     EXIT.
012230
012240 2040-BUILD-REPEATED-LIST.
012250*** COMPUTES FP-PERCENT FOR EACH PATTERN FROM THE COUNTS
012260*** ALREADY IN FP-PATTERN-TABLE, THEN SORTS THE TABLE
012270*** DESCENDING BY COUNT SO ROW 1 IS THE TOP REPEATED PATTERN.
012280*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
012290*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
012300     SET FP-IDX TO 1.
012310*    RUNS 2041-CALC-ONE-PERCENT ONCE FOR EACH ROW UNTIL THE LOOP
012320*    CONDITION IS MET.
012330*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
012340     PERFORM 2041-CALC-ONE-PERCENT THRU 2041-EXIT
012350             UNTIL FP-IDX > 9.
012360*    RUNS 8090-SORT-PATTERNS-DESC FOR THIS STEP OF THE PASS.
012370*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
012380     PERFORM 8090-SORT-PATTERNS-DESC THRU 8090-EXIT.
012390 2040-EXIT.
012400     EXIT.
012410
012420 2041-CALC-ONE-PERCENT.
012430*** TURNS A HIT COUNT AND A TARGET INTO THE COMPLETION PERCENTAGE
012440*   USED BY THE RULES.
012450*    TESTS WHETHER WRK-TOTAL-FAILS = 0.
012460*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
012470     IF WRK-TOTAL-FAILS = 0
012480*    ZEROES FP-PERCENT BEFORE THE COUNTING BELOW BEGINS.
012490*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
012500*    DECIDED.
012510         MOVE 0 TO FP-PERCENT (FP-IDX)
012520     ELSE
012530*    WORKS OUT FP-PERCENT, ROUNDED TO THE REPORTED PRECISION.
012540*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
012550*    HAPPENS.
012560         COMPUTE FP-PERCENT (FP-IDX) ROUNDED =
012570                 (FP-COUNT (FP-IDX) / WRK-TOTAL-FAILS) * 100
012580     END-IF.
012590*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
012600*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
012610     SET FP-IDX UP BY 1.
012620 2041-EXIT.
012630     EXIT.
012640
012650 2050-USER-TOP-REASON-SCAN.
012660*** SCANS THE FAILED, NOTED LOGS OF EVERY ACTIVE HABIT OF
012670*** THE USER OVER THE 14-DAY WINDOW AND CLASSIFIES THEM,
012680*** SO THE DECISION ENGINE CAN NAME THE USER'S TOP REASON.
012690*    RUNS 2010-RESET-PATTERN-TABLE FOR THIS STEP OF THE PASS.
012700*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
012710     PERFORM 2010-RESET-PATTERN-TABLE THRU 2010-EXIT.
012720*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
012730*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
012740     SET HL-IDX TO 1.
012750*    RUNS 2051-SCAN-ONE-USER-LOG ONCE FOR EACH ROW UNTIL THE LOOP
012760*    CONDITION IS MET.
012770*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
012780     PERFORM 2051-SCAN-ONE-USER-LOG THRU 2051-EXIT
012790             UNTIL HL-IDX > HL-TAB-MAX.
012800*    RUNS 2070-FIND-MAX-PATTERN FOR THIS STEP OF THE PASS.
012810*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
012820     PERFORM 2070-FIND-MAX-PATTERN THRU 2070-EXIT.
012830 2050-EXIT.
012840     EXIT.
012850
012860 2070-FIND-MAX-PATTERN.
012870*** PICKS THE HIGHEST-COUNT ROW OF FP-PATTERN-TABLE AS IT
012880*** STANDS (NO SORT) - TIES KEEP THE EARLIER, HIGHER-
012890*** PRECEDENCE PATTERN.
012900*    MOVES THE VALUE INTO WRK-TOP-PATTERN-NAME.
012910*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
012920*    FIGURE.
012930     MOVE FP-NAME (1)  TO WRK-TOP-PATTERN-NAME.
012940*    MOVES THE VALUE INTO WRK-TOP-PATTERN-COUNT.
012950*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
012960*    DECIDED.
012970     MOVE FP-COUNT (1) TO WRK-TOP-PATTERN-COUNT.
012980*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
012990*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
013000*    USING.
013010     SET FP-IDX TO 2.
013020*    RUNS 2071-TEST-ONE-MAX ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
013030*    IS MET.
013040*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
013050     PERFORM 2071-TEST-ONE-MAX THRU 2071-EXIT
013060             UNTIL FP-IDX > 9.
013070 2070-EXIT.
013080     EXIT.
013090
013100 2071-TEST-ONE-MAX.
013110*** KEEPS TRACK OF WHICH WEEKDAY HAD THE MOST COMPLETIONS SO FAR.
013120*    TESTS WHETHER FP-COUNT (FP-IDX) > WRK-TOP-PATTERN-COUNT.
013130*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
013140     IF FP-COUNT (FP-IDX) > WRK-TOP-PATTERN-COUNT
013150*    MOVES THE VALUE INTO WRK-TOP-PATTERN-NAME.
013160*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
013170*    DECIDED.
013180         MOVE FP-NAME (FP-IDX)  TO WRK-TOP-PATTERN-NAME
013190*    MOVES THE VALUE INTO WRK-TOP-PATTERN-COUNT.
013200*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
013210*    SEES IT.
013220         MOVE FP-COUNT (FP-IDX) TO WRK-TOP-PATTERN-COUNT
013230     END-IF.
013240*    POSITIONS FP-IDX FOR THE NEXT TABLE REFERENCE.
013250*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
013260     SET FP-IDX UP BY 1.
013270 2071-EXIT.
013280     EXIT.
013290
013300*-----------------------------------------------------------
013310*    3005  -  BUILDS THE ACTIVE-HABIT LIST FOR THE CURRENT
013320*    CONTROL CARD'S USER, WITH THE WEEK-WINDOW COMPLETION
013330*    PERCENTAGE (WEEKLY GENERATOR) AND THE 7-DAY COMPLETION
013340*    PERCENTAGE (DECISION ENGINE) ALREADY COMPUTED PER HABIT.
013350*-----------------------------------------------------------
013360 3005-BUILD-USER-HABIT-LIST.
013370*** PULLS EVERY ACTIVE HABIT BELONGING TO THE CARD'S USER OUT OF
013380*   HM-TABLE.
013390*    ZEROES WRK-UH-MAX BEFORE THE COUNTING BELOW BEGINS.
013400*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
013410*    FIGURE.
013420     MOVE 0 TO WRK-UH-MAX.
013430*    MOVES THE VALUE INTO WK-DATE-WORK.
013440*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
013450*    DECIDED.
013460     MOVE WRK-WEEK-START TO WK-DATE-WORK.
013470*    MOVES THE VALUE INTO WK-DAYS-DELTA.
013480*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
013490*    SEES IT.
013500     MOVE 6 TO WK-DAYS-DELTA.
013510*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
013520*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
013530     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
013540*    MOVES THE VALUE INTO WRK-WEEK-END.
013550*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
013560*    FIGURE.
013570     MOVE WK-DATE-WORK TO WRK-WEEK-END.
013580*    POSITIONS HM-IDX FOR THE NEXT TABLE REFERENCE.
013590*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
013600     SET HM-IDX TO 1.
013610*    RUNS 3006-ADD-ONE-USER-HABIT ONCE FOR EACH ROW UNTIL THE LOOP
013620*    CONDITION IS MET.
013630*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
013640     PERFORM 3006-ADD-ONE-USER-HABIT THRU 3006-EXIT
013650             UNTIL HM-IDX > HM-TAB-MAX.
013660*    TESTS WHETHER WRK-UH-MAX > 0.
013670*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
013680     IF WRK-UH-MAX > 0
013690*    SETS SW-HAS-ACTIVE-HABITS TO 'Y' SO THE SWITCH ABOVE IT CAN BE
013700*    TESTED.
013710*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
013720*    FIGURE.
013730         MOVE 'Y' TO SW-HAS-ACTIVE-HABITS
013740     ELSE
013750*    SETS SW-HAS-ACTIVE-HABITS TO 'N' SO THE SWITCH ABOVE IT CAN BE
013760*    TESTED.
013770*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
013780*    DECIDED.
013790         MOVE 'N' TO SW-HAS-ACTIVE-HABITS
013800     END-IF.
013810 3005-EXIT.
013820     EXIT.
013830
013840 3006-ADD-ONE-USER-HABIT.
013850*** ADDS ONE OF THE USER'S HABITS TO THE WORKING LIST FOR THIS
013860*   CARD.
013870*    TESTS WHETHER HM-T-USER-ID (HM-IDX) = WRK-USER-ID AND
013880*    HM-T-ACTIVE-FLAG (HM-IDX) = 'Y'.
013890*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
013900     IF HM-T-USER-ID (HM-IDX) = WRK-USER-ID
013910        AND HM-T-ACTIVE-FLAG (HM-IDX) = 'Y'
013920*    ADDS INTO WRK-UH-MAX, RUNNING ITS TOTAL FORWARD.
013930*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
013940         ADD 1 TO WRK-UH-MAX
013950*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
013960*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
013970*    USING.
013980         SET WRK-UH-IDX TO WRK-UH-MAX
013990*    MOVES THE VALUE INTO WRK-UH-HABIT-ID.
014000*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
014010*    DECIDED.
014020         MOVE HM-T-HABIT-ID (HM-IDX)
014030                            TO WRK-UH-HABIT-ID (WRK-UH-IDX)
014040*    MOVES THE VALUE INTO WRK-UH-HABIT-NAME.
014050*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
014060*    SEES IT.
014070         MOVE HM-T-HABIT-NAME (HM-IDX)
014080                            TO WRK-UH-HABIT-NAME (WRK-UH-IDX)
014090*    MOVES THE VALUE INTO WRK-UH-TARGET-FREQ.
014100*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
014110*    USE.
014120         MOVE HM-T-TARGET-FREQ (HM-IDX)
014130                            TO WRK-UH-TARGET-FREQ (WRK-UH-IDX)
014140*    MOVES THE VALUE INTO WRK-UH-FREQ-UNIT.
014150*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
014160*    FIGURE.
014170         MOVE HM-T-FREQ-UNIT (HM-IDX)
014180                            TO WRK-UH-FREQ-UNIT (WRK-UH-IDX)
014190*    RUNS 3007-CALC-WEEK-PCT FOR THIS STEP OF THE PASS.
014200*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
014210         PERFORM 3007-CALC-WEEK-PCT THRU 3007-EXIT
014220*    RUNS 3008-CALC-7DAY-PCT FOR THIS STEP OF THE PASS.
014230*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
014240         PERFORM 3008-CALC-7DAY-PCT THRU 3008-EXIT
014250     END-IF.
014260*    POSITIONS HM-IDX FOR THE NEXT TABLE REFERENCE.
014270*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
014280     SET HM-IDX UP BY 1.
014290 3006-EXIT.
014300     EXIT.
014310
014320 3007-CALC-WEEK-PCT.
014330*** WEEK COMPLETION IS NOT ROUNDED - COMPARED AGAINST
014340*** THRESHOLDS AS A TRUNCATED RATE, PER THE BUSINESS RULES.
014350*    MOVES THE VALUE INTO WRK-FA-HABIT-ID.
014360*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
014370*    FIGURE.
014380     MOVE HM-T-HABIT-ID (HM-IDX) TO WRK-FA-HABIT-ID.
014390*    ZEROES WRK-SUBS BEFORE THE COUNTING BELOW BEGINS.
014400*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
014410*    DECIDED.
014420     MOVE 0 TO WRK-SUBS.
014430*    ZEROES WRK-SUBS2 BEFORE THE COUNTING BELOW BEGINS.
014440*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
014450*    SEES IT.
014460     MOVE 0 TO WRK-SUBS2.
014470*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
014480*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
014490     SET HL-IDX TO 1.
014500*    RUNS 3010-SCAN-WEEK-LOG ONCE FOR EACH ROW UNTIL THE LOOP
014510*    CONDITION IS MET.
014520*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
014530     PERFORM 3010-SCAN-WEEK-LOG THRU 3010-EXIT
014540             UNTIL HL-IDX > HL-TAB-MAX.
014550*    TESTS WHETHER WRK-SUBS = 0.
014560*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
014570     IF WRK-SUBS = 0
014580*    ZEROES WRK-UH-WK-PCT BEFORE THE COUNTING BELOW BEGINS.
014590*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
014600*    SEES IT.
014610         MOVE 0 TO WRK-UH-WK-PCT (WRK-UH-IDX)
014620     ELSE
014630*    WORKS OUT WRK-UH-WK-PCT.
014640*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
014650         COMPUTE WRK-UH-WK-PCT (WRK-UH-IDX) =
014660                 (WRK-SUBS2 / WRK-SUBS) * 100
014670     END-IF.
014680 3007-EXIT.
014690     EXIT.
014700
014710 3010-SCAN-WEEK-LOG.
014720*** COUNTS THE LOG ENTRIES FOR ONE HABIT THAT FALL INSIDE THE
014730*   CARD'S CALENDAR WEEK.
014740*    TESTS WHETHER HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID AND
014750*    HL-T-LOG-DATE (HL-IDX) >= WRK-WEEK-START AND HL-T-LOG-DATE
014760*    (HL-IDX) <= WRK-WEEK-END.
014770*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
014780     IF HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID
014790        AND HL-T-LOG-DATE (HL-IDX) >= WRK-WEEK-START
014800        AND HL-T-LOG-DATE (HL-IDX) <= WRK-WEEK-END
014810*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
014820*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
014830         ADD 1 TO WRK-SUBS
014840*    TESTS WHETHER HL-T-COMPLETED (HL-IDX) = 1.
014850*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
014860*    DESCRIBED.
014870         IF HL-T-COMPLETED (HL-IDX) = 1
014880*    ADDS INTO WRK-SUBS2, RUNNING ITS TOTAL FORWARD.
014890*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
014900             ADD 1 TO WRK-SUBS2
014910         END-IF
014920     END-IF.
014930*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
014940*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
014950     SET HL-IDX UP BY 1.
014960 3010-EXIT.
014970     EXIT.
014980
014990 3008-CALC-7DAY-PCT.
015000*** TURNS THE ROLLING 7-DAY HIT COUNT INTO THE PERCENTAGE SHOWN ON
015010*   THE REPORT.
015020*    MOVES THE VALUE INTO WK-DATE-WORK.
015030*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
015040*    DECIDED.
015050     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
015060*    MOVES THE VALUE INTO WK-DAYS-DELTA.
015070*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
015080*    SEES IT.
015090     MOVE -6 TO WK-DAYS-DELTA.
015100*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
015110*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
015120     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
015130*    MOVES THE VALUE INTO WRK-WINDOW-START.
015140*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
015150*    FIGURE.
015160     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
015170*    MOVES THE VALUE INTO WRK-WINDOW-END.
015180*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
015190*    DECIDED.
015200     MOVE WRK-RUN-DATE TO WRK-WINDOW-END.
015210*    MOVES THE VALUE INTO WRK-FA-HABIT-ID.
015220*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
015230*    SEES IT.
015240     MOVE HM-T-HABIT-ID (HM-IDX) TO WRK-FA-HABIT-ID.
015250*    ZEROES WRK-SUBS BEFORE THE COUNTING BELOW BEGINS.
015260*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
015270*    USE.
015280     MOVE 0 TO WRK-SUBS.
015290*    ZEROES WRK-SUBS2 BEFORE THE COUNTING BELOW BEGINS.
015300*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
015310*    FIGURE.
015320     MOVE 0 TO WRK-SUBS2.
015330*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
015340*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
015350     SET HL-IDX TO 1.
015360*    RUNS 3011-SCAN-7DAY-LOG ONCE FOR EACH ROW UNTIL THE LOOP
015370*    CONDITION IS MET.
015380*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
015390     PERFORM 3011-SCAN-7DAY-LOG THRU 3011-EXIT
015400             UNTIL HL-IDX > HL-TAB-MAX.
015410*    TESTS WHETHER WRK-SUBS = 0.
015420*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
015430     IF WRK-SUBS = 0
015440*    ZEROES WRK-UH-7DAY-PCT BEFORE THE COUNTING BELOW BEGINS.
015450*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
015460*    FIGURE.
015470         MOVE 0 TO WRK-UH-7DAY-PCT (WRK-UH-IDX)
015480     ELSE
015490*    WORKS OUT WRK-UH-7DAY-PCT, ROUNDED TO THE REPORTED PRECISION.
015500*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
015510         COMPUTE WRK-UH-7DAY-PCT (WRK-UH-IDX) ROUNDED =
015520                 (WRK-SUBS2 / WRK-SUBS) * 100
015530     END-IF.
015540 3008-EXIT.
015550     EXIT.
015560
015570 3011-SCAN-7DAY-LOG.
015580*** COUNTS THE LOG ENTRIES FOR ONE HABIT THAT FALL INSIDE THE
015590*   TRAILING 7 DAYS.
015600*    TESTS WHETHER HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID AND
015610*    HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START AND HL-T-LOG-DATE
015620*    (HL-IDX) <= WRK-WINDOW-END.
015630*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
015640     IF HL-T-HABIT-ID (HL-IDX) = WRK-FA-HABIT-ID
015650        AND HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START
015660        AND HL-T-LOG-DATE (HL-IDX) <= WRK-WINDOW-END
015670*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
015680*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
015690         ADD 1 TO WRK-SUBS
015700*    TESTS WHETHER HL-T-COMPLETED (HL-IDX) = 1.
015710*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
015720*    DESCRIBED.
015730         IF HL-T-COMPLETED (HL-IDX) = 1
015740*    ADDS INTO WRK-SUBS2, RUNNING ITS TOTAL FORWARD.
015750*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
015760             ADD 1 TO WRK-SUBS2
015770         END-IF
015780     END-IF.
015790*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
015800*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
015810     SET HL-IDX UP BY 1.
015820 3011-EXIT.
015830     EXIT.
015840
015850*-----------------------------------------------------------
015860*    3000-SERIES  -  WEEKLY RECOMMENDATION GENERATOR
015870*    FIVE INDEPENDENT PER-HABIT RULES OVER THE CONTROL
015880*    CARD'S WEEK.  WRECOUT IS OPENED ONCE FOR THE WHOLE RUN,
015890*    SO THE NATURAL SEQUENTIAL REWRITE SATISFIES THE
015900*    "REPLACE PRIOR RECORDS FOR THIS USER+WEEK" RULE.
015910*-----------------------------------------------------------
015920 3000-WEEKLY-RECS.
015930*** BUILDS THE WKS-TABLE-STYLE WEEKLY FIGURES FOR EVERY HABIT ON
015940*   THE USER'S LIST.
015950*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
015960*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
015970*    USING.
015980     SET WRK-UH-IDX TO 1.
015990*    RUNS 3020-WEEKLY-ONE-HABIT ONCE FOR EACH ROW UNTIL THE LOOP
016000*    CONDITION IS MET.
016010*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
016020     PERFORM 3020-WEEKLY-ONE-HABIT THRU 3020-EXIT
016030             UNTIL WRK-UH-IDX > WRK-UH-MAX.
016040 3000-EXIT.
016050     EXIT.
016060
016070 3020-WEEKLY-ONE-HABIT.
016080*** WORKS OUT ONE HABIT'S WEEKLY COMPLETION PERCENTAGE AND BEST
016090*   WEEKDAY.
016100*    RUNS 3030-RULE1-REDUCE-SCOPE FOR THIS STEP OF THE PASS.
016110*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
016120     PERFORM 3030-RULE1-REDUCE-SCOPE THRU 3030-EXIT.
016130*    RUNS 3040-RULE2-REDESIGN FOR THIS STEP OF THE PASS.
016140*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
016150     PERFORM 3040-RULE2-REDESIGN     THRU 3040-EXIT.
016160*    RUNS 3050-RULE3-ADD-STRETCH FOR THIS STEP OF THE PASS.
016170*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
016180     PERFORM 3050-RULE3-ADD-STRETCH  THRU 3050-EXIT.
016190*    RUNS 3060-RULE4-CONSISTENCY FOR THIS STEP OF THE PASS.
016200*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
016210     PERFORM 3060-RULE4-CONSISTENCY  THRU 3060-EXIT.
016220*    RUNS 3070-RULE5-SCHEDULE-ADJUST FOR THIS STEP OF THE PASS.
016230*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
016240     PERFORM 3070-RULE5-SCHEDULE-ADJUST THRU 3070-EXIT.
016250*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
016260*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
016270     SET WRK-UH-IDX UP BY 1.
016280 3020-EXIT.
016290     EXIT.
016300
016310 3030-RULE1-REDUCE-SCOPE.
016320*** WEEKLY RULE 1 - UNDER 30 PCT FOR THE WEEK
016330*    TESTS WHETHER WRK-UH-WK-PCT (WRK-UH-IDX) < 30.00.
016340*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
016350     IF WRK-UH-WK-PCT (WRK-UH-IDX) < 30.00
016360*    MOVES THE VALUE INTO WR-HABIT-ID.
016370*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
016380*    FIGURE.
016390         MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WR-HABIT-ID
016400*    MOVES THE VALUE INTO WR-USER-ID.
016410*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
016420*    DECIDED.
016430         MOVE WRK-USER-ID                  TO WR-USER-ID
016440*    MOVES THE VALUE INTO WR-WEEK-START.
016450*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
016460*    SEES IT.
016470         MOVE WRK-WEEK-START                TO WR-WEEK-START
016480*    SETS WR-TYPE TO 'REDUCE-SCOPE' SO THE SWITCH ABOVE IT CAN BE
016490*    TESTED.
016500*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
016510*    USE.
016520         MOVE 'REDUCE-SCOPE' TO WR-TYPE
016530*    SETS WR-PRIORITY TO 'HIGH' SO THE SWITCH ABOVE IT CAN BE TESTED.
016540*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
016550*    FIGURE.
016560         MOVE 'HIGH'         TO WR-PRIORITY
016570*    SETS WR-SUGGESTION TO 'COMPLETION BELOW 30 PCT THIS WEEK - CUT
016580*    THE TARGET' SO THE SWITCH ABOVE IT CAN BE TESTED.
016590*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
016600*    DECIDED.
016610         MOVE 'COMPLETION BELOW 30 PCT THIS WEEK - CUT THE TARGET'
016620              TO WR-SUGGESTION
016630*    MOVES THE VALUE INTO WR-METRIC-1.
016640*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
016650*    SEES IT.
016660         MOVE WRK-UH-WK-PCT (WRK-UH-IDX) TO WR-METRIC-1
016670*    MOVES THE VALUE INTO WR-PATTERN.
016680*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
016690*    USE.
016700         MOVE SPACES TO WR-PATTERN
016710*    PRINTS THE REPORT ON THE REPORT OR RECOMMENDATION FILE.
016720*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
016730*    REPORT.
016740         WRITE WR-WEEKLY-RECOMMEND-REC
016750*    ADDS INTO WRK-TOT-REDUCE-SCOPE, RUNNING ITS TOTAL FORWARD.
016760*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
016770         ADD 1 TO WRK-TOT-REDUCE-SCOPE
016780     END-IF.
016790 3030-EXIT.
016800     EXIT.
016810
016820 3040-RULE2-REDESIGN.
016830*** WEEKLY RULE 2 - TOP REPEATED FAILURE PATTERN THIS WEEK
016840*** HAS AT LEAST 2 OCCURRENCES.  THIS CALL ALSO LEAVES
016850*** WRK-FA-WKDAY-CT SET FOR RULE 5'S USE BELOW.
016860*    MOVES THE VALUE INTO WRK-FA-HABIT-ID.
016870*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
016880*    SEES IT.
016890     MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WRK-FA-HABIT-ID.
016900*    MOVES THE VALUE INTO WRK-WINDOW-START.
016910*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
016920*    USE.
016930     MOVE WRK-WEEK-START TO WRK-WINDOW-START.
016940*    MOVES THE VALUE INTO WRK-WINDOW-END.
016950*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
016960*    FIGURE.
016970     MOVE WRK-WEEK-END   TO WRK-WINDOW-END.
016980*    RUNS 2000-ANALYZE-HABIT FOR THIS STEP OF THE PASS.
016990*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
017000     PERFORM 2000-ANALYZE-HABIT      THRU 2000-EXIT.
017010*    RUNS 2040-BUILD-REPEATED-LIST FOR THIS STEP OF THE PASS.
017020*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
017030     PERFORM 2040-BUILD-REPEATED-LIST THRU 2040-EXIT.
017040*    TESTS WHETHER FP-COUNT (1) >= 2.
017050*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
017060*    DESCRIBED.
017070     IF FP-COUNT (1) >= 2
017080*    MOVES THE VALUE INTO WR-HABIT-ID.
017090*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
017100*    FIGURE.
017110         MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WR-HABIT-ID
017120*    MOVES THE VALUE INTO WR-USER-ID.
017130*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
017140*    DECIDED.
017150         MOVE WRK-USER-ID                  TO WR-USER-ID
017160*    MOVES THE VALUE INTO WR-WEEK-START.
017170*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
017180*    SEES IT.
017190         MOVE WRK-WEEK-START                TO WR-WEEK-START
017200*    SETS WR-TYPE TO 'REDESIGN-HABIT' SO THE SWITCH ABOVE IT CAN BE
017210*    TESTED.
017220*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
017230*    USE.
017240         MOVE 'REDESIGN-HABIT' TO WR-TYPE
017250*    SETS WR-PRIORITY TO 'HIGH' SO THE SWITCH ABOVE IT CAN BE TESTED.
017260*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
017270*    FIGURE.
017280         MOVE 'HIGH'           TO WR-PRIORITY
017290*    SETS WR-SUGGESTION TO 'SAME FAILURE REASON KEEPS REPEATING -
017300*    REDESIGN' SO THE SWITCH ABOVE IT CAN BE TESTED.
017310*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
017320*    DECIDED.
017330         MOVE 'SAME FAILURE REASON KEEPS REPEATING - REDESIGN'
017340              TO WR-SUGGESTION
017350*    MOVES THE VALUE INTO WR-METRIC-1.
017360*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
017370*    SEES IT.
017380         MOVE FP-COUNT (1) TO WR-METRIC-1
017390*    MOVES THE VALUE INTO WR-PATTERN.
017400*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
017410*    USE.
017420         MOVE FP-NAME (1)  TO WR-PATTERN
017430*    PRINTS THE REPORT ON THE REPORT OR RECOMMENDATION FILE.
017440*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
017450*    REPORT.
017460         WRITE WR-WEEKLY-RECOMMEND-REC
017470*    ADDS INTO WRK-TOT-REDESIGN, RUNNING ITS TOTAL FORWARD.
017480*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
017490         ADD 1 TO WRK-TOT-REDESIGN
017500     END-IF.
017510 3040-EXIT.
017520     EXIT.
017530
017540 3050-RULE3-ADD-STRETCH.
017550*** WEEKLY RULE 3 - 85 PCT OR BETTER FOR THE WEEK
017560*    TESTS WHETHER WRK-UH-WK-PCT (WRK-UH-IDX) >= 85.00.
017570*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
017580     IF WRK-UH-WK-PCT (WRK-UH-IDX) >= 85.00
017590*    MOVES THE VALUE INTO WR-HABIT-ID.
017600*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
017610*    USE.
017620         MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WR-HABIT-ID
017630*    MOVES THE VALUE INTO WR-USER-ID.
017640*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
017650*    FIGURE.
017660         MOVE WRK-USER-ID                  TO WR-USER-ID
017670*    MOVES THE VALUE INTO WR-WEEK-START.
017680*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
017690*    DECIDED.
017700         MOVE WRK-WEEK-START                TO WR-WEEK-START
017710*    SETS WR-TYPE TO 'ADD-STRETCH' SO THE SWITCH ABOVE IT CAN BE
017720*    TESTED.
017730*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
017740*    SEES IT.
017750         MOVE 'ADD-STRETCH' TO WR-TYPE
017760*    SETS WR-PRIORITY TO 'MEDIUM' SO THE SWITCH ABOVE IT CAN BE
017770*    TESTED.
017780*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
017790*    USE.
017800         MOVE 'MEDIUM'      TO WR-PRIORITY
017810*    SETS WR-SUGGESTION TO 'STRONG WEEK - ADD A STRETCH GOAL FOR THIS
017820*    HABIT' SO THE SWITCH ABOVE IT CAN BE TESTED.
017830*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
017840*    FIGURE.
017850         MOVE 'STRONG WEEK - ADD A STRETCH GOAL FOR THIS HABIT'
017860              TO WR-SUGGESTION
017870*    MOVES THE VALUE INTO WR-METRIC-1.
017880*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
017890*    DECIDED.
017900         MOVE WRK-UH-WK-PCT (WRK-UH-IDX) TO WR-METRIC-1
017910*    MOVES THE VALUE INTO WR-PATTERN.
017920*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
017930*    SEES IT.
017940         MOVE SPACES TO WR-PATTERN
017950*    PRINTS THE REPORT ON THE REPORT OR RECOMMENDATION FILE.
017960*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
017970*    SECTION.
017980         WRITE WR-WEEKLY-RECOMMEND-REC
017990*    ADDS INTO WRK-TOT-ADD-STRETCH, RUNNING ITS TOTAL FORWARD.
018000*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
018010         ADD 1 TO WRK-TOT-ADD-STRETCH
018020     END-IF.
018030 3050-EXIT.
018040     EXIT.
018050
018060 3060-RULE4-CONSISTENCY.
018070*** WEEKLY RULE 4 - BETWEEN 70 AND 85 PCT FOR THE WEEK
018080*    TESTS WHETHER WRK-UH-WK-PCT (WRK-UH-IDX) >= 70.00 AND
018090*    WRK-UH-WK-PCT (WRK-UH-IDX) < 85.00.
018100*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
018110     IF WRK-UH-WK-PCT (WRK-UH-IDX) >= 70.00
018120        AND WRK-UH-WK-PCT (WRK-UH-IDX) < 85.00
018130*    WORKS OUT WRK-GAP.
018140*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
018150*    HAPPENS.
018160         COMPUTE WRK-GAP = 100 - WRK-UH-WK-PCT (WRK-UH-IDX)
018170*    MOVES THE VALUE INTO WR-HABIT-ID.
018180*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
018190*    USE.
018200         MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WR-HABIT-ID
018210*    MOVES THE VALUE INTO WR-USER-ID.
018220*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
018230*    FIGURE.
018240         MOVE WRK-USER-ID                  TO WR-USER-ID
018250*    MOVES THE VALUE INTO WR-WEEK-START.
018260*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
018270*    DECIDED.
018280         MOVE WRK-WEEK-START                TO WR-WEEK-START
018290*    SETS WR-TYPE TO 'CONSISTENCY-IMPROVEMENT' SO THE SWITCH ABOVE IT
018300*    CAN BE TESTED.
018310*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
018320*    SEES IT.
018330         MOVE 'CONSISTENCY-IMPROVEMENT' TO WR-TYPE
018340*    SETS WR-PRIORITY TO 'MEDIUM' SO THE SWITCH ABOVE IT CAN BE
018350*    TESTED.
018360*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
018370*    USE.
018380         MOVE 'MEDIUM'                  TO WR-PRIORITY
018390*    SETS TARGET TO 'CLOSE TO TARGET - TIGHTEN UP CONSISTENCY' SO THE
018400*    SWITCH ABOVE IT CAN BE TESTED.
018410*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
018420*    FIGURE.
018430         MOVE 'CLOSE TO TARGET - TIGHTEN UP CONSISTENCY'
018440              TO WR-SUGGESTION
018450*    MOVES THE VALUE INTO WR-METRIC-1.
018460*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
018470*    DECIDED.
018480         MOVE WRK-GAP TO WR-METRIC-1
018490*    MOVES THE VALUE INTO WR-PATTERN.
018500*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
018510*    SEES IT.
018520         MOVE SPACES  TO WR-PATTERN
018530*    PRINTS THE REPORT ON THE REPORT OR RECOMMENDATION FILE.
018540*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
018550*    SECTION.
018560         WRITE WR-WEEKLY-RECOMMEND-REC
018570*    ADDS INTO WRK-TOT-CONSISTENCY, RUNNING ITS TOTAL FORWARD.
018580*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
018590         ADD 1 TO WRK-TOT-CONSISTENCY
018600     END-IF.
018610 3060-EXIT.
018620     EXIT.
018630
018640 3070-RULE5-SCHEDULE-ADJUST.
018650*** WEEKLY RULE 5 - MOST-FAILED WEEKDAY OF THE WEEK, IF ANY
018660*    ZEROES WRK-MAX-WKDAY-CT BEFORE THE COUNTING BELOW BEGINS.
018670*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
018680*    DECIDED.
018690     MOVE 0 TO WRK-MAX-WKDAY-CT.
018700*    POSITIONS WRK-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
018710*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
018720     SET WRK-WKDAY-IDX TO 1.
018730*    RUNS 3071-FIND-MAX-WKDAY ONCE FOR EACH ROW UNTIL THE LOOP
018740*    CONDITION IS MET.
018750*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
018760     PERFORM 3071-FIND-MAX-WKDAY THRU 3071-EXIT
018770             UNTIL WRK-WKDAY-IDX > 7.
018780*    TESTS WHETHER WRK-MAX-WKDAY-CT > 0.
018790*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
018800     IF WRK-MAX-WKDAY-CT > 0
018810*    MOVES THE VALUE INTO WR-HABIT-ID.
018820*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
018830*    DECIDED.
018840         MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WR-HABIT-ID
018850*    MOVES THE VALUE INTO WR-USER-ID.
018860*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
018870*    SEES IT.
018880         MOVE WRK-USER-ID                  TO WR-USER-ID
018890*    MOVES THE VALUE INTO WR-WEEK-START.
018900*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
018910*    USE.
018920         MOVE WRK-WEEK-START                TO WR-WEEK-START
018930*    SETS WR-TYPE TO 'SCHEDULE-ADJUSTMENT' SO THE SWITCH ABOVE IT CAN
018940*    BE TESTED.
018950*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
018960*    FIGURE.
018970         MOVE 'SCHEDULE-ADJUSTMENT' TO WR-TYPE
018980*    SETS WR-PRIORITY TO 'LOW' SO THE SWITCH ABOVE IT CAN BE TESTED.
018990*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
019000*    DECIDED.
019010         MOVE 'LOW'                 TO WR-PRIORITY
019020*    SETS WR-SUGGESTION TO 'FAILURES CLUSTER ON ONE WEEKDAY - ADJUST
019030*    THE SLOT' SO THE SWITCH ABOVE IT CAN BE TESTED.
019040*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
019050*    SEES IT.
019060         MOVE 'FAILURES CLUSTER ON ONE WEEKDAY - ADJUST THE SLOT'
019070              TO WR-SUGGESTION
019080*    MOVES THE VALUE INTO WR-METRIC-1.
019090*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
019100*    USE.
019110         MOVE WRK-MAX-WKDAY-CT TO WR-METRIC-1
019120*    POSITIONS WK-DAY-IDX FOR THE NEXT TABLE REFERENCE.
019130*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
019140*    USING.
019150         SET WK-DAY-IDX TO WRK-MAX-WKDAY-IDX
019160*    MOVES THE VALUE INTO WR-PATTERN.
019170*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
019180*    DECIDED.
019190         MOVE WK-DAY-NAME (WK-DAY-IDX) TO WR-PATTERN
019200*    PRINTS THE REPORT ON THE REPORT OR RECOMMENDATION FILE.
019210*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
019220*    REPORT.
019230         WRITE WR-WEEKLY-RECOMMEND-REC
019240*    ADDS INTO WRK-TOT-SCHED-ADJUST, RUNNING ITS TOTAL FORWARD.
019250*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
019260         ADD 1 TO WRK-TOT-SCHED-ADJUST
019270     END-IF.
019280 3070-EXIT.
019290     EXIT.
019300
019310 3071-FIND-MAX-WKDAY.
019320*** PICKS THE WEEKDAY WITH THE MOST COMPLETIONS OUT OF THE SEVEN
019330*   COUNTERS.
019340*    TESTS WHETHER WRK-FA-WKDAY-CT (WRK-WKDAY-IDX) > WRK-MAX-WKDAY-CT.
019350*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
019360     IF WRK-FA-WKDAY-CT (WRK-WKDAY-IDX) > WRK-MAX-WKDAY-CT
019370*    MOVES THE VALUE INTO WRK-MAX-WKDAY-CT.
019380*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
019390*    DECIDED.
019400         MOVE WRK-FA-WKDAY-CT (WRK-WKDAY-IDX)
019410                               TO WRK-MAX-WKDAY-CT
019420*    POSITIONS WRK-MAX-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
019430*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
019440*    USING.
019450         SET WRK-MAX-WKDAY-IDX TO WRK-WKDAY-IDX
019460     END-IF.
019470*    POSITIONS WRK-WKDAY-IDX FOR THE NEXT TABLE REFERENCE.
019480*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
019490     SET WRK-WKDAY-IDX UP BY 1.
019500 3071-EXIT.
019510     EXIT.
019520
019530 2051-SCAN-ONE-USER-LOG.
019540*** TALLIES ONE LOG ROW TOWARD THE USER'S OVERALL CRITICAL-HABIT
019550*   FAILURE COUNT.
019560*    TESTS WHETHER HL-T-USER-ID (HL-IDX) = WRK-USER-ID AND
019570*    HL-T-COMPLETED (HL-IDX) = 0 AND HL-T-NOTES (HL-IDX) NOT = SPACES
019580*    AND HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START AND HL-T-LOG-DATE
019590*    (HL-IDX) <= WRK-WINDOW-END.
019600*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
019610     IF HL-T-USER-ID (HL-IDX) = WRK-USER-ID
019620        AND HL-T-COMPLETED (HL-IDX) = 0
019630        AND HL-T-NOTES (HL-IDX) NOT = SPACES
019640        AND HL-T-LOG-DATE (HL-IDX) >= WRK-WINDOW-START
019650        AND HL-T-LOG-DATE (HL-IDX) <= WRK-WINDOW-END
019660*    RUNS 2020-CLASSIFY-NOTE FOR THIS STEP OF THE PASS.
019670*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
019680         PERFORM 2020-CLASSIFY-NOTE THRU 2020-EXIT
019690     END-IF.
019700*    POSITIONS HL-IDX FOR THE NEXT TABLE REFERENCE.
019710*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
019720     SET HL-IDX UP BY 1.
019730 2051-EXIT.
019740     EXIT.
019750
019760 2060-SCAN-CRITICAL-HABITS.
019770*** COUNTS EVERY ACTIVE HABIT OF THE USER WHOSE 14-DAY
019780*** FAILURE RATE IS 60.00 OR HIGHER INTO WRK-CRIT-MAX.
019790*    ZEROES WRK-CRIT-MAX BEFORE THE COUNTING BELOW BEGINS.
019800*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
019810*    USE.
019820     MOVE 0 TO WRK-CRIT-MAX.
019830*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
019840*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
019850*    USING.
019860     SET WRK-UH-IDX TO 1.
019870*    RUNS 2061-TEST-ONE-CRIT-HABIT ONCE FOR EACH ROW UNTIL THE LOOP
019880*    CONDITION IS MET.
019890*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
019900     PERFORM 2061-TEST-ONE-CRIT-HABIT THRU 2061-EXIT
019910             UNTIL WRK-UH-IDX > WRK-UH-MAX.
019920 2060-EXIT.
019930     EXIT.
019940
019950 2061-TEST-ONE-CRIT-HABIT.
019960*** CHECKS WHETHER A GIVEN HABIT IS ON THE USER'S CRITICAL-HABIT
019970*   LIST.
019980*    MOVES THE VALUE INTO WRK-FA-HABIT-ID.
019990*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
020000*    SEES IT.
020010     MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WRK-FA-HABIT-ID.
020020*    MOVES THE VALUE INTO WK-DATE-WORK.
020030*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
020040*    USE.
020050     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
020060*    MOVES THE VALUE INTO WK-DAYS-DELTA.
020070*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
020080*    FIGURE.
020090     MOVE -14 TO WK-DAYS-DELTA.
020100*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
020110*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
020120     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
020130*    MOVES THE VALUE INTO WRK-WINDOW-START.
020140*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
020150*    SEES IT.
020160     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
020170*    MOVES THE VALUE INTO WRK-WINDOW-END.
020180*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
020190*    USE.
020200     MOVE WRK-RUN-DATE TO WRK-WINDOW-END.
020210*    RUNS 2000-ANALYZE-HABIT FOR THIS STEP OF THE PASS.
020220*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
020230     PERFORM 2000-ANALYZE-HABIT THRU 2000-EXIT.
020240*    TESTS WHETHER WRK-FA-RATE >= 60.00.
020250*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
020260*    DESCRIBED.
020270     IF WRK-FA-RATE >= 60.00
020280*    ADDS INTO WRK-CRIT-MAX, RUNNING ITS TOTAL FORWARD.
020290*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
020300         ADD 1 TO WRK-CRIT-MAX
020310     END-IF.
020320*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
020330*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
020340     SET WRK-UH-IDX UP BY 1.
020350 2061-EXIT.
020360     EXIT.
020370*-----------------------------------------------------------
020380*    4000-SERIES  -  THE DECISION ENGINE
020390*    ONE PASS PER CONTROL CARD.  EVALUATES EACH OF THE
020400*    USER'S ACTIVE HABITS AGAINST THE FOUR DECISION RULES,
020410*    THEN ROLLS UP THE SYSTEM-LEVEL MESSAGES AND SORTS THE
020420*    TOP-FIVE NEXT STEPS.  02/03/2011 D.ABARA - RQ5002.             RQ5002
020430*-----------------------------------------------------------
020440 4000-DECISION-ENGINE.
020450*** RUNS RULES 1 THROUGH 4 AGAINST THE USER'S HABITS AND WRITES
020460*   WHATEVER FIRES.
020470*    ZEROES WRK-REC-MAX BEFORE THE COUNTING BELOW BEGINS.
020480*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
020490*    FIGURE.
020500     MOVE 0 TO WRK-REC-MAX.
020510*    ZEROES WRK-SYSMSG-MAX BEFORE THE COUNTING BELOW BEGINS.
020520*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
020530*    DECIDED.
020540     MOVE 0 TO WRK-SYSMSG-MAX.
020550*    ZEROES WRK-CRIT-MAX BEFORE THE COUNTING BELOW BEGINS.
020560*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
020570*    SEES IT.
020580     MOVE 0 TO WRK-CRIT-MAX.
020590*    TESTS WHETHER NOT USER-HAS-ACTIVE-HABITS.
020600*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
020610*    DESCRIBED.
020620     IF NOT USER-HAS-ACTIVE-HABITS
020630*    ZEROES WRK-TOT-HABITS-TRACKED BEFORE THE COUNTING BELOW BEGINS.
020640*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
020650*    FIGURE.
020660         MOVE 0 TO WRK-TOT-HABITS-TRACKED
020670*    ZEROES WRK-AVG-7DAY-PCT BEFORE THE COUNTING BELOW BEGINS.
020680*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
020690*    DECIDED.
020700         MOVE 0 TO WRK-AVG-7DAY-PCT
020710*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
020720*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
020730         ADD 1 TO WRK-SYSMSG-MAX
020740*    SETS WRK-SYSMSG-TEXT TO 'NO ACTIVE HABITS ON FILE - CREATE YOUR
020750*    FIRST HABIT' SO THE SWITCH ABOVE IT CAN BE TESTED.
020760*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
020770*    USE.
020780         MOVE 'NO ACTIVE HABITS ON FILE - CREATE YOUR FIRST HABIT'
020790              TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
020800     ELSE
020810*    MOVES THE VALUE INTO WRK-TOT-HABITS-TRACKED.
020820*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
020830*    FIGURE.
020840         MOVE WRK-UH-MAX TO WRK-TOT-HABITS-TRACKED
020850*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
020860*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
020870*    USING.
020880         SET WRK-UH-IDX TO 1
020890*    RUNS 4010-EVAL-ONE-HABIT ONCE FOR EACH ROW UNTIL THE LOOP
020900*    CONDITION IS MET.
020910*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
020920         PERFORM 4010-EVAL-ONE-HABIT THRU 4010-EXIT
020930                 UNTIL WRK-UH-IDX > WRK-UH-MAX
020940*    RUNS 4050-CALC-AVG-7DAY FOR THIS STEP OF THE PASS.
020950*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
020960         PERFORM 4050-CALC-AVG-7DAY THRU 4050-EXIT
020970*    RUNS 4060-RULE4-NEW-HABIT FOR THIS STEP OF THE PASS.
020980*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
020990         PERFORM 4060-RULE4-NEW-HABIT THRU 4060-EXIT
021000*    RUNS 4070-SYSTEM-BANDING FOR THIS STEP OF THE PASS.
021010*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
021020         PERFORM 4070-SYSTEM-BANDING THRU 4070-EXIT
021030*    RUNS 4080-CRITICAL-MESSAGE FOR THIS STEP OF THE PASS.
021040*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
021050         PERFORM 4080-CRITICAL-MESSAGE THRU 4080-EXIT
021060*    RUNS 4085-TOP-REASON-MESSAGE FOR THIS STEP OF THE PASS.
021070*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
021080         PERFORM 4085-TOP-REASON-MESSAGE THRU 4085-EXIT
021090     END-IF.
021100*    MOVES THE VALUE INTO WRK-NEEDING-ATTENTION.
021110*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
021120*    FIGURE.
021130     MOVE WRK-REC-MAX TO WRK-NEEDING-ATTENTION.
021140*    RUNS 4090-SORT-RECS-BY-PRIORITY FOR THIS STEP OF THE PASS.
021150*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
021160     PERFORM 4090-SORT-RECS-BY-PRIORITY THRU 4090-EXIT.
021170*    RUNS 5000-WRITE-USER-REPORT FOR THIS STEP OF THE PASS.
021180*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
021190     PERFORM 5000-WRITE-USER-REPORT THRU 5000-EXIT.
021200 4000-EXIT.
021210     EXIT.
021220
021230 4010-EVAL-ONE-HABIT.
021240*** TESTS ONE HABIT AGAINST EACH OF THE FOUR RECOMMENDATION RULES
021250*   IN TURN.
021260*    RUNS 4020-RULE1-TWO-BAD-WEEKS FOR THIS STEP OF THE PASS.
021270*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
021280     PERFORM 4020-RULE1-TWO-BAD-WEEKS THRU 4020-EXIT.
021290*    RUNS 4030-RULE2-REPEATED-FAIL FOR THIS STEP OF THE PASS.
021300*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
021310     PERFORM 4030-RULE2-REPEATED-FAIL THRU 4030-EXIT.
021320*    RUNS 4040-RULE3-STABLE-FLAT FOR THIS STEP OF THE PASS.
021330*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
021340     PERFORM 4040-RULE3-STABLE-FLAT THRU 4040-EXIT.
021350*    POSITIONS WRK-UH-IDX FOR THE NEXT TABLE REFERENCE.
021360*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
021370     SET WRK-UH-IDX UP BY 1.
021380 4010-EXIT.
021390     EXIT.
021400
021410 4020-RULE1-TWO-BAD-WEEKS.
021420*** RULE 1 - LAST TWO COMPLETE WEEKS BOTH UNDER 50 PCT.
021430*    MOVES THE VALUE INTO WK-DATE-WORK.
021440*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
021450*    USE.
021460     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
021470*    MOVES THE VALUE INTO WK-DAYS-DELTA.
021480*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
021490*    FIGURE.
021500     MOVE -14 TO WK-DAYS-DELTA.
021510*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
021520*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
021530     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
021540*    MOVES THE VALUE INTO WRK-WINDOW-START.
021550*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
021560*    SEES IT.
021570     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
021580*    ZEROES WRK-2WK-CT BEFORE THE COUNTING BELOW BEGINS.
021590*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
021600*    USE.
021610     MOVE 0 TO WRK-2WK-CT.
021620*    ZEROES WRK-2WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
021630*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
021640*    FIGURE.
021650     MOVE 0 TO WRK-2WK-AVG-CMPL (1).
021660*    ZEROES WRK-2WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
021670*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
021680*    DECIDED.
021690     MOVE 0 TO WRK-2WK-AVG-CMPL (2).
021700*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
021710*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
021720*    USING.
021730     SET WKS-IDX TO 1.
021740*    RUNS 4021-SCAN-WK-FOR-RULE1 ONCE FOR EACH ROW UNTIL THE LOOP
021750*    CONDITION IS MET.
021760*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
021770     PERFORM 4021-SCAN-WK-FOR-RULE1 THRU 4021-EXIT
021780             UNTIL WKS-IDX > WKS-TAB-MAX.
021790*    TESTS WHETHER WRK-2WK-CT = 2 AND WRK-2WK-AVG-CMPL (1) < 50.00 AND
021800*    WRK-2WK-AVG-CMPL (2) < 50.00.
021810*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
021820     IF WRK-2WK-CT = 2
021830        AND WRK-2WK-AVG-CMPL (1) < 50.00
021840        AND WRK-2WK-AVG-CMPL (2) < 50.00
021850*    TESTS WHETHER WRK-UH-TARGET-FREQ (WRK-UH-IDX) > 1.
021860*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
021870*    DESCRIBED.
021880         IF WRK-UH-TARGET-FREQ (WRK-UH-IDX) > 1
021890*    WORKS OUT WRK-NEW-TARGET.
021900*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
021910*    HAPPENS.
021920             COMPUTE WRK-NEW-TARGET =
021930                     WRK-UH-TARGET-FREQ (WRK-UH-IDX) - 1
021940         ELSE
021950*    MOVES THE VALUE INTO WRK-NEW-TARGET.
021960*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
021970*    USE.
021980             MOVE 1 TO WRK-NEW-TARGET
021990         END-IF
022000*    ADDS INTO WRK-REC-MAX, RUNNING ITS TOTAL FORWARD.
022010*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
022020         ADD 1 TO WRK-REC-MAX
022030*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
022040*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
022050         SET WRK-REC-IDX TO WRK-REC-MAX
022060*    MOVES THE VALUE INTO WRK-REC-HABIT-NAME.
022070*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
022080*    SEES IT.
022090         MOVE WRK-UH-HABIT-NAME (WRK-UH-IDX)
022100                          TO WRK-REC-HABIT-NAME (WRK-REC-IDX)
022110*    SETS WRK-REC-TYPE TO 'REDUCE-SCOPE' SO THE SWITCH ABOVE IT CAN BE
022120*    TESTED.
022130*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
022140*    USE.
022150         MOVE 'REDUCE-SCOPE'     TO WRK-REC-TYPE (WRK-REC-IDX)
022160*    SETS WRK-REC-TITLE TO 'REDUCE HABIT SCOPE' SO THE SWITCH ABOVE IT
022170*    CAN BE TESTED.
022180*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
022190*    FIGURE.
022200         MOVE 'REDUCE HABIT SCOPE' TO WRK-REC-TITLE (WRK-REC-IDX)
022210*    SETS WRK-REC-PRIORITY TO 'HIGH' SO THE SWITCH ABOVE IT CAN BE
022220*    TESTED.
022230*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
022240*    DECIDED.
022250         MOVE 'HIGH'             TO WRK-REC-PRIORITY (WRK-REC-IDX)
022260*    MOVES THE VALUE INTO WRK-REC-PRI-RANK.
022270*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
022280*    SEES IT.
022290         MOVE 2                  TO WRK-REC-PRI-RANK (WRK-REC-IDX)
022300*    MOVES THE VALUE INTO WRK-REC-COMPLETION.
022310*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
022320*    USE.
022330         MOVE WRK-UH-7DAY-PCT (WRK-UH-IDX)
022340                          TO WRK-REC-COMPLETION (WRK-REC-IDX)
022350*    BUILDS THE TEXT FOR WRK-REC-REASON A PIECE AT A TIME.
022360*    ASSEMBLES THE PIECES OF TEXT INTO ONE MESSAGE A LINE AT A TIME.
022370         STRING 'TWO BAD WEEKS IN A ROW - CUT THE TARGET TO '
022380                      DELIMITED BY SIZE
022390                WRK-NEW-TARGET    DELIMITED BY SIZE
022400                ' PER '           DELIMITED BY SIZE
022410                WRK-UH-FREQ-UNIT (WRK-UH-IDX) DELIMITED BY SIZE
022420                INTO WRK-REC-REASON (WRK-REC-IDX)
022430         END-STRING
022440*    ZEROES WRK-REC-PAT-COUNT BEFORE THE COUNTING BELOW BEGINS.
022450*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
022460*    DECIDED.
022470         MOVE 0 TO WRK-REC-PAT-COUNT (WRK-REC-IDX)
022480*    MOVES THE VALUE INTO WRK-REC-PATTERN.
022490*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
022500*    SEES IT.
022510         MOVE SPACES TO WRK-REC-PATTERN (WRK-REC-IDX)
022520     END-IF.
022530 4020-EXIT.
022540     EXIT.
022550
022560 4021-SCAN-WK-FOR-RULE1.
022570*** ASCENDING SCAN - THE LAST MATCH SEEN IS ALWAYS THE MOST
022580*** RECENT WEEK, SO EACH HIT SHIFTS THE PRIOR "NEWEST" DOWN
022590*** TO THE "SECOND-NEWEST" SLOT BEFORE STORING THE NEW ONE.
022600*    TESTS WHETHER WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID AND
022610*    WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START AND
022620*    WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE.
022630*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
022640     IF WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID
022650        AND WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START
022660        AND WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE
022670*    MOVES THE VALUE INTO WRK-2WK-AVG-CMPL.
022680*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
022690*    FIGURE.
022700         MOVE WRK-2WK-AVG-CMPL (1) TO WRK-2WK-AVG-CMPL (2)
022710*    MOVES THE VALUE INTO WRK-2WK-AVG-CMPL.
022720*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
022730*    DECIDED.
022740         MOVE WKS-T-AVG-CMPL (WKS-IDX) TO WRK-2WK-AVG-CMPL (1)
022750*    TESTS WHETHER WRK-2WK-CT < 2.
022760*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
022770         IF WRK-2WK-CT < 2
022780*    ADDS INTO WRK-2WK-CT, RUNNING ITS TOTAL FORWARD.
022790*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
022800             ADD 1 TO WRK-2WK-CT
022810         END-IF
022820     END-IF.
022830*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
022840*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
022850     SET WKS-IDX UP BY 1.
022860 4021-EXIT.
022870     EXIT.
022880
022890 4030-RULE2-REPEATED-FAIL.
022900*** RULE 2 - SAME FAILURE PATTERN 3 OR MORE TIMES IN 14 DAYS.
022910*    MOVES THE VALUE INTO WRK-FA-HABIT-ID.
022920*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
022930*    DECIDED.
022940     MOVE WRK-UH-HABIT-ID (WRK-UH-IDX) TO WRK-FA-HABIT-ID.
022950*    MOVES THE VALUE INTO WK-DATE-WORK.
022960*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
022970*    SEES IT.
022980     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
022990*    MOVES THE VALUE INTO WK-DAYS-DELTA.
023000*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
023010*    USE.
023020     MOVE -14 TO WK-DAYS-DELTA.
023030*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
023040*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
023050     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
023060*    MOVES THE VALUE INTO WRK-WINDOW-START.
023070*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
023080*    DECIDED.
023090     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
023100*    MOVES THE VALUE INTO WRK-WINDOW-END.
023110*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
023120*    SEES IT.
023130     MOVE WRK-RUN-DATE TO WRK-WINDOW-END.
023140*    RUNS 2000-ANALYZE-HABIT FOR THIS STEP OF THE PASS.
023150*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
023160     PERFORM 2000-ANALYZE-HABIT THRU 2000-EXIT.
023170*    RUNS 2040-BUILD-REPEATED-LIST FOR THIS STEP OF THE PASS.
023180*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
023190     PERFORM 2040-BUILD-REPEATED-LIST THRU 2040-EXIT.
023200*    TESTS WHETHER FP-COUNT (1) >= 3.
023210*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
023220     IF FP-COUNT (1) >= 3
023230*    ADDS INTO WRK-REC-MAX, RUNNING ITS TOTAL FORWARD.
023240*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
023250         ADD 1 TO WRK-REC-MAX
023260*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
023270*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
023280*    USING.
023290         SET WRK-REC-IDX TO WRK-REC-MAX
023300*    MOVES THE VALUE INTO WRK-REC-HABIT-NAME.
023310*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
023320*    FIGURE.
023330         MOVE WRK-UH-HABIT-NAME (WRK-UH-IDX)
023340                          TO WRK-REC-HABIT-NAME (WRK-REC-IDX)
023350*    SETS WRK-REC-TYPE TO 'REDESIGN-HABIT' SO THE SWITCH ABOVE IT CAN
023360*    BE TESTED.
023370*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
023380*    DECIDED.
023390         MOVE 'REDESIGN-HABIT'   TO WRK-REC-TYPE (WRK-REC-IDX)
023400*    SETS WRK-REC-TITLE TO 'REDESIGN HABIT' SO THE SWITCH ABOVE IT CAN
023410*    BE TESTED.
023420*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
023430*    SEES IT.
023440         MOVE 'REDESIGN HABIT'   TO WRK-REC-TITLE (WRK-REC-IDX)
023450*    SETS WRK-REC-PRIORITY TO 'HIGH' SO THE SWITCH ABOVE IT CAN BE
023460*    TESTED.
023470*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
023480*    USE.
023490         MOVE 'HIGH'             TO WRK-REC-PRIORITY (WRK-REC-IDX)
023500*    MOVES THE VALUE INTO WRK-REC-PRI-RANK.
023510*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
023520*    FIGURE.
023530         MOVE 2                  TO WRK-REC-PRI-RANK (WRK-REC-IDX)
023540*    MOVES THE VALUE INTO WRK-REC-COMPLETION.
023550*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
023560*    DECIDED.
023570         MOVE WRK-UH-7DAY-PCT (WRK-UH-IDX)
023580                          TO WRK-REC-COMPLETION (WRK-REC-IDX)
023590*    SETS WRK-REC-REASON TO 'SAME FAILURE REASON KEEPS REPEATING -
023600*    REDESIGN' SO THE SWITCH ABOVE IT CAN BE TESTED.
023610*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
023620*    SEES IT.
023630         MOVE 'SAME FAILURE REASON KEEPS REPEATING - REDESIGN'
023640              TO WRK-REC-REASON (WRK-REC-IDX)
023650*    MOVES THE VALUE INTO WRK-REC-PAT-COUNT.
023660*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
023670*    USE.
023680         MOVE FP-COUNT (1) TO WRK-REC-PAT-COUNT (WRK-REC-IDX)
023690*    MOVES THE VALUE INTO WRK-REC-PATTERN.
023700*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
023710*    FIGURE.
023720         MOVE FP-NAME (1)  TO WRK-REC-PATTERN (WRK-REC-IDX)
023730     END-IF.
023740 4030-EXIT.
023750     EXIT.
023760
023770 4040-RULE3-STABLE-FLAT.
023780*** RULE 3 - STABLE AT 70 PCT OR BETTER FOR 28 DAYS BUT THE
023790*** TREND ACROSS THAT SPAN IS LESS THAN A 10 PT GAIN.  SPEC
023800*** PUTS NO "AT MOST N" CAP ON THIS RULE'S WINDOW (UNLIKE
023810*** RULES 1 AND 4), SO EVERY MATCHING WEEK MUST FACTOR INTO
023820*** THE TREND AND THE STABILITY-SCORE MEAN, NOT JUST SOME OF
023830*** THEM.
023840*** 08/10/2026  MCQ  A WEEK-START-ALIGNED RUN DATE CAN PUT
023850***                  5 MATCHING WEEKS IN A 28-DAY WINDOW -
023860***                  4041 NOW ROTATES THE 4 SAVED AVERAGES
023870***                  SO THEY ARE ALWAYS THE 4 NEWEST - RQ6512     RQ6512
023880*** 08/10/2026  MCQ  THAT FIX STILL CAPPED THE TABLE AT 4 SLOTS,
023890***                  SO THE 5TH-WEEK CASE LOST ITS TRUE OLDEST
023900***                  WEEK BEFORE THE TREND/MEAN BELOW EVER SAW
023910***                  IT.  WRK-4WK-AVG-CMPL NOW HOLDS THE TRUE
023920***                  MAXIMUM OF 5 MATCHING WEEKS, SO WRK-4WK-CT
023930***                  IS ALWAYS THE TRUE OLDEST SLOT AND THE MEAN
023940***                  BELOW COVERS EVERY MATCHING WEEK - RQ6614   RQ6614
023950*    MOVES THE VALUE INTO WK-DATE-WORK.
023960*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
023970*    DECIDED.
023980     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
023990*    MOVES THE VALUE INTO WK-DAYS-DELTA.
024000*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
024010*    SEES IT.
024020     MOVE -28 TO WK-DAYS-DELTA.
024030*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
024040*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
024050     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
024060*    MOVES THE VALUE INTO WRK-WINDOW-START.
024070*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
024080*    FIGURE.
024090     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
024100*    ZEROES WRK-4WK-CT BEFORE THE COUNTING BELOW BEGINS.
024110*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
024120*    DECIDED.
024130     MOVE 0 TO WRK-4WK-CT.
024140*    ZEROES WRK-4WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
024150*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
024160*    SEES IT.
024170     MOVE 0 TO WRK-4WK-AVG-CMPL (1).
024180*    ZEROES WRK-4WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
024190*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
024200*    USE.
024210     MOVE 0 TO WRK-4WK-AVG-CMPL (2).
024220*    ZEROES WRK-4WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
024230*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
024240*    FIGURE.
024250     MOVE 0 TO WRK-4WK-AVG-CMPL (3).
024260*    ZEROES WRK-4WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
024270*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
024280*    DECIDED.
024290     MOVE 0 TO WRK-4WK-AVG-CMPL (4).
024300*    ZEROES WRK-4WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
024310*    THE 5TH SLOT - THE TRUE OLDEST WEEK WHEN A WEEK-START-ALIGNED
024320*    RUN DATE PUTS 5 MATCHING WEEKS IN THE 28-DAY WINDOW.
024330     MOVE 0 TO WRK-4WK-AVG-CMPL (5).
024340*    SETS WRK-STABLE-FLAG TO 'Y' SO THE SWITCH ABOVE IT CAN BE TESTED.
024350*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
024360*    SEES IT.
024370     MOVE 'Y' TO WRK-STABLE-FLAG.
024380*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
024390*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
024400     SET WKS-IDX TO 1.
024410*    RUNS 4041-SCAN-WK-FOR-RULE3 ONCE FOR EACH ROW UNTIL THE LOOP
024420*    CONDITION IS MET.
024430*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
024440     PERFORM 4041-SCAN-WK-FOR-RULE3 THRU 4041-EXIT
024450             UNTIL WKS-IDX > WKS-TAB-MAX.
024460*    TESTS WHETHER WRK-4WK-CT >= 2 AND WRK-WEEKS-STABLE.
024470*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
024480     IF WRK-4WK-CT >= 2 AND WRK-WEEKS-STABLE
024490*    WORKS OUT WRK-TREND.
024500*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
024510*    HAPPENS.
024520         COMPUTE WRK-TREND =
024530             WRK-4WK-AVG-CMPL (1) - WRK-4WK-AVG-CMPL (WRK-4WK-CT)
024540*    TESTS WHETHER WRK-TREND < 10.
024550*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
024560*    DESCRIBED.
024570         IF WRK-TREND < 10
024580*    ZEROES WRK-SUM-7DAY-PCT BEFORE THE COUNTING BELOW BEGINS.
024590*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
024600*    FIGURE.
024610             MOVE 0 TO WRK-SUM-7DAY-PCT
024620*    MOVES THE VALUE INTO WRK-SUBS.
024630*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
024640*    DECIDED.
024650             MOVE 1 TO WRK-SUBS
024660*    RUNS 4042-SUM-ONE-WEEK ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
024670*    IS MET.
024680*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
024690             PERFORM 4042-SUM-ONE-WEEK THRU 4042-EXIT
024700                     UNTIL WRK-SUBS > WRK-4WK-CT
024710*    WORKS OUT WRK-STABILITY-SCORE, ROUNDED TO THE REPORTED PRECISION.
024720*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
024730             COMPUTE WRK-STABILITY-SCORE ROUNDED =
024740                     WRK-SUM-7DAY-PCT / WRK-4WK-CT
024750*    WORKS OUT WRK-STRETCH-TARGET.
024760*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
024770*    HAPPENS.
024780             COMPUTE WRK-STRETCH-TARGET =
024790                     WRK-UH-TARGET-FREQ (WRK-UH-IDX) + 1
024800*    ADDS INTO WRK-REC-MAX, RUNNING ITS TOTAL FORWARD.
024810*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
024820             ADD 1 TO WRK-REC-MAX
024830*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
024840*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
024850             SET WRK-REC-IDX TO WRK-REC-MAX
024860*    MOVES THE VALUE INTO WRK-REC-HABIT-NAME.
024870*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
024880*    USE.
024890             MOVE WRK-UH-HABIT-NAME (WRK-UH-IDX)
024900                              TO WRK-REC-HABIT-NAME (WRK-REC-IDX)
024910*    SETS WRK-REC-TYPE TO 'ADD-STRETCH' SO THE SWITCH ABOVE IT CAN BE
024920*    TESTED.
024930*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
024940*    FIGURE.
024950             MOVE 'ADD-STRETCH' TO WRK-REC-TYPE (WRK-REC-IDX)
024960*    SETS WRK-REC-TITLE TO 'ADD STRETCH GOAL' SO THE SWITCH ABOVE IT
024970*    CAN BE TESTED.
024980*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
024990*    DECIDED.
025000             MOVE 'ADD STRETCH GOAL'
025010                                TO WRK-REC-TITLE (WRK-REC-IDX)
025020*    SETS WRK-REC-PRIORITY TO 'MEDIUM' SO THE SWITCH ABOVE IT CAN BE
025030*    TESTED.
025040*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
025050*    SEES IT.
025060             MOVE 'MEDIUM'      TO WRK-REC-PRIORITY (WRK-REC-IDX)
025070*    MOVES THE VALUE INTO WRK-REC-PRI-RANK.
025080*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
025090*    USE.
025100             MOVE 3             TO WRK-REC-PRI-RANK (WRK-REC-IDX)
025110*    MOVES THE VALUE INTO WRK-REC-COMPLETION.
025120*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
025130*    FIGURE.
025140             MOVE WRK-STABILITY-SCORE
025150                              TO WRK-REC-COMPLETION (WRK-REC-IDX)
025160*    BUILDS THE TEXT FOR WRK-REC-REASON A PIECE AT A TIME.
025170*    ASSEMBLES THE PIECES OF TEXT INTO ONE MESSAGE A LINE AT A TIME.
025180             STRING 'STABLE AND FLAT - RAISE THE TARGET TO '
025190                          DELIMITED BY SIZE
025200                    WRK-STRETCH-TARGET DELIMITED BY SIZE
025210                    ' PER '            DELIMITED BY SIZE
025220                    WRK-UH-FREQ-UNIT (WRK-UH-IDX)
025230                                       DELIMITED BY SIZE
025240                    INTO WRK-REC-REASON (WRK-REC-IDX)
025250             END-STRING
025260*    ZEROES WRK-REC-PAT-COUNT BEFORE THE COUNTING BELOW BEGINS.
025270*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
025280*    SEES IT.
025290             MOVE 0 TO WRK-REC-PAT-COUNT (WRK-REC-IDX)
025300*    MOVES THE VALUE INTO WRK-REC-PATTERN.
025310*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
025320*    USE.
025330             MOVE SPACES TO WRK-REC-PATTERN (WRK-REC-IDX)
025340         END-IF
025350     END-IF.
025360 4040-EXIT.
025370     EXIT.
025380
025390 4041-SCAN-WK-FOR-RULE3.
025400*** ASCENDING SCAN - ROTATE-SHIFT LIKE 4021 SO SLOT 1 IS
025410*** ALWAYS THE NEWEST SAVED WEEK AND SLOT WRK-4WK-CT IS THE
025420*** TRUE OLDEST OF THE (AT MOST 5) WEEKS A 28-DAY WINDOW CAN
025430*** EVER HOLD - RULE 3 HAS NO CAP, SO 5 SLOTS IS THE WHOLE
025440*** POSSIBLE WINDOW, NOT A TRUNCATION OF IT.  THE STABILITY
025450*** TEST BELOW STILL LOOKS AT EVERY MATCHING WEEK, NOT JUST
025460*** THE ONES KEPT - RULE 3 REQUIRES ALL OF THEM >= 70 PCT.
025470*    TESTS WHETHER WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID AND
025480*    WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START AND
025490*    WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE.
025500*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
025510     IF WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID
025520        AND WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START
025530        AND WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE
025540*    MOVES THE VALUE INTO WRK-4WK-AVG-CMPL.
025550*    MAKES ROOM AT THE FRONT FOR THE NEW WEEK BY PUSHING THE
025560*    4TH-NEWEST DOWN INTO THE 5TH (TRUE OLDEST) SLOT.
025570         MOVE WRK-4WK-AVG-CMPL (4) TO WRK-4WK-AVG-CMPL (5)
025580*    MOVES THE VALUE INTO WRK-4WK-AVG-CMPL.
025590*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
025600*    DECIDED.
025610         MOVE WRK-4WK-AVG-CMPL (3) TO WRK-4WK-AVG-CMPL (4)
025620*    MOVES THE VALUE INTO WRK-4WK-AVG-CMPL.
025630*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
025640*    SEES IT.
025650         MOVE WRK-4WK-AVG-CMPL (2) TO WRK-4WK-AVG-CMPL (3)
025660*    MOVES THE VALUE INTO WRK-4WK-AVG-CMPL.
025670*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
025680*    USE.
025690         MOVE WRK-4WK-AVG-CMPL (1) TO WRK-4WK-AVG-CMPL (2)
025700*    MOVES THE VALUE INTO WRK-4WK-AVG-CMPL.
025710*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
025720*    FIGURE.
025730         MOVE WKS-T-AVG-CMPL (WKS-IDX) TO WRK-4WK-AVG-CMPL (1)
025740*    TESTS WHETHER WRK-4WK-CT < 5.
025750*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST - A
025760*    28-DAY WINDOW CANNOT HOLD MORE THAN 5 MATCHING WEEKS, SO ONCE
025770*    THE COUNT REACHES 5 EVERY SLOT IS ALREADY IN USE.
025780         IF WRK-4WK-CT < 5
025790*    ADDS INTO WRK-4WK-CT, RUNNING ITS TOTAL FORWARD.
025800*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
025810             ADD 1 TO WRK-4WK-CT
025820         END-IF
025830*    TESTS WHETHER WKS-T-AVG-CMPL (WKS-IDX) < 70.00.
025840*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
025850*    DESCRIBED.
025860         IF WKS-T-AVG-CMPL (WKS-IDX) < 70.00
025870*    SETS WRK-STABLE-FLAG TO 'N' SO THE SWITCH ABOVE IT CAN BE TESTED.
025880*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
025890*    FIGURE.
025900             MOVE 'N' TO WRK-STABLE-FLAG
025910         END-IF
025920     END-IF.
025930*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
025940*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
025950     SET WKS-IDX UP BY 1.
025960 4041-EXIT.
025970     EXIT.
025980
025990 4042-SUM-ONE-WEEK.
026000*** ADDS ONE WEEK'S HIT COUNT INTO THE ROLLING TOTAL USED BY RULE
026010*   3.
026020*    ADDS INTO WRK-SUM-7DAY-PCT, RUNNING ITS TOTAL FORWARD.
026030*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
026040     ADD WRK-4WK-AVG-CMPL (WRK-SUBS) TO WRK-SUM-7DAY-PCT.
026050*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
026060*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
026070     ADD 1 TO WRK-SUBS.
026080 4042-EXIT.
026090     EXIT.
026100
026110 4050-CALC-AVG-7DAY.
026120*** SYSTEM-LEVEL AVERAGE - MEAN OF EACH ACTIVE HABIT'S OWN
026130*** 7-DAY COMPLETION RATE, ALREADY SITTING IN WRK-UH-TABLE
026140*** FROM THE 3008-SERIES PASS.
026150*    ZEROES WRK-SUM-7DAY-PCT BEFORE THE COUNTING BELOW BEGINS.
026160*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
026170*    FIGURE.
026180     MOVE 0 TO WRK-SUM-7DAY-PCT.
026190*    TESTS WHETHER WRK-UH-MAX = 0.
026200*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
026210*    DESCRIBED.
026220     IF WRK-UH-MAX = 0
026230*    ZEROES WRK-AVG-7DAY-PCT BEFORE THE COUNTING BELOW BEGINS.
026240*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
026250*    SEES IT.
026260         MOVE 0 TO WRK-AVG-7DAY-PCT
026270     ELSE
026280*    MOVES THE VALUE INTO WRK-SUBS.
026290*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
026300*    USE.
026310         MOVE 1 TO WRK-SUBS
026320*    RUNS 4051-SUM-ONE-7DAY ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
026330*    IS MET.
026340*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
026350         PERFORM 4051-SUM-ONE-7DAY THRU 4051-EXIT
026360                 UNTIL WRK-SUBS > WRK-UH-MAX
026370*    WORKS OUT WRK-AVG-7DAY-PCT, ROUNDED TO THE REPORTED PRECISION.
026380*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
026390         COMPUTE WRK-AVG-7DAY-PCT ROUNDED =
026400                 WRK-SUM-7DAY-PCT / WRK-UH-MAX
026410     END-IF.
026420 4050-EXIT.
026430     EXIT.
026440
026450 4051-SUM-ONE-7DAY.
026460*** ADDS ONE TRAILING-WINDOW DAY'S COUNT INTO THE TOTAL USED BY
026470*   RULE 4.
026480*    ADDS INTO WRK-SUM-7DAY-PCT, RUNNING ITS TOTAL FORWARD.
026490*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
026500     ADD WRK-UH-7DAY-PCT (WRK-SUBS) TO WRK-SUM-7DAY-PCT.
026510*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
026520*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
026530     ADD 1 TO WRK-SUBS.
026540 4051-EXIT.
026550     EXIT.
026560
026570 4060-RULE4-NEW-HABIT.
026580*** RULE 4 - SYSTEM-LEVEL "READY FOR A NEW HABIT" MESSAGE.
026590*** EXACTLY 3 WEEKS, THE 3 MOST RECENT IN THE TRAILING 21
026600*** DAYS, ALL AT 85 PCT OR BETTER.
026610*** 08/10/2026  MCQ  A WEEK-START-ALIGNED RUN DATE CAN PUT 4
026620***                  MATCHING WEEKS IN THE 21-DAY WINDOW -
026630***                  4061 NOW SAVES ONLY THE 3 NEWEST (SAME
026640***                  SHIFT IDEA AS 4021) INSTEAD OF TESTING
026650***                  EVERY MATCHING WEEK - RQ6512                 RQ6512
026660*    MOVES THE VALUE INTO WK-DATE-WORK.
026670*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
026680*    FIGURE.
026690     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
026700*    MOVES THE VALUE INTO WK-DAYS-DELTA.
026710*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
026720*    DECIDED.
026730     MOVE -21 TO WK-DAYS-DELTA.
026740*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
026750*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
026760     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
026770*    MOVES THE VALUE INTO WRK-WINDOW-START.
026780*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
026790*    USE.
026800     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
026810*    ZEROES WRK-3WK-CT BEFORE THE COUNTING BELOW BEGINS.
026820*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
026830*    FIGURE.
026840     MOVE 0 TO WRK-3WK-CT.
026850*    ZEROES WRK-3WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
026860*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
026870*    DECIDED.
026880     MOVE 0 TO WRK-3WK-AVG-CMPL (1).
026890*    ZEROES WRK-3WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
026900*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
026910*    SEES IT.
026920     MOVE 0 TO WRK-3WK-AVG-CMPL (2).
026930*    ZEROES WRK-3WK-AVG-CMPL BEFORE THE COUNTING BELOW BEGINS.
026940*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
026950*    USE.
026960     MOVE 0 TO WRK-3WK-AVG-CMPL (3).
026970*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
026980*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
026990*    USING.
027000     SET WKS-IDX TO 1.
027010*    RUNS 4061-SCAN-WK-FOR-RULE4 ONCE FOR EACH ROW UNTIL THE LOOP
027020*    CONDITION IS MET.
027030*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
027040     PERFORM 4061-SCAN-WK-FOR-RULE4 THRU 4061-EXIT
027050             UNTIL WKS-IDX > WKS-TAB-MAX.
027060*    TESTS WHETHER WRK-3WK-CT = 3 AND WRK-3WK-AVG-CMPL (1) >= 85.00
027070*    AND WRK-3WK-AVG-CMPL (2) >= 85.00 AND WRK-3WK-AVG-CMPL (3) >=
027080*    85.00.
027090*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
027100     IF WRK-3WK-CT = 3
027110        AND WRK-3WK-AVG-CMPL (1) >= 85.00
027120        AND WRK-3WK-AVG-CMPL (2) >= 85.00
027130        AND WRK-3WK-AVG-CMPL (3) >= 85.00
027140*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
027150*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
027160         ADD 1 TO WRK-SYSMSG-MAX
027170*    SETS WRK-SYSMSG-TEXT TO '85 PCT OR BETTER 3 WEEKS - READY FOR A
027180*    NEW HABIT' SO THE SWITCH ABOVE IT CAN BE TESTED.
027190*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
027200*    FIGURE.
027210         MOVE '85 PCT OR BETTER 3 WEEKS - READY FOR A NEW HABIT'
027220              TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
027230     END-IF.
027240 4060-EXIT.
027250     EXIT.
027260
027270 4061-SCAN-WK-FOR-RULE4.
027280*** ASCENDING SCAN - ROTATE-SHIFT LIKE 4021 SO ONLY THE 3
027290*** MOST RECENT MATCHING WEEKS ARE EVER HELD - SLOT 1 IS
027300*** ALWAYS THE NEWEST.
027310*    TESTS WHETHER WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID AND
027320*    WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START AND
027330*    WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE.
027340*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
027350     IF WKS-T-USER-ID (WKS-IDX) = WRK-USER-ID
027360        AND WKS-T-WEEK-START (WKS-IDX) >= WRK-WINDOW-START
027370        AND WKS-T-WEEK-START (WKS-IDX) <= WRK-RUN-DATE
027380*    MOVES THE VALUE INTO WRK-3WK-AVG-CMPL.
027390*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
027400*    SEES IT.
027410         MOVE WRK-3WK-AVG-CMPL (2) TO WRK-3WK-AVG-CMPL (3)
027420*    MOVES THE VALUE INTO WRK-3WK-AVG-CMPL.
027430*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
027440*    USE.
027450         MOVE WRK-3WK-AVG-CMPL (1) TO WRK-3WK-AVG-CMPL (2)
027460*    MOVES THE VALUE INTO WRK-3WK-AVG-CMPL.
027470*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
027480*    FIGURE.
027490         MOVE WKS-T-AVG-CMPL (WKS-IDX) TO WRK-3WK-AVG-CMPL (1)
027500*    TESTS WHETHER WRK-3WK-CT < 3.
027510*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
027520*    DESCRIBED.
027530         IF WRK-3WK-CT < 3
027540*    ADDS INTO WRK-3WK-CT, RUNNING ITS TOTAL FORWARD.
027550*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
027560             ADD 1 TO WRK-3WK-CT
027570         END-IF
027580     END-IF.
027590*    POSITIONS WKS-IDX FOR THE NEXT TABLE REFERENCE.
027600*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
027610     SET WKS-IDX UP BY 1.
027620 4061-EXIT.
027630     EXIT.
027640
027650 4070-SYSTEM-BANDING.
027660*** OVERALL COMPLETION BAND FOR THE USER'S SUMMARY MESSAGE.
027670*    TESTS WHETHER WRK-AVG-7DAY-PCT < 50.00.
027680*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
027690*    DESCRIBED.
027700     IF WRK-AVG-7DAY-PCT < 50.00
027710*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
027720*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
027730         ADD 1 TO WRK-SYSMSG-MAX
027740*    SETS WRK-SYSMSG-TEXT TO 'OVERALL COMPLETION IS LOW - FOCUS ON 2
027750*    OR 3 HABITS' SO THE SWITCH ABOVE IT CAN BE TESTED.
027760*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
027770*    SEES IT.
027780         MOVE 'OVERALL COMPLETION IS LOW - FOCUS ON 2 OR 3 HABITS'
027790              TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
027800     ELSE
027810*    TESTS WHETHER WRK-AVG-7DAY-PCT < 70.00.
027820*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
027830*    DESCRIBED.
027840         IF WRK-AVG-7DAY-PCT < 70.00
027850*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
027860*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
027870             ADD 1 TO WRK-SYSMSG-MAX
027880*    SETS WRK-SYSMSG-TEXT TO 'COMPLETION IS MIXED - SCHEDULE A WEEKLY
027890*    REVIEW' SO THE SWITCH ABOVE IT CAN BE TESTED.
027900*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
027910*    DECIDED.
027920             MOVE 'COMPLETION IS MIXED - SCHEDULE A WEEKLY REVIEW'
027930                  TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
027940         ELSE
027950*    TESTS WHETHER WRK-AVG-7DAY-PCT >= 85.00.
027960*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
027970*    DESCRIBED.
027980             IF WRK-AVG-7DAY-PCT >= 85.00
027990*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
028000*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
028010                 ADD 1 TO WRK-SYSMSG-MAX
028020*    SETS WRK-SYSMSG-TEXT TO 'EXCELLENT MOMENTUM - KEEP UP THE
028030*    ROUTINE' SO THE SWITCH ABOVE IT CAN BE TESTED.
028040*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
028050*    FIGURE.
028060                 MOVE 'EXCELLENT MOMENTUM - KEEP UP THE ROUTINE'
028070                      TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
028080             END-IF
028090         END-IF
028100     END-IF.
028110 4070-EXIT.
028120     EXIT.
028130
028140 4080-CRITICAL-MESSAGE.
028150*** ANY HABIT AT OR ABOVE A 60 PCT FAILURE RATE OVER 14 DAYS
028160*** EARNS A SYSTEM-LEVEL CRITICAL-COUNT MESSAGE.
028170*    RUNS 2060-SCAN-CRITICAL-HABITS FOR THIS STEP OF THE PASS.
028180*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
028190     PERFORM 2060-SCAN-CRITICAL-HABITS THRU 2060-EXIT.
028200*    TESTS WHETHER WRK-CRIT-MAX > 0.
028210*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
028220     IF WRK-CRIT-MAX > 0
028230*    MOVES THE VALUE INTO WRK-SYSMSG-TEXT.
028240*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
028250*    USE.
028260         MOVE SPACES TO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX + 1)
028270*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
028280*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
028290         ADD 1 TO WRK-SYSMSG-MAX
028300*    BUILDS THE TEXT FOR WRK-SYSMSG-TEXT A PIECE AT A TIME.
028310*    ASSEMBLES THE PIECES OF TEXT INTO ONE MESSAGE A LINE AT A TIME.
028320         STRING WRK-CRIT-MAX DELIMITED BY SIZE
028330                ' HABIT(S) AT OR ABOVE A 60 PCT FAILURE RATE'
028340                     DELIMITED BY SIZE
028350                INTO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
028360         END-STRING
028370     END-IF.
028380 4080-EXIT.
028390     EXIT.
028400
028410 4085-TOP-REASON-MESSAGE.
028420*** TOP FAILURE REASON ACROSS ALL OF THE USER'S HABITS,
028430*** 14-DAY LOOK-BACK, FAILED LOGS WITH A NOTE ONLY.
028440*    MOVES THE VALUE INTO WK-DATE-WORK.
028450*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
028460*    SEES IT.
028470     MOVE WRK-RUN-DATE TO WK-DATE-WORK.
028480*    MOVES THE VALUE INTO WK-DAYS-DELTA.
028490*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
028500*    USE.
028510     MOVE -14 TO WK-DAYS-DELTA.
028520*    RUNS 8020-SUBTRACT-DAYS FOR THIS STEP OF THE PASS.
028530*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
028540     PERFORM 8020-SUBTRACT-DAYS THRU 8020-EXIT.
028550*    MOVES THE VALUE INTO WRK-WINDOW-START.
028560*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
028570*    DECIDED.
028580     MOVE WK-DATE-WORK TO WRK-WINDOW-START.
028590*    MOVES THE VALUE INTO WRK-WINDOW-END.
028600*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
028610*    SEES IT.
028620     MOVE WRK-RUN-DATE TO WRK-WINDOW-END.
028630*    RUNS 2050-USER-TOP-REASON-SCAN FOR THIS STEP OF THE PASS.
028640*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
028650     PERFORM 2050-USER-TOP-REASON-SCAN THRU 2050-EXIT.
028660*    TESTS WHETHER WRK-TOP-PATTERN-COUNT > 0.
028670*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
028680     IF WRK-TOP-PATTERN-COUNT > 0
028690*    ADDS INTO WRK-SYSMSG-MAX, RUNNING ITS TOTAL FORWARD.
028700*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
028710         ADD 1 TO WRK-SYSMSG-MAX
028720*    BUILDS THE TEXT FOR WRK-SYSMSG-TEXT A PIECE AT A TIME.
028730*    ASSEMBLES THE PIECES OF TEXT INTO ONE MESSAGE A LINE AT A TIME.
028740         STRING 'TOP FAILURE REASON ACROSS ALL HABITS - '
028750                     DELIMITED BY SIZE
028760                WRK-TOP-PATTERN-NAME DELIMITED BY SIZE
028770                INTO WRK-SYSMSG-TEXT (WRK-SYSMSG-MAX)
028780         END-STRING
028790     END-IF.
028800 4085-EXIT.
028810     EXIT.
028820
028830 4090-SORT-RECS-BY-PRIORITY.
028840*** REWROTE THE NEXT-STEPS SORT AS A PLAIN EXCHANGE SORT
028850*** OVER WRK-REC-TABLE, PRIORITY RANK ASCENDING, SO THE TOP
028860*** FIVE ROWS PRINTED BY 5000 ARE ALWAYS CRITICAL/HIGH FIRST.
028870*** 02/03/2011 D.ABARA - RQ5002.                                    RQ5002
028880*    TESTS WHETHER WRK-REC-MAX > 1.
028890*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
028900     IF WRK-REC-MAX > 1
028910*    MOVES THE VALUE INTO WRK-SUBS.
028920*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
028930*    FIGURE.
028940         MOVE 1 TO WRK-SUBS
028950*    RUNS 4091-OUTER-PASS ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
028960*    IS MET.
028970*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
028980         PERFORM 4091-OUTER-PASS THRU 4091-EXIT
028990                 UNTIL WRK-SUBS >= WRK-REC-MAX
029000     END-IF.
029010 4090-EXIT.
029020     EXIT.
029030
029040 4091-OUTER-PASS.
029050*** DRIVES ONE PASS OF THE EXCHANGE SORT OVER THE FIRING-RULE
029060*   TABLE - RQ6118.
029070*    MOVES THE VALUE INTO WRK-SUBS2.
029080*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
029090*    SEES IT.
029100     MOVE 1 TO WRK-SUBS2.
029110*    WORKS OUT WRK-SUBS3.
029120*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
029130     COMPUTE WRK-SUBS3 = WRK-REC-MAX - WRK-SUBS.
029140*    RUNS 4092-INNER-COMPARE ONCE FOR EACH ROW UNTIL THE LOOP
029150*    CONDITION IS MET.
029160*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
029170     PERFORM 4092-INNER-COMPARE THRU 4092-EXIT
029180             UNTIL WRK-SUBS2 > WRK-SUBS3.
029190*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
029200*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
029210     ADD 1 TO WRK-SUBS.
029220 4091-EXIT.
029230     EXIT.
029240
029250 4092-INNER-COMPARE.
029260*** SWAPS TWO ADJACENT ROWS WHEN THE ONE BELOW OUTRANKS THE ONE
029270*   ABOVE.
029280*    TESTS WHETHER WRK-REC-PRI-RANK (WRK-SUBS2) > WRK-REC-PRI-RANK
029290*    (WRK-SUBS2 + 1).
029300*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
029310*    DESCRIBED.
029320     IF WRK-REC-PRI-RANK (WRK-SUBS2) >
029330                     WRK-REC-PRI-RANK (WRK-SUBS2 + 1)
029340*    MOVES THE VALUE INTO WRK-REC-HOLD.
029350*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
029360*    USE.
029370         MOVE WRK-REC-ENTRY (WRK-SUBS2)  TO WRK-REC-HOLD
029380*    MOVES THE VALUE INTO WRK-REC-ENTRY.
029390*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
029400*    FIGURE.
029410         MOVE WRK-REC-ENTRY (WRK-SUBS2 + 1)
029420                             TO WRK-REC-ENTRY (WRK-SUBS2)
029430*    MOVES THE VALUE INTO WRK-REC-ENTRY.
029440*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
029450*    DECIDED.
029460         MOVE WRK-REC-HOLD   TO WRK-REC-ENTRY (WRK-SUBS2 + 1)
029470     END-IF.
029480*    ADDS INTO WRK-SUBS2, RUNNING ITS TOTAL FORWARD.
029490*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
029500     ADD 1 TO WRK-SUBS2.
029510 4092-EXIT.
029520     EXIT.
029530*-----------------------------------------------------------
029540*    8000-SERIES  -  DATE ARITHMETIC AND TABLE-SORT UTILITY
029550*    PARAGRAPHS.  NO INTRINSIC FUNCTIONS ARE USED ANYWHERE
029560*    IN THIS PROGRAM - THE JULIAN-DAY CONVERSIONS BELOW ARE
029570*    THE SAME ALGORITHM CARRIED OVER FROM THE OLD SCHEDULING
029580*    SYSTEM (SEE WEATHERC) SO THAT LEAP-YEAR ARITHMETIC STAYS
029590*    CORRECT WITHOUT A COMPILER DATE INTRINSIC.  03/11/1991
029600*    R.SAYLES - EEDR-0118.                                        EDR-0118
029610*-----------------------------------------------------------
029620 8010-GET-WEEKDAY.
029630*** DERIVES A 1-7 WEEKDAY NUMBER FOR WK-DATE-WORK, 1=MONDAY,
029640*** SO THAT IT LINES UP WITH WK-DAY-NAME ROW NUMBERING.
029650*    RUNS 8030-DATE-TO-JULIAN FOR THIS STEP OF THE PASS.
029660*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
029670     PERFORM 8030-DATE-TO-JULIAN THRU 8030-EXIT.
029680*    DIVIDES OUT THE QUOTIENT USED BELOW.
029690*    KEEPS THE AVERAGE HONEST WHEN THE COUNT IS SMALL.
029700     DIVIDE WK-JULIAN-DAY BY 7 GIVING WK-DIV-Q
029710                               REMAINDER WK-DIV-R.
029720*    WORKS OUT WK-WEEKDAY-NUM.
029730*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
029740     COMPUTE WK-WEEKDAY-NUM = WK-DIV-R + 1.
029750*    POSITIONS WK-DAY-IDX FOR THE NEXT TABLE REFERENCE.
029760*    LINES THE SUBSCRIPT UP WITH THE ROW THIS PASS IS WORKING ON.
029770     SET WK-DAY-IDX TO WK-WEEKDAY-NUM.
029780*    MOVES THE VALUE INTO WK-WEEKDAY-RESULT.
029790*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
029800*    USE.
029810     MOVE WK-DAY-NAME (WK-DAY-IDX) TO WK-WEEKDAY-RESULT.
029820 8010-EXIT.
029830     EXIT.
029840
029850 8020-SUBTRACT-DAYS.
029860*** ADDS WK-DAYS-DELTA DAYS TO WK-DATE-WORK (A NEGATIVE
029870*** DELTA MOVES THE DATE BACKWARD).  CALLERS LOAD THE
029880*** STARTING DATE INTO WK-DATE-WORK AND THE SIGNED OFFSET
029890*** INTO WK-DAYS-DELTA BEFORE THE PERFORM.
029900*    RUNS 8030-DATE-TO-JULIAN FOR THIS STEP OF THE PASS.
029910*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
029920     PERFORM 8030-DATE-TO-JULIAN THRU 8030-EXIT.
029930*    WORKS OUT WK-JULIAN-DAY.
029940*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
029950     COMPUTE WK-JULIAN-DAY = WK-JULIAN-DAY + WK-DAYS-DELTA.
029960*    RUNS 8040-JULIAN-TO-DATE FOR THIS STEP OF THE PASS.
029970*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
029980     PERFORM 8040-JULIAN-TO-DATE THRU 8040-EXIT.
029990 8020-EXIT.
030000     EXIT.
030010
030020 8030-DATE-TO-JULIAN.
030030*** GREGORIAN-TO-JULIAN-DAY-NUMBER, FLIEGEL & VAN FLANDERN.
030040*** EACH DIVISION IS BROKEN OUT AS ITS OWN STEP SO THE
030050*** INTEGER TRUNCATION HAPPENS THE SAME WAY ON EVERY
030060*** COMPILER THIS PROGRAM HAS EVER RUN UNDER.
030070*    WORKS OUT WK-T1.
030080*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030090     COMPUTE WK-T1 = (14 - WK-DATE-MM) / 12.
030100*    WORKS OUT WK-ADJ-YEAR.
030110*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030120*    HAPPENS.
030130     COMPUTE WK-ADJ-YEAR  = WK-DATE-YYYY + 4800 - WK-T1.
030140*    WORKS OUT WK-ADJ-MONTH.
030150*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030160     COMPUTE WK-ADJ-MONTH = WK-DATE-MM + 12 * WK-T1 - 3.
030170*    WORKS OUT WK-T1Q.
030180*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030190*    HAPPENS.
030200     COMPUTE WK-T1Q = (153 * WK-ADJ-MONTH + 2) / 5.
030210*    WORKS OUT WK-T2Q.
030220*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030230     COMPUTE WK-T2Q = WK-ADJ-YEAR / 4.
030240*    WORKS OUT WK-T3Q.
030250*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030260*    HAPPENS.
030270     COMPUTE WK-T3Q = WK-ADJ-YEAR / 100.
030280*    WORKS OUT WK-T4Q.
030290*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030300     COMPUTE WK-T4Q = WK-ADJ-YEAR / 400.
030310*    WORKS OUT WK-T5Q.
030320*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030330*    HAPPENS.
030340     COMPUTE WK-T5Q = 365 * WK-ADJ-YEAR.
030350*    WORKS OUT WK-JULIAN-DAY.
030360*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030370     COMPUTE WK-JULIAN-DAY = WK-DATE-DD + WK-T1Q + WK-T5Q
030380                           + WK-T2Q - WK-T3Q + WK-T4Q - 32045.
030390 8030-EXIT.
030400     EXIT.
030410
030420 8040-JULIAN-TO-DATE.
030430*** INVERSE OF 8030 - JULIAN-DAY-NUMBER BACK TO A YYYYMMDD
030440*** GREGORIAN DATE.  RESULT IS LEFT IN WK-DATE-WORK.
030450*    WORKS OUT WK-JT-L.
030460*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030470*    HAPPENS.
030480     COMPUTE WK-JT-L = WK-JULIAN-DAY + 68569.
030490*    WORKS OUT WK-JT-N.
030500*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030510     COMPUTE WK-JT-N = (4 * WK-JT-L) / 146097.
030520*    WORKS OUT WK-JT-L.
030530*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030540*    HAPPENS.
030550     COMPUTE WK-JT-L = WK-JT-L - ((146097 * WK-JT-N + 3) / 4).
030560*    WORKS OUT WK-JT-I.
030570*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030580     COMPUTE WK-JT-I = (4000 * (WK-JT-L + 1)) / 1461001.
030590*    WORKS OUT WK-JT-L.
030600*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030610*    HAPPENS.
030620     COMPUTE WK-JT-L = WK-JT-L - ((1461 * WK-JT-I) / 4) + 31.
030630*    WORKS OUT WK-JT-J.
030640*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030650     COMPUTE WK-JT-J = (80 * WK-JT-L) / 2447.
030660*    WORKS OUT WK-DATE-DD.
030670*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030680*    HAPPENS.
030690     COMPUTE WK-DATE-DD = WK-JT-L - ((2447 * WK-JT-J) / 80).
030700*    WORKS OUT WK-JT-L2.
030710*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030720     COMPUTE WK-JT-L2 = WK-JT-J / 11.
030730*    WORKS OUT WK-DATE-MM.
030740*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030750*    HAPPENS.
030760     COMPUTE WK-DATE-MM = WK-JT-J + 2 - 12 * WK-JT-L2.
030770*    WORKS OUT WK-JT-T.
030780*    THE FIGURE USED LATER IN THIS PARAGRAPH IS DERIVED RIGHT HERE.
030790     COMPUTE WK-JT-T = 100 * (WK-JT-N - 49) + WK-JT-I + WK-JT-L2.
030800*    WORKS OUT WK-DATE-YYYY.
030810*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
030820*    HAPPENS.
030830     COMPUTE WK-DATE-YYYY = WK-JT-T.
030840 8040-EXIT.
030850     EXIT.
030860
030870 8090-SORT-PATTERNS-DESC.
030880*** PLAIN EXCHANGE SORT OF FP-PATTERN-TABLE, FP-COUNT
030890*** DESCENDING, SO FP-ENTRY (1) IS ALWAYS THE MOST-COMMON
030900*** FAILURE PATTERN FOR THE WINDOW JUST ANALYZED.
030910*    MOVES THE VALUE INTO WRK-SUBS.
030920*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
030930*    USE.
030940     MOVE 1 TO WRK-SUBS.
030950*    RUNS 8091-OUTER-PASS ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
030960*    IS MET.
030970*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
030980     PERFORM 8091-OUTER-PASS THRU 8091-EXIT
030990             UNTIL WRK-SUBS >= 9.
031000 8090-EXIT.
031010     EXIT.
031020
031030 8091-OUTER-PASS.
031040*** DRIVES ONE PASS OF THE EXCHANGE SORT OVER THE NEXT-STEPS TABLE
031050*   - RQ6118.
031060*    MOVES THE VALUE INTO WRK-SUBS2.
031070*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
031080*    DECIDED.
031090     MOVE 1 TO WRK-SUBS2.
031100*    WORKS OUT WRK-SUBS3.
031110*    THIS IS WHERE THE ARITHMETIC FOR THE BUSINESS RULE ACTUALLY
031120*    HAPPENS.
031130     COMPUTE WRK-SUBS3 = 9 - WRK-SUBS.
031140*    RUNS 8092-INNER-COMPARE ONCE FOR EACH ROW UNTIL THE LOOP
031150*    CONDITION IS MET.
031160*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
031170     PERFORM 8092-INNER-COMPARE THRU 8092-EXIT
031180             UNTIL WRK-SUBS2 > WRK-SUBS3.
031190*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
031200*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
031210     ADD 1 TO WRK-SUBS.
031220 8091-EXIT.
031230     EXIT.
031240
031250 8092-INNER-COMPARE.
031260*** SWAPS TWO ADJACENT NEXT-STEP ROWS WHEN THE PRIORITY ORDER IS
031270*   WRONG.
031280*    TESTS WHETHER FP-COUNT (WRK-SUBS2) < FP-COUNT (WRK-SUBS2 + 1).
031290*    THIS GUARDS THE NEXT STATEMENTS SO THEY ONLY RUN FOR THE CASE
031300*    DESCRIBED.
031310     IF FP-COUNT (WRK-SUBS2) < FP-COUNT (WRK-SUBS2 + 1)
031320*    MOVES THE VALUE INTO FP-ENTRY-HOLD.
031330*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
031340*    SEES IT.
031350         MOVE FP-ENTRY (WRK-SUBS2)     TO FP-ENTRY-HOLD
031360*    MOVES THE VALUE INTO FP-ENTRY.
031370*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
031380*    USE.
031390         MOVE FP-ENTRY (WRK-SUBS2 + 1) TO FP-ENTRY (WRK-SUBS2)
031400*    MOVES THE VALUE INTO FP-ENTRY.
031410*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
031420*    FIGURE.
031430         MOVE FP-ENTRY-HOLD            TO FP-ENTRY (WRK-SUBS2 + 1)
031440     END-IF.
031450*    ADDS INTO WRK-SUBS2, RUNNING ITS TOTAL FORWARD.
031460*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
031470     ADD 1 TO WRK-SUBS2.
031480 8092-EXIT.
031490     EXIT.
031500*-----------------------------------------------------------
031510*    5000-SERIES  -  HABIT RECOMMENDATION REPORT.  ONE
031520*    CONTROL BREAK PER CONTROL CARD (I.E. PER USER).  FOUR
031530*    SECTIONS - HABIT RECS, SYSTEM RECS, SUMMARY, NEXT STEPS.
031540*    06/14/2004 P.OKONKWO - RQ4471.                                 RQ4471
031550*-----------------------------------------------------------
031560 5000-WRITE-USER-REPORT.
031570*** PRINTS ONE USER'S HEADING, HABIT LINES, SYSTEM MESSAGES AND
031580*   SUMMARY SECTION.
031590*    RUNS 5010-WRITE-PAGE-HEADER FOR THIS STEP OF THE PASS.
031600*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
031610     PERFORM 5010-WRITE-PAGE-HEADER THRU 5010-EXIT.
031620*    RUNS 5020-WRITE-HABIT-SECTION FOR THIS STEP OF THE PASS.
031630*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
031640     PERFORM 5020-WRITE-HABIT-SECTION THRU 5020-EXIT.
031650*    RUNS 5030-WRITE-SYSTEM-SECTION FOR THIS STEP OF THE PASS.
031660*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
031670     PERFORM 5030-WRITE-SYSTEM-SECTION THRU 5030-EXIT.
031680*    RUNS 5040-WRITE-SUMMARY-SECTION FOR THIS STEP OF THE PASS.
031690*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
031700     PERFORM 5040-WRITE-SUMMARY-SECTION THRU 5040-EXIT.
031710*    RUNS 5050-WRITE-NEXTSTEPS-SECTION FOR THIS STEP OF THE PASS.
031720*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
031730     PERFORM 5050-WRITE-NEXTSTEPS-SECTION THRU 5050-EXIT.
031740 5000-EXIT.
031750     EXIT.
031760
031770 5010-WRITE-PAGE-HEADER.
031780*** PRINTS THE REPORT PAGE HEADING AND RESETS THE LINE COUNTER.
031790*    ADDS INTO PAGE-NUM, RUNNING ITS TOTAL FORWARD.
031800*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
031810     ADD 1 TO PAGE-NUM.
031820*    MOVES THE VALUE INTO HL1-RUN-DATE.
031830*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
031840*    FIGURE.
031850     MOVE WRK-RUN-DATE TO HL1-RUN-DATE.
031860*    MOVES THE VALUE INTO HL1-USER-ID.
031870*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
031880*    DECIDED.
031890     MOVE WRK-USER-ID  TO HL1-USER-ID.
031900*    MOVES THE VALUE INTO HL1-PAGE-NUM.
031910*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
031920*    SEES IT.
031930     MOVE PAGE-NUM     TO HL1-PAGE-NUM.
031940*    PRINTS HEADER-LINE1 ON THE REPORT OR RECOMMENDATION FILE.
031950*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
031960*    SECTION.
031970     WRITE RPT-REC FROM HEADER-LINE1 AFTER ADVANCING C01.
031980*    PRINTS BLANK-LINE ON THE REPORT OR RECOMMENDATION FILE.
031990*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
032000*    REPORT.
032010     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
032020*    MOVES THE VALUE INTO LINE-COUNT.
032030*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
032040*    DECIDED.
032050     MOVE 2 TO LINE-COUNT.
032060 5010-EXIT.
032070     EXIT.
032080
032090 5090-NEW-PAGE-CHECK.
032100*** STARTS A NEW PAGE WHEN THE LINE COUNT REACHES THE PAGE LIMIT.
032110*    TESTS WHETHER LINE-COUNT >= REPORT-MAX-LINES.
032120*    THE BRANCH BELOW ONLY FIRES WHEN THIS CONDITION ACTUALLY HOLDS.
032130     IF LINE-COUNT >= REPORT-MAX-LINES
032140*    RUNS 5010-WRITE-PAGE-HEADER FOR THIS STEP OF THE PASS.
032150*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
032160         PERFORM 5010-WRITE-PAGE-HEADER THRU 5010-EXIT
032170     END-IF.
032180 5090-EXIT.
032190     EXIT.
032200
032210 5020-WRITE-HABIT-SECTION.
032220*** ONE DETAIL GROUP PER ROW OF WRK-REC-TABLE (ALREADY SORTED
032230*** CRITICAL/HIGH FIRST BY 4090).  A THIRD LINE PRINTS ONLY
032240*** WHEN THE RECOMMENDATION CARRIES A FAILURE PATTERN.
032250*    TESTS WHETHER WRK-REC-MAX > 0.
032260*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
032270     IF WRK-REC-MAX > 0
032280*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
032290*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
032300         PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT
032310*    MOVES THE VALUE INTO SH-TEXT.
032320*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
032330*    SEES IT.
032340         MOVE SPACES TO SH-TEXT
032350*    SETS SH-TEXT TO 'HABIT RECOMMENDATIONS' SO THE SWITCH ABOVE IT
032360*    CAN BE TESTED.
032370*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
032380*    USE.
032390         MOVE 'HABIT RECOMMENDATIONS' TO SH-TEXT
032400*    PRINTS SECTION-HDR-LINE ON THE REPORT OR RECOMMENDATION FILE.
032410*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
032420*    REPORT.
032430         WRITE RPT-REC FROM SECTION-HDR-LINE AFTER ADVANCING 2
032440*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
032450*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
032460         ADD 2 TO LINE-COUNT
032470*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
032480*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
032490         SET WRK-REC-IDX TO 1
032500*    RUNS 5021-WRITE-ONE-REC ONCE FOR EACH ROW UNTIL THE LOOP
032510*    CONDITION IS MET.
032520*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
032530         PERFORM 5021-WRITE-ONE-REC THRU 5021-EXIT
032540                 UNTIL WRK-REC-IDX > WRK-REC-MAX
032550     END-IF.
032560 5020-EXIT.
032570     EXIT.
032580
032590 5021-WRITE-ONE-REC.
032600*** PRINTS ONE HABIT'S DETAIL LINE ON THE RECOMMENDATION REPORT.
032610*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
032620*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
032630     PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT.
032640*    MOVES THE VALUE INTO RD1-HABIT-NAME.
032650*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
032660*    DECIDED.
032670     MOVE WRK-REC-HABIT-NAME (WRK-REC-IDX) TO RD1-HABIT-NAME.
032680*    MOVES THE VALUE INTO RD1-TYPE.
032690*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
032700*    SEES IT.
032710     MOVE WRK-REC-TYPE (WRK-REC-IDX)       TO RD1-TYPE.
032720*    MOVES THE VALUE INTO RD1-PRIORITY.
032730*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
032740*    USE.
032750     MOVE WRK-REC-PRIORITY (WRK-REC-IDX)   TO RD1-PRIORITY.
032760*    MOVES THE VALUE INTO RD1-COMPLETION.
032770*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
032780*    FIGURE.
032790     MOVE WRK-REC-COMPLETION (WRK-REC-IDX) TO RD1-COMPLETION.
032800*    PRINTS REC-DETAIL-LINE1 ON THE REPORT OR RECOMMENDATION FILE.
032810*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
032820*    SECTION.
032830     WRITE RPT-REC FROM REC-DETAIL-LINE1 AFTER ADVANCING 1.
032840*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
032850*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
032860     ADD 1 TO LINE-COUNT.
032870*    MOVES THE VALUE INTO RD2-REASON.
032880*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
032890*    USE.
032900     MOVE WRK-REC-REASON (WRK-REC-IDX) TO RD2-REASON.
032910*    PRINTS REC-DETAIL-LINE2 ON THE REPORT OR RECOMMENDATION FILE.
032920*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
032930*    REPORT.
032940     WRITE RPT-REC FROM REC-DETAIL-LINE2 AFTER ADVANCING 1.
032950*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
032960*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
032970     ADD 1 TO LINE-COUNT.
032980*    TESTS WHETHER WRK-REC-PAT-COUNT (WRK-REC-IDX) > 0.
032990*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
033000     IF WRK-REC-PAT-COUNT (WRK-REC-IDX) > 0
033010*    MOVES THE VALUE INTO RD3-PATTERN.
033020*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
033030*    USE.
033040         MOVE WRK-REC-PATTERN (WRK-REC-IDX)   TO RD3-PATTERN
033050*    MOVES THE VALUE INTO RD3-PAT-COUNT.
033060*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
033070*    FIGURE.
033080         MOVE WRK-REC-PAT-COUNT (WRK-REC-IDX) TO RD3-PAT-COUNT
033090*    PRINTS REC-DETAIL-LINE3 ON THE REPORT OR RECOMMENDATION FILE.
033100*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
033110*    SECTION.
033120         WRITE RPT-REC FROM REC-DETAIL-LINE3 AFTER ADVANCING 1
033130*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
033140*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
033150         ADD 1 TO LINE-COUNT
033160     END-IF.
033170*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
033180*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
033190*    USING.
033200     SET WRK-REC-IDX UP BY 1.
033210 5021-EXIT.
033220     EXIT.
033230
033240 5030-WRITE-SYSTEM-SECTION.
033250*** PRINTS THE SYSTEM-BANDING MESSAGE BLOCK FOR THE USER - RQ4471.
033260*    TESTS WHETHER WRK-SYSMSG-MAX > 0.
033270*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
033280     IF WRK-SYSMSG-MAX > 0
033290*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
033300*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
033310         PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT
033320*    MOVES THE VALUE INTO SH-TEXT.
033330*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
033340*    SEES IT.
033350         MOVE SPACES TO SH-TEXT
033360*    SETS SH-TEXT TO 'SYSTEM RECOMMENDATIONS' SO THE SWITCH ABOVE IT
033370*    CAN BE TESTED.
033380*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
033390*    USE.
033400         MOVE 'SYSTEM RECOMMENDATIONS' TO SH-TEXT
033410*    PRINTS SECTION-HDR-LINE ON THE REPORT OR RECOMMENDATION FILE.
033420*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
033430*    REPORT.
033440         WRITE RPT-REC FROM SECTION-HDR-LINE AFTER ADVANCING 2
033450*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
033460*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
033470         ADD 2 TO LINE-COUNT
033480*    POSITIONS WRK-SYSMSG-IDX FOR THE NEXT TABLE REFERENCE.
033490*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
033500         SET WRK-SYSMSG-IDX TO 1
033510*    RUNS 5031-WRITE-ONE-SYSMSG ONCE FOR EACH ROW UNTIL THE LOOP
033520*    CONDITION IS MET.
033530*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
033540         PERFORM 5031-WRITE-ONE-SYSMSG THRU 5031-EXIT
033550                 UNTIL WRK-SYSMSG-IDX > WRK-SYSMSG-MAX
033560     END-IF.
033570 5030-EXIT.
033580     EXIT.
033590
033600 5031-WRITE-ONE-SYSMSG.
033610*** PRINTS ONE LINE OF THE SYSTEM-BANDING MESSAGE BLOCK.
033620*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
033630*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
033640     PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT.
033650*    MOVES THE VALUE INTO SM-TEXT.
033660*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
033670*    DECIDED.
033680     MOVE WRK-SYSMSG-TEXT (WRK-SYSMSG-IDX) TO SM-TEXT.
033690*    PRINTS SYS-MSG-LINE ON THE REPORT OR RECOMMENDATION FILE.
033700*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
033710*    REPORT.
033720     WRITE RPT-REC FROM SYS-MSG-LINE AFTER ADVANCING 1.
033730*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
033740*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
033750     ADD 1 TO LINE-COUNT.
033760*    POSITIONS WRK-SYSMSG-IDX FOR THE NEXT TABLE REFERENCE.
033770*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
033780     SET WRK-SYSMSG-IDX UP BY 1.
033790 5031-EXIT.
033800     EXIT.
033810
033820 5040-WRITE-SUMMARY-SECTION.
033830*** PRINTS THE NEXT-STEPS SUMMARY BLOCK IN PRIORITY ORDER.
033840*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
033850*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
033860     PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT.
033870*    MOVES THE VALUE INTO SH-TEXT.
033880*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
033890*    SEES IT.
033900     MOVE SPACES TO SH-TEXT.
033910*    SETS SH-TEXT TO 'SUMMARY' SO THE SWITCH ABOVE IT CAN BE TESTED.
033920*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
033930*    USE.
033940     MOVE 'SUMMARY' TO SH-TEXT.
033950*    PRINTS SECTION-HDR-LINE ON THE REPORT OR RECOMMENDATION FILE.
033960*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
033970*    REPORT.
033980     WRITE RPT-REC FROM SECTION-HDR-LINE AFTER ADVANCING 2.
033990*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
034000*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
034010     ADD 2 TO LINE-COUNT.
034020*    MOVES THE VALUE INTO SL1-HABITS-TRACKED.
034030*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
034040*    SEES IT.
034050     MOVE WRK-TOT-HABITS-TRACKED TO SL1-HABITS-TRACKED.
034060*    PRINTS SUMMARY-LINE1 ON THE REPORT OR RECOMMENDATION FILE.
034070*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
034080*    SECTION.
034090     WRITE RPT-REC FROM SUMMARY-LINE1 AFTER ADVANCING 1.
034100*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
034110*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
034120     ADD 1 TO LINE-COUNT.
034130*    MOVES THE VALUE INTO SL2-AVG-COMPLETION.
034140*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
034150*    DECIDED.
034160     MOVE WRK-AVG-7DAY-PCT TO SL2-AVG-COMPLETION.
034170*    PRINTS SUMMARY-LINE2 ON THE REPORT OR RECOMMENDATION FILE.
034180*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
034190*    REPORT.
034200     WRITE RPT-REC FROM SUMMARY-LINE2 AFTER ADVANCING 1.
034210*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
034220*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
034230     ADD 1 TO LINE-COUNT.
034240*    MOVES THE VALUE INTO SL3-ATTENTION.
034250*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
034260*    FIGURE.
034270     MOVE WRK-NEEDING-ATTENTION TO SL3-ATTENTION.
034280*    PRINTS SUMMARY-LINE3 ON THE REPORT OR RECOMMENDATION FILE.
034290*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
034300*    SECTION.
034310     WRITE RPT-REC FROM SUMMARY-LINE3 AFTER ADVANCING 1.
034320*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
034330*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
034340     ADD 1 TO LINE-COUNT.
034350 5040-EXIT.
034360     EXIT.
034370
034380 5050-WRITE-NEXTSTEPS-SECTION.
034390*** TOP FIVE ROWS OF THE (ALREADY SORTED) WRK-REC-TABLE.
034400*    TESTS WHETHER WRK-REC-MAX > 0.
034410*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
034420     IF WRK-REC-MAX > 0
034430*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
034440*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
034450         PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT
034460*    MOVES THE VALUE INTO SH-TEXT.
034470*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
034480*    DECIDED.
034490         MOVE SPACES TO SH-TEXT
034500*    SETS SH-TEXT TO 'TOP NEXT STEPS' SO THE SWITCH ABOVE IT CAN BE
034510*    TESTED.
034520*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
034530*    SEES IT.
034540         MOVE 'TOP NEXT STEPS' TO SH-TEXT
034550*    PRINTS SECTION-HDR-LINE ON THE REPORT OR RECOMMENDATION FILE.
034560*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
034570*    SECTION.
034580         WRITE RPT-REC FROM SECTION-HDR-LINE AFTER ADVANCING 2
034590*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
034600*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
034610         ADD 2 TO LINE-COUNT
034620*    TESTS WHETHER WRK-REC-MAX > 5.
034630*    THE RUN TAKES ONE OF TWO PATHS HERE DEPENDING ON THIS TEST.
034640         IF WRK-REC-MAX > 5
034650*    MOVES THE VALUE INTO WRK-NS-LIMIT.
034660*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
034670*    SEES IT.
034680             MOVE 5 TO WRK-NS-LIMIT
034690         ELSE
034700*    MOVES THE VALUE INTO WRK-NS-LIMIT.
034710*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
034720*    USE.
034730             MOVE WRK-REC-MAX TO WRK-NS-LIMIT
034740         END-IF
034750*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
034760*    MOVES THE WORKING SUBSCRIPT ON TO THE NEXT CANDIDATE ROW.
034770         SET WRK-REC-IDX TO 1
034780*    MOVES THE VALUE INTO WRK-SUBS.
034790*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
034800*    DECIDED.
034810         MOVE 1 TO WRK-SUBS
034820*    RUNS 5051-WRITE-ONE-NEXTSTEP ONCE FOR EACH ROW UNTIL THE LOOP
034830*    CONDITION IS MET.
034840*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
034850         PERFORM 5051-WRITE-ONE-NEXTSTEP THRU 5051-EXIT
034860                 UNTIL WRK-SUBS > WRK-NS-LIMIT
034870     END-IF.
034880 5050-EXIT.
034890     EXIT.
034900
034910 5051-WRITE-ONE-NEXTSTEP.
034920*** PRINTS ONE NEXT-STEP LINE FROM THE SORTED SUMMARY TABLE.
034930*    RUNS 5090-NEW-PAGE-CHECK FOR THIS STEP OF THE PASS.
034940*    CALLS DOWN INTO THE NAMED PARAGRAPH FOR THIS STEP OF THE PASS.
034950     PERFORM 5090-NEW-PAGE-CHECK THRU 5090-EXIT.
034960*    MOVES THE VALUE INTO NS-LINE-NUM.
034970*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
034980*    FIGURE.
034990     MOVE WRK-SUBS TO NS-LINE-NUM.
035000*    RUNS 5052-BUILD-NEXTSTEP-TEXT FOR THIS STEP OF THE PASS.
035010*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
035020     PERFORM 5052-BUILD-NEXTSTEP-TEXT THRU 5052-EXIT.
035030*    PRINTS NEXT-STEP-LINE ON THE REPORT OR RECOMMENDATION FILE.
035040*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
035050*    REPORT.
035060     WRITE RPT-REC FROM NEXT-STEP-LINE AFTER ADVANCING 1.
035070*    ADDS INTO LINE-COUNT, RUNNING ITS TOTAL FORWARD.
035080*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
035090     ADD 1 TO LINE-COUNT.
035100*    POSITIONS WRK-REC-IDX FOR THE NEXT TABLE REFERENCE.
035110*    KEEPS THE INDEX POINTED AT THE TABLE ROW THE CURRENT SCAN IS
035120*    USING.
035130     SET WRK-REC-IDX UP BY 1.
035140*    ADDS INTO WRK-SUBS, RUNNING ITS TOTAL FORWARD.
035150*    THIS ACCUMULATOR IS READ AGAIN FURTHER DOWN THE PARAGRAPH.
035160     ADD 1 TO WRK-SUBS.
035170 5051-EXIT.
035180     EXIT.
035190
035200 5052-BUILD-NEXTSTEP-TEXT.
035210*** NEXT-STEP LINES READ "<TITLE> FOR '<HABIT NAME>'" - BOTH
035220*** FIELDS ARE TRIMMED OF TRAILING SPACES FIRST SO THE GAP
035230*** BEFORE "FOR" IS NOT LEFT RAGGED.
035240*    MOVES THE VALUE INTO WRK-TITLE-LEN.
035250*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
035260*    SEES IT.
035270     MOVE 20 TO WRK-TITLE-LEN.
035280*    RUNS 5053-TRIM-TITLE ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
035290*    IS MET.
035300*    DRIVES THE NAMED ROUTINE, LOOPING BACK HERE UNTIL IT IS DONE.
035310     PERFORM 5053-TRIM-TITLE THRU 5053-EXIT
035320             UNTIL WRK-REC-TITLE (WRK-REC-IDX) (WRK-TITLE-LEN:1)
035330                   NOT = SPACE
035340                OR WRK-TITLE-LEN = 1.
035350*    MOVES THE VALUE INTO WRK-HABNAME-LEN.
035360*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
035370*    FIGURE.
035380     MOVE 30 TO WRK-HABNAME-LEN.
035390*    RUNS 5054-TRIM-HABNAME ONCE FOR EACH ROW UNTIL THE LOOP CONDITION
035400*    IS MET.
035410*    HANDS CONTROL TO THE NAMED PARAGRAPH TO DO ITS PIECE OF THE WORK.
035420     PERFORM 5054-TRIM-HABNAME THRU 5054-EXIT
035430             UNTIL WRK-REC-HABIT-NAME (WRK-REC-IDX)
035440                                      (WRK-HABNAME-LEN:1)
035450                   NOT = SPACE
035460                OR WRK-HABNAME-LEN = 1.
035470*    BUILDS THE TEXT FOR NS-TEXT A PIECE AT A TIME.
035480*    ASSEMBLES THE PIECES OF TEXT INTO ONE MESSAGE A LINE AT A TIME.
035490     STRING WRK-REC-TITLE (WRK-REC-IDX) (1:WRK-TITLE-LEN)
035500                 DELIMITED BY SIZE
035510            ' FOR ' DELIMITED BY SIZE
035520            '''' DELIMITED BY SIZE
035530            WRK-REC-HABIT-NAME (WRK-REC-IDX) (1:WRK-HABNAME-LEN)
035540                 DELIMITED BY SIZE
035550            '''' DELIMITED BY SIZE
035560            INTO NS-TEXT
035570     END-STRING.
035580 5052-EXIT.
035590     EXIT.
035600
035610 5053-TRIM-TITLE.
035620*** STRIPS TRAILING BLANKS OFF THE REPORT TITLE BEFORE IT IS
035630*   CENTERED.
035640*    BACKS WRK-TITLE-LEN OFF BY THE AMOUNT SHOWN.
035650*    KEEPS THE COUNT IN STEP WITH WHAT WAS ACTUALLY PROCESSED.
035660     SUBTRACT 1 FROM WRK-TITLE-LEN.
035670 5053-EXIT.
035680     EXIT.
035690
035700 5054-TRIM-HABNAME.
035710*** STRIPS TRAILING BLANKS OFF THE HABIT NAME BEFORE IT IS
035720*   PRINTED.
035730*    BACKS WRK-HABNAME-LEN OFF BY THE AMOUNT SHOWN.
035740*    KEEPS THE COUNT IN STEP WITH WHAT WAS ACTUALLY PROCESSED.
035750     SUBTRACT 1 FROM WRK-HABNAME-LEN.
035760 5054-EXIT.
035770     EXIT.
035780*-----------------------------------------------------------
035790*    900/950 - END OF JOB
035800*-----------------------------------------------------------
035810 900-CLOSE-FILES.
035820*** CLOSES ALL FILES AS THE RUN WINDS DOWN.
035830*    CLOSES THE RUN'S FILES AS THE PROGRAM WINDS DOWN.
035840     CLOSE HABIN HLOGIN WKSUMIN WRECOUT RPTOUT.
035850 900-EXIT.
035860     EXIT.
035870
035880 950-WRITE-GRAND-TOTAL.
035890*** PRINTS THE RUN'S GRAND TOTAL LINE AFTER THE LAST CONTROL CARD
035900*   IS DONE.
035910*    PRINTS BLANK-LINE ON THE REPORT OR RECOMMENDATION FILE.
035920*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
035930*    REPORT.
035940     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
035950*    PRINTS GRAND-TOTAL-LINE ON THE REPORT OR RECOMMENDATION FILE.
035960*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
035970*    SECTION.
035980     WRITE RPT-REC FROM GRAND-TOTAL-LINE AFTER ADVANCING 1.
035990*    SETS GT-TYPE TO 'REDUCE-SCOPE' SO THE SWITCH ABOVE IT CAN BE
036000*    TESTED.
036010*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
036020*    FIGURE.
036030     MOVE 'REDUCE-SCOPE' TO GT-TYPE.
036040*    MOVES THE VALUE INTO GT-COUNT.
036050*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
036060*    DECIDED.
036070     MOVE WRK-TOT-REDUCE-SCOPE TO GT-COUNT.
036080*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036090*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
036100*    REPORT.
036110     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036120*    SETS GT-TYPE TO 'REDESIGN-HABIT' SO THE SWITCH ABOVE IT CAN BE
036130*    TESTED.
036140*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
036150*    USE.
036160     MOVE 'REDESIGN-HABIT' TO GT-TYPE.
036170*    MOVES THE VALUE INTO GT-COUNT.
036180*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
036190*    FIGURE.
036200     MOVE WRK-TOT-REDESIGN TO GT-COUNT.
036210*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036220*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
036230*    SECTION.
036240     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036250*    SETS GT-TYPE TO 'ADD-STRETCH' SO THE SWITCH ABOVE IT CAN BE
036260*    TESTED.
036270*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
036280*    SEES IT.
036290     MOVE 'ADD-STRETCH' TO GT-TYPE.
036300*    MOVES THE VALUE INTO GT-COUNT.
036310*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
036320*    USE.
036330     MOVE WRK-TOT-ADD-STRETCH TO GT-COUNT.
036340*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036350*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
036360*    REPORT.
036370     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036380*    SETS GT-TYPE TO 'CONSISTENCY-IMPROVEMENT' SO THE SWITCH ABOVE IT
036390*    CAN BE TESTED.
036400*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
036410*    DECIDED.
036420     MOVE 'CONSISTENCY-IMPROVEMENT' TO GT-TYPE.
036430*    MOVES THE VALUE INTO GT-COUNT.
036440*    CARRIES THE VALUE FORWARD SO LATER LOGIC AT THIS POINT IN THE RUN
036450*    SEES IT.
036460     MOVE WRK-TOT-CONSISTENCY TO GT-COUNT.
036470*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036480*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
036490*    SECTION.
036500     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036510*    SETS GT-TYPE TO 'SCHEDULE-ADJUSTMENT' SO THE SWITCH ABOVE IT CAN
036520*    BE TESTED.
036530*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
036540*    FIGURE.
036550     MOVE 'SCHEDULE-ADJUSTMENT' TO GT-TYPE.
036560*    MOVES THE VALUE INTO GT-COUNT.
036570*    KEEPS THIS FIELD IN STEP WITH WHAT THE BUSINESS RULE ABOVE JUST
036580*    DECIDED.
036590     MOVE WRK-TOT-SCHED-ADJUST TO GT-COUNT.
036600*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036610*    THIS IS THE POINT WHERE A LINE ACTUALLY LANDS ON THE PRINTED
036620*    REPORT.
036630     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036640*    SETS GT-TYPE TO 'ENABLE-NEW-HABIT' SO THE SWITCH ABOVE IT CAN BE
036650*    TESTED.
036660*    RECORDS THE CURRENT VALUE HERE FOR THE REST OF THIS PARAGRAPH TO
036670*    USE.
036680     MOVE 'ENABLE-NEW-HABIT' TO GT-TYPE.
036690*    MOVES THE VALUE INTO GT-COUNT.
036700*    STAGES THE VALUE SO THE NEXT STEP DOWNSTREAM PICKS UP THE RIGHT
036710*    FIGURE.
036720     MOVE WRK-TOT-ENABLE-NEW TO GT-COUNT.
036730*    PRINTS GT-DETAIL-LINE ON THE REPORT OR RECOMMENDATION FILE.
036740*    EMITS ONE LINE OF OUTPUT FOR THIS PASS THROUGH THE REPORT
036750*    SECTION.
036760     WRITE RPT-REC FROM GT-DETAIL-LINE AFTER ADVANCING 1.
036770 950-EXIT.
036780     EXIT.
