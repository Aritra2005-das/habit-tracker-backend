000100*****************************************************************
000200*    FAILPAT  --  FAILURE-PATTERN WORK AREAS
000300*    INTERNAL WORK TABLES USED BY THE FAILURE ANALYZER
000400*    PARAGRAPHS (2000-SERIES) IN HABRECS.  NOT A FILE LAYOUT -
000500*    THESE TABLES NEVER LEAVE WORKING-STORAGE.
000600*-----------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    06/14/2004  P.OKONKWO  ORIGINAL TABLES - RQ4471                RQ4471
000900*    02/03/2011  D.ABARA    ADDED OTHER-PRIORITY KEYWORD ROW
001000*                           FOR 'EMERGENCY' - RQ5002                RQ5002
001100*****************************************************************
001200*
001300*    FP-PATTERN-TABLE ACCUMULATES ONE COUNT/PERCENT PER NAMED
001400*    FAILURE PATTERN OVER A LOOK-BACK WINDOW.  REBUILT FROM
001500*    ZERO AT THE START OF EVERY FAILURE-ANALYZER CALL.
001600*
001700 01  FP-PATTERN-TABLE.
001800     05  FP-ENTRY OCCURS 9 TIMES
001900                  INDEXED BY FP-IDX.
002000         10  FP-NAME             PIC X(15).
002100         10  FP-COUNT            PIC 9(3) COMP-3.
002200         10  FP-PERCENT          PIC 9(3)V9(2).
002300*
002400*    FP-KEYWORD-TABLE IS THE CLASSIFICATION DICTIONARY.  A
002500*    NOTE IS SCANNED AGAINST THIS TABLE IN ROW ORDER - THE
002600*    ROW ORDER BELOW IS THE PATTERN PRECEDENCE ORDER FROM
002700*    THE BUSINESS RULES (TIME BEFORE TIRED BEFORE MOTIVATION
002800*    BEFORE FORGOT BEFORE SICK BEFORE TRAVEL BEFORE WEATHER
002900*    BEFORE OTHER-PRIORITY).  DO NOT RESEQUENCE THESE ROWS.
003000*
003100 01  FP-KEYWORD-LITERALS.
003200*        --- TIME ---
003300     05  FILLER.
003400         10  FILLER              PIC X(15) VALUE 'TIME'.
003500         10  FILLER              PIC X(15) VALUE 'BUSY'.
003600     05  FILLER.
003700         10  FILLER              PIC X(15) VALUE 'TIME'.
003800         10  FILLER              PIC X(15) VALUE 'RUSH'.
003900     05  FILLER.
004000         10  FILLER              PIC X(15) VALUE 'TIME'.
004100         10  FILLER              PIC X(15) VALUE 'TIME'.
004200     05  FILLER.
004300         10  FILLER              PIC X(15) VALUE 'TIME'.
004400         10  FILLER              PIC X(15) VALUE 'SCHEDULE'.
004500     05  FILLER.
004600         10  FILLER              PIC X(15) VALUE 'TIME'.
004700         10  FILLER              PIC X(15) VALUE 'CONFLICT'.
004800     05  FILLER.
004900         10  FILLER              PIC X(15) VALUE 'TIME'.
005000         10  FILLER              PIC X(15) VALUE 'LATE'.
005100     05  FILLER.
005200         10  FILLER              PIC X(15) VALUE 'TIME'.
005300         10  FILLER              PIC X(15) VALUE 'EARLY'.
005400*        --- TIRED ---
005500     05  FILLER.
005600         10  FILLER              PIC X(15) VALUE 'TIRED'.
005700         10  FILLER              PIC X(15) VALUE 'TIRED'.
005800     05  FILLER.
005900         10  FILLER              PIC X(15) VALUE 'TIRED'.
006000         10  FILLER              PIC X(15) VALUE 'FATIGUE'.
006100     05  FILLER.
006200         10  FILLER              PIC X(15) VALUE 'TIRED'.
006300         10  FILLER              PIC X(15) VALUE 'EXHAUSTED'.
006400     05  FILLER.
006500         10  FILLER              PIC X(15) VALUE 'TIRED'.
006600         10  FILLER              PIC X(15) VALUE 'SLEEP'.
006700     05  FILLER.
006800         10  FILLER              PIC X(15) VALUE 'TIRED'.
006900         10  FILLER              PIC X(15) VALUE 'ENERGY'.
007000*        --- MOTIVATION ---
007100     05  FILLER.
007200         10  FILLER              PIC X(15) VALUE 'MOTIVATION'.
007300         10  FILLER              PIC X(15) VALUE 'MOTIVATION'.
007400     05  FILLER.
007500         10  FILLER              PIC X(15) VALUE 'MOTIVATION'.
007600         10  FILLER              PIC X(15) VALUE 'UNMOTIVATED'.
007700     05  FILLER.
007800         10  FILLER              PIC X(15) VALUE 'MOTIVATION'.
007900         10  FILLER              PIC X(15) VALUE 'LAZY'.
008000     05  FILLER.
008100         10  FILLER              PIC X(15) VALUE 'MOTIVATION'.
008200         10  FILLER              PIC X(15) VALUE 'NO REASON'.
008300*        --- FORGOT ---
008400     05  FILLER.
008500         10  FILLER              PIC X(15) VALUE 'FORGOT'.
008600         10  FILLER              PIC X(15) VALUE 'FORGOT'.
008700     05  FILLER.
008800         10  FILLER              PIC X(15) VALUE 'FORGOT'.
008900         10  FILLER              PIC X(15) VALUE 'FORGET'.
009000     05  FILLER.
009100         10  FILLER              PIC X(15) VALUE 'FORGOT'.
009200         10  FILLER              PIC X(15) VALUE 'MISSED'.
009300     05  FILLER.
009400         10  FILLER              PIC X(15) VALUE 'FORGOT'.
009500         10  FILLER              PIC X(15) VALUE
009600                                 'DIDN''T REMEMBER'.
009700*        --- SICK ---
009800     05  FILLER.
009900         10  FILLER              PIC X(15) VALUE 'SICK'.
010000         10  FILLER              PIC X(15) VALUE 'SICK'.
010100     05  FILLER.
010200         10  FILLER              PIC X(15) VALUE 'SICK'.
010300         10  FILLER              PIC X(15) VALUE 'ILL'.
010400     05  FILLER.
010500         10  FILLER              PIC X(15) VALUE 'SICK'.
010600         10  FILLER              PIC X(15) VALUE 'HEALTH'.
010700     05  FILLER.
010800         10  FILLER              PIC X(15) VALUE 'SICK'.
010900         10  FILLER              PIC X(15) VALUE 'DOCTOR'.
011000     05  FILLER.
011100         10  FILLER              PIC X(15) VALUE 'SICK'.
011200         10  FILLER              PIC X(15) VALUE 'PAIN'.
011300     05  FILLER.
011400         10  FILLER              PIC X(15) VALUE 'SICK'.
011500         10  FILLER              PIC X(15) VALUE 'INJURY'.
011600*        --- TRAVEL ---
011700     05  FILLER.
011800         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
011900         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
012000     05  FILLER.
012100         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
012200         10  FILLER              PIC X(15) VALUE 'TRIP'.
012300     05  FILLER.
012400         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
012500         10  FILLER              PIC X(15) VALUE 'AWAY'.
012600     05  FILLER.
012700         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
012800         10  FILLER              PIC X(15) VALUE 'VACATION'.
012900     05  FILLER.
013000         10  FILLER              PIC X(15) VALUE 'TRAVEL'.
013100         10  FILLER              PIC X(15) VALUE 'COMMUTE'.
013200*        --- WEATHER ---
013300     05  FILLER.
013400         10  FILLER              PIC X(15) VALUE 'WEATHER'.
013500         10  FILLER              PIC X(15) VALUE 'WEATHER'.
013600     05  FILLER.
013700         10  FILLER              PIC X(15) VALUE 'WEATHER'.
013800         10  FILLER              PIC X(15) VALUE 'RAIN'.
013900     05  FILLER.
014000         10  FILLER              PIC X(15) VALUE 'WEATHER'.
014100         10  FILLER              PIC X(15) VALUE 'COLD'.
014200     05  FILLER.
014300         10  FILLER              PIC X(15) VALUE 'WEATHER'.
014400         10  FILLER              PIC X(15) VALUE 'HOT'.
014500     05  FILLER.
014600         10  FILLER              PIC X(15) VALUE 'WEATHER'.
014700         10  FILLER              PIC X(15) VALUE 'STORM'.
014800*        --- OTHER-PRIORITY ---
014900     05  FILLER.
015000         10  FILLER              PIC X(15) VALUE
015100                                 'OTHER-PRIORITY'.
015200         10  FILLER              PIC X(15) VALUE 'PRIORITY'.
015300     05  FILLER.
015400         10  FILLER              PIC X(15) VALUE
015500                                 'OTHER-PRIORITY'.
015600         10  FILLER              PIC X(15) VALUE 'WORK'.
015700     05  FILLER.
015800         10  FILLER              PIC X(15) VALUE
015900                                 'OTHER-PRIORITY'.
016000         10  FILLER              PIC X(15) VALUE 'FAMILY'.
016100     05  FILLER.
016200         10  FILLER              PIC X(15) VALUE
016300                                 'OTHER-PRIORITY'.
016400         10  FILLER              PIC X(15) VALUE 'URGENT'.
016500     05  FILLER.
016600         10  FILLER              PIC X(15) VALUE
016700                                 'OTHER-PRIORITY'.
016800         10  FILLER              PIC X(15) VALUE 'EMERGENCY'.
016900*
017000 01  FP-KEYWORD-TABLE REDEFINES FP-KEYWORD-LITERALS.
017100     05  FP-KEYWORD-ENTRY OCCURS 41 TIMES
017200                          INDEXED BY FP-KW-IDX.
017300         10  FP-KW-PATTERN       PIC X(15).
017400         10  FP-KW-TEXT          PIC X(15).
017500*
017600*    WK-WEEKDAY-TABLE - NAMES USED FOR WEEKDAY-FAILURE
017700*    REPORTING AND FOR THE SCHEDULE-ADJUSTMENT SUGGESTION.
017800*    ROW 1 IS MONDAY SO THAT THE TABLE LINES UP WITH
017900*    WK-WEEK-START, WHICH IS ALWAYS A MONDAY.
018000*
018100 01  WK-WEEKDAY-NAMES.
018200     05  FILLER                  PIC X(9) VALUE 'MONDAY'.
018300     05  FILLER                  PIC X(9) VALUE 'TUESDAY'.
018400     05  FILLER                  PIC X(9) VALUE 'WEDNESDAY'.
018500     05  FILLER                  PIC X(9) VALUE 'THURSDAY'.
018600     05  FILLER                  PIC X(9) VALUE 'FRIDAY'.
018700     05  FILLER                  PIC X(9) VALUE 'SATURDAY'.
018800     05  FILLER                  PIC X(9) VALUE 'SUNDAY'.
018900*
019000 01  WK-WEEKDAY-TABLE REDEFINES WK-WEEKDAY-NAMES.
019100     05  WK-DAY-NAME OCCURS 7 TIMES
019200                     INDEXED BY WK-DAY-IDX
019300                     PIC X(9).
